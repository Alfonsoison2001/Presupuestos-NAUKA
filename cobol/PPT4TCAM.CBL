000100******************************************************************
000200* FECHA       : 21/08/2024                                       *
000300* PROGRAMADOR : P. XOCOP (PMXO)                                  *
000400* APLICACION  : PRESUPUESTOS DE OBRA                             *
000500* PROGRAMA    : PPT4TCAM                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : MANTENIMIENTO DE LA TABLA DE TIPO DE CAMBIO      *
000800*             : (TCAMBIO, KSDS LLAVEADA POR MONEDA). AL ARRANCAR *
000900*             : CARGA LA TABLA COMPLETA EN MEMORIA (SEMBRANDO    *
001000*             : LAS TRES MONEDAS POR DEFECTO SI EL ARCHIVO VIENE *
001100*             : VACIO) Y LUEGO ATIENDE PETICIONES DE SYSIN: 'L'  *
001200*             : PARA LISTAR TODO ORDENADO POR MONEDA, 'U' PARA   *
001300*             : DAR DE ALTA O REEMPLAZAR LA TASA DE UNA MONEDA.  *
001400* ARCHIVOS    : TCAMBIO (KSDS), SYSIN (PETICIONES)               *
001500* PROGRAMA(S) : RUTINA DEBD1R00, FILE STATUS EXTENDED            *
001600******************************************************************
001700*----------------------------------------------------------------
001800* BITACORA DE CAMBIOS
001900*----------------------------------------------------------------
002000* 21/08/2024 PMXO TKT-4480 CREACION DEL MANTENIMIENTO DE TASAS,
002100*                 TOMANDO COMO BASE EL ESQUEMA DE TABLA-EN-
002200*                 MEMORIA + SEARCH ALL QUE YA USABA EL AREA PARA
002300*                 CATALOGOS GEOGRAFICOS.
002400* 30/08/2024 PMXO TKT-4480 SE AGREGA LA SIEMBRA AUTOMATICA DE LAS
002500*                 TRES MONEDAS POR DEFECTO (MXN/USD/EUR) CUANDO
002600*                 LA TABLA SE ENCUENTRA VACIA AL ARRANCAR.
002700* 27/09/2024 PMXO TKT-4504 SE REGRESAN A 77 LOS CAMPOS SUELTOS DEL
002800*                 PARM DE DEBD1R00 (PROGRAMA/ARCHIVO/ACCION/LLAVE),
002900*                 COMO EN LOS PROGRAMAS DE PANTALLA.
003000*----------------------------------------------------------------
003100 IDENTIFICATION DIVISION.
003200 PROGRAM-ID.                     PPT4TCAM.
003300 AUTHOR.                         P. XOCOP.
003400 INSTALLATION.                   PRESUPUESTOS DE OBRA.
003500 DATE-WRITTEN.                   21/08/2024.
003600 DATE-COMPILED.                  21/08/2024.
003700 SECURITY.                       CONFIDENCIAL - USO INTERNO.
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT TCAMBIO ASSIGN TO TCAMBIO
004500            ORGANIZATION  IS INDEXED
004600            ACCESS MODE   IS DYNAMIC
004700            RECORD KEY    IS TCAM-MONEDA
004800            FILE STATUS   IS FS-TCAMBIO
004900                             FSE-TCAMBIO.
005000 DATA DIVISION.
005100 FILE SECTION.
005200 FD  TCAMBIO.
005300     COPY TCAMBIO REPLACING REG-TCAMBIO BY REG-TCAMBIO.
005400 WORKING-STORAGE SECTION.
005500*--> VARIABLES DE FILE STATUS NORMAL
005600 01  FS-TCAMBIO                   PIC 9(02) VALUE ZEROS.
005700*--> VARIABLES DE FILE STATUS EXTENDED
005800 01  FSE-TCAMBIO.
005900     02  FSE-RETURN                PIC S9(04) COMP-5 VALUE ZEROS.
006000     02  FSE-FUNCTION              PIC S9(04) COMP-5 VALUE ZEROS.
006100     02  FSE-FEEDBACK              PIC S9(04) COMP-5 VALUE ZEROS.
006200*--> VARIABLES DE RUTINA PARA CONTROL DE FILE STATUS EXTENDIDO
006300 77  PROGRAMA                     PIC X(08) VALUE SPACES.
006400 77  ARCHIVO                      PIC X(08) VALUE SPACES.
006500 77  ACCION                       PIC X(10) VALUE SPACES.
006600 01  LLAVE                        PIC X(32) VALUE SPACES.
006700 01  LLAVE-ALT REDEFINES LLAVE.
006800     02  LLAVE-MONEDA              PIC X(03).
006900     02  FILLER                    PIC X(29).
007000*--> VISTA COMPACTA DEL FILE STATUS EXTENDIDO PARA BITACORA
007100 01  FSE-TCAMBIO-COMPACTO REDEFINES FSE-TCAMBIO PIC X(12).
007200*--> CONTADORES DE OPERACION
007300 01  WKS-CONTADOR-TASAS            PIC 9(03) COMP VALUE ZEROS.
007400 01  WKS-LECTURAS-TOTAL            PIC 9(05) COMP VALUE ZEROS.
007500 01  WKS-ALTAS-TOTAL                PIC 9(05) COMP VALUE ZEROS.
007600 01  WKS-CAMBIOS-TOTAL              PIC 9(05) COMP VALUE ZEROS.
007700 01  WKS-LISTADOS-TOTAL             PIC 9(05) COMP VALUE ZEROS.
007800*--> PETICION LEIDA DE SYSIN
007900 01  WKS-PETICION.
008000     02  WKS-PET-ACCION            PIC X(01).
008100        88  PET-LISTAR                     VALUE 'L'.
008200        88  PET-ALTA-CAMBIO                VALUE 'U'.
008300     02  WKS-PET-MONEDA            PIC X(03).
008400     02  WKS-PET-VALOR             PIC 9(03)V9(04).
008500 01  WKS-PETICION-FIN REDEFINES WKS-PETICION.
008600     02  FILLER                    PIC X(03).
008700        88  PET-FIN                        VALUE 'FIN'.
008800     02  FILLER                    PIC X(08).
008900*============ TABLA DE TASAS DE CAMBIO EN MEMORIA =============
009000 01  WKS-TABLAS.
009100     02  WKS-TABLA-TASA OCCURS 1 TO 50
009200                        DEPENDING ON WKS-CONTADOR-TASAS
009300                        ASCENDING KEY WKS-TASA-MONEDA
009400                        INDEXED BY IDX-TASA.
009500        03  WKS-TASA-MONEDA        PIC X(03).
009600        03  WKS-TASA-VALOR         PIC S9(03)V9(04).
009700     02  FILLER                    PIC X(02).
009800 01  WKS-TASA-VALOR-EDIT           PIC ZZ9.9999.
009900 PROCEDURE DIVISION.
010000 000-PRINCIPAL SECTION.
010100     PERFORM 100-ABRIR-ARCHIVOS
010200     PERFORM 110-VERIFICAR-FS
010300     PERFORM 200-CARGA-TABLA-EN-MEMORIA
010400     PERFORM 300-ACEPTA-PETICIONES
010500     PERFORM 600-ESTADISTICAS
010600     PERFORM 900-CIERRA-ARCHIVOS
010700     STOP RUN.
010800 000-PRINCIPAL-E. EXIT.
010900
011000 100-ABRIR-ARCHIVOS SECTION.
011100     OPEN I-O TCAMBIO.
011200 100-ABRIR-ARCHIVOS-E. EXIT.
011300
011400 110-VERIFICAR-FS SECTION.
011500     IF FS-TCAMBIO NOT EQUAL 0
011600        MOVE 'PPT4TCAM' TO PROGRAMA
011700        MOVE 'OPEN'     TO ACCION
011800        MOVE SPACES     TO LLAVE
011900        MOVE 'TCAMBIO'  TO ARCHIVO
012000        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
012100           LLAVE, FS-TCAMBIO, FSE-TCAMBIO
012200        DISPLAY
012300        "     >>>> OH NO, ALGO SALIO MAL AL ABRIR TCAMBIO <<<<"
012400        UPON CONSOLE
012500        MOVE 91 TO RETURN-CODE
012600        STOP RUN
012700     END-IF.
012800 110-VERIFICAR-FS-E. EXIT.
012900
013000*--------> LEE TODA LA TABLA EN ORDEN DE LLAVE Y LA CARGA EN
013100*          MEMORIA; SI VIENE VACIA, SIEMBRA LAS TRES MONEDAS
013200*          POR DEFECTO EXIGIDAS POR EL AREA DE COSTOS.
013300 200-CARGA-TABLA-EN-MEMORIA SECTION.
013400     MOVE SPACES TO TCAM-MONEDA
013500     START TCAMBIO
013600           KEY IS >= TCAM-MONEDA
013700           INVALID KEY CONTINUE
013800     END-START
013900     READ TCAMBIO NEXT RECORD
014000          AT END MOVE 10 TO FS-TCAMBIO
014100     END-READ
014200     PERFORM 205-CARGA-UNA-TASA
014300         UNTIL FS-TCAMBIO = 10
014400     IF WKS-CONTADOR-TASAS = ZEROS                                TKT-4480
014500        PERFORM 210-SIEMBRA-MONEDAS-DEFECTO                       TKT-4480
014600     END-IF.                                                      TKT-4480
014700 200-CARGA-TABLA-EN-MEMORIA-E. EXIT.
014800
014900 205-CARGA-UNA-TASA SECTION.
015000     ADD 1 TO WKS-CONTADOR-TASAS
015100     ADD 1 TO WKS-LECTURAS-TOTAL
015200     SET IDX-TASA TO WKS-CONTADOR-TASAS
015300     MOVE TCAM-MONEDA TO WKS-TASA-MONEDA(IDX-TASA)
015400     MOVE TCAM-VALOR  TO WKS-TASA-VALOR(IDX-TASA)
015500     READ TCAMBIO NEXT RECORD
015600          AT END MOVE 10 TO FS-TCAMBIO
015700     END-READ.
015800 205-CARGA-UNA-TASA-E. EXIT.
015900
016000 210-SIEMBRA-MONEDAS-DEFECTO SECTION.                             TKT-4480
016100     MOVE 'MXN' TO WKS-PET-MONEDA                                 TKT-4480
016200     MOVE 1.0000 TO WKS-PET-VALOR                                 TKT-4480
016300     PERFORM 310-ACTUALIZA-TASA                                   TKT-4480
016400     MOVE 'USD' TO WKS-PET-MONEDA                                 TKT-4480
016500     MOVE 20.5000 TO WKS-PET-VALOR                                TKT-4480
016600     PERFORM 310-ACTUALIZA-TASA                                   TKT-4480
016700     MOVE 'EUR' TO WKS-PET-MONEDA                                 TKT-4480
016800     MOVE 22.0000 TO WKS-PET-VALOR                                TKT-4480
016900     PERFORM 310-ACTUALIZA-TASA.                                  TKT-4480
017000 210-SIEMBRA-MONEDAS-DEFECTO-E. EXIT.                             TKT-4480
017100
017200 300-ACEPTA-PETICIONES SECTION.
017300     ACCEPT WKS-PETICION FROM SYSIN
017400     PERFORM 305-PROCESA-UNA-PETICION
017500         UNTIL PET-FIN.
017600 300-ACEPTA-PETICIONES-E. EXIT.
017700
017800 305-PROCESA-UNA-PETICION SECTION.
017900     EVALUATE TRUE
018000        WHEN PET-LISTAR
018100             PERFORM 320-LISTA-TASAS
018200        WHEN PET-ALTA-CAMBIO
018300             PERFORM 310-ACTUALIZA-TASA
018400        WHEN OTHER
018500             DISPLAY "==> PETICION NO RECONOCIDA: "
018600                     WKS-PETICION UPON CONSOLE
018700     END-EVALUATE
018800     ACCEPT WKS-PETICION FROM SYSIN.
018900 305-PROCESA-UNA-PETICION-E. EXIT.
019000
019100*--------> DA DE ALTA O REEMPLAZA LA TASA DE LA MONEDA PEDIDA,
019200*          TANTO EN EL KSDS COMO EN LA TABLA EN MEMORIA (LA
019300*          TABLA SE RECARGA COMPLETA PARA MANTENER EL ORDEN
019400*          ASCENDENTE QUE SEARCH ALL NECESITA).
019500 310-ACTUALIZA-TASA SECTION.
019600     MOVE WKS-PET-MONEDA TO TCAM-MONEDA
019700     READ TCAMBIO
019800          INVALID KEY MOVE 23 TO FS-TCAMBIO
019900     END-READ
020000     IF FS-TCAMBIO = 0
020100        MOVE WKS-PET-VALOR TO TCAM-VALOR
020200        REWRITE REG-TCAMBIO
020300           INVALID KEY MOVE 99 TO FS-TCAMBIO
020400        END-REWRITE
020500        ADD 1 TO WKS-CAMBIOS-TOTAL
020600     ELSE
020700        MOVE WKS-PET-MONEDA TO TCAM-MONEDA
020800        MOVE WKS-PET-VALOR  TO TCAM-VALOR
020900        WRITE REG-TCAMBIO
021000           INVALID KEY MOVE 99 TO FS-TCAMBIO
021100        END-WRITE
021200        ADD 1 TO WKS-ALTAS-TOTAL
021300     END-IF
021400     IF FS-TCAMBIO NOT = 0 AND FS-TCAMBIO NOT = 23
021500        MOVE 'PPT4TCAM'    TO PROGRAMA
021600        MOVE 'REWRITE'     TO ACCION
021700        MOVE WKS-PET-MONEDA TO LLAVE-MONEDA
021800        MOVE 'TCAMBIO'     TO ARCHIVO
021900        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
022000           LLAVE, FS-TCAMBIO, FSE-TCAMBIO
022100        DISPLAY "==> ERROR AL GRABAR TCAMBIO PARA "
022200                WKS-PET-MONEDA " FS(" FS-TCAMBIO ") FSE("
022300                FSE-TCAMBIO-COMPACTO ")" UPON CONSOLE
022400     ELSE
022500        MOVE ZEROS TO WKS-CONTADOR-TASAS
022600        PERFORM 315-RECARGA-TABLA-EN-MEMORIA
022700     END-IF.
022800 310-ACTUALIZA-TASA-E. EXIT.
022900
023000*--------> VARIANTE DE 200 QUE NO VUELVE A SEMBRAR (SE USA AL
023100*          RECARGAR DESPUES DE CADA ALTA/CAMBIO, CUANDO LA
023200*          TABLA YA NO PUEDE VENIR VACIA).
023300 315-RECARGA-TABLA-EN-MEMORIA SECTION.
023400     MOVE SPACES TO TCAM-MONEDA
023500     START TCAMBIO
023600           KEY IS >= TCAM-MONEDA
023700           INVALID KEY CONTINUE
023800     END-START
023900     READ TCAMBIO NEXT RECORD
024000          AT END MOVE 10 TO FS-TCAMBIO
024100     END-READ
024200     PERFORM 316-RECARGA-UNA-TASA
024300         UNTIL FS-TCAMBIO = 10.
024400 315-RECARGA-TABLA-EN-MEMORIA-E. EXIT.
024500
024600 316-RECARGA-UNA-TASA SECTION.
024700     ADD 1 TO WKS-CONTADOR-TASAS
024800     SET IDX-TASA TO WKS-CONTADOR-TASAS
024900     MOVE TCAM-MONEDA TO WKS-TASA-MONEDA(IDX-TASA)
025000     MOVE TCAM-VALOR  TO WKS-TASA-VALOR(IDX-TASA)
025100     READ TCAMBIO NEXT RECORD
025200          AT END MOVE 10 TO FS-TCAMBIO
025300     END-READ.
025400 316-RECARGA-UNA-TASA-E. EXIT.
025500
025600*--------> LISTA TODA LA TABLA, YA ORDENADA POR MONEDA, TAL
025700*          COMO QUEDO CARGADA EN MEMORIA (SEARCH ALL DE PASO
025800*          ES INNECESARIO AQUI, EL RECORRIDO ES SECUENCIAL).
025900 320-LISTA-TASAS SECTION.
026000     DISPLAY "========================================" UPON
026100             CONSOLE
026200     DISPLAY "*      TABLA DE TIPO DE CAMBIO         *" UPON
026300             CONSOLE
026400     DISPLAY "========================================" UPON
026500             CONSOLE
026600     PERFORM 325-LISTA-UNA-TASA VARYING IDX-TASA FROM 1 BY 1
026700             UNTIL IDX-TASA > WKS-CONTADOR-TASAS
026800     DISPLAY "========================================" UPON
026900             CONSOLE.
027000 320-LISTA-TASAS-E. EXIT.
027100
027200 325-LISTA-UNA-TASA SECTION.
027300     MOVE WKS-TASA-VALOR(IDX-TASA) TO WKS-TASA-VALOR-EDIT
027400     DISPLAY "=> " WKS-TASA-MONEDA(IDX-TASA)
027500             " : " WKS-TASA-VALOR-EDIT UPON CONSOLE
027600     ADD 1 TO WKS-LISTADOS-TOTAL.
027700 325-LISTA-UNA-TASA-E. EXIT.
027800
027900 600-ESTADISTICAS SECTION.
028000     DISPLAY "=========================================" UPON
028100             CONSOLE
028200     DISPLAY "*        ESTADISTICAS PPT4TCAM          *" UPON
028300             CONSOLE
028400     DISPLAY "=========================================" UPON
028500             CONSOLE
028600     DISPLAY "*  LECTURAS INICIALES     : "
028700             WKS-LECTURAS-TOTAL UPON CONSOLE
028800     DISPLAY "*  ALTAS DE MONEDA        : "
028900             WKS-ALTAS-TOTAL UPON CONSOLE
029000     DISPLAY "*  CAMBIOS DE TASA        : "
029100             WKS-CAMBIOS-TOTAL UPON CONSOLE
029200     DISPLAY "*  RENGLONES LISTADOS     : "
029300             WKS-LISTADOS-TOTAL UPON CONSOLE
029400     DISPLAY "=========================================" UPON
029500             CONSOLE.
029600 600-ESTADISTICAS-E. EXIT.
029700
029800 900-CIERRA-ARCHIVOS SECTION.
029900     CLOSE TCAMBIO.
030000 900-CIERRA-ARCHIVOS-E. EXIT.
