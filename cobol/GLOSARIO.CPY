000100******************************************************************
000200* FECHA       : 14/08/2024                                       *
000300* PROGRAMADOR : P. XOCOP (PMXO)                                  *
000400* APLICACION  : PRESUPUESTOS DE OBRA                             *
000500* PROGRAMA    : GLOSARIO, COPY DE LAYOUT DE GLOSARIO             *
000600* TIPO        : COPYBOOK                                         *
000700* DESCRIPCION : LAYOUT DEL REGISTRO DE SALIDA DEL GLOSARIO DE    *
000800*             : CATEGORIAS/CONCEPTOS (UN SOLO ARCHIVO PARA LOS   *
000900*             : DOS NIVELES, DISTINGUIDOS POR GLOS-TIPO-REG).    *
001000* ARCHIVOS    : GLOSARIO (PS, SALIDA)                            *
001100* PROGRAMA(S) : PPT5GLOS                                         *
001200******************************************************************
001300*----------------------------------------------------------------
001400* BITACORA DE CAMBIOS AL LAYOUT
001500*----------------------------------------------------------------
001600* 14/08/2024 PMXO TKT-4472 CREACION DEL LAYOUT. SE REUTILIZA UN
001700*                 SOLO REGISTRO CON REDEFINES PARA LOS DOS
001800*                 NIVELES (CATEGORIA Y CONCEPTO) EN VEZ DE DOS
001900*                 ARCHIVOS DE SALIDA SEPARADOS.
002000*----------------------------------------------------------------
002100 01  REG-GLOSARIO.
002200     02  GLOS-TIPO-REG            PIC X(01).
002300        88  GLOS-ES-CATEGORIA            VALUE 'C'.
002400        88  GLOS-ES-CONCEPTO             VALUE 'N'.
002500     02  GLOS-DATOS-CATEGORIA.
002600        03  GLOS-CAT-PROYECTO-ID  PIC 9(05).
002700        03  GLOS-CAT-NOMBRE       PIC X(30).
002800        03  FILLER                PIC X(34).
002900     02  GLOS-DATOS-CONCEPTO REDEFINES GLOS-DATOS-CATEGORIA.
003000        03  GLOS-CON-CATEGORIA    PIC X(30).
003100        03  GLOS-CON-NOMBRE       PIC X(30).
003200        03  FILLER                PIC X(09).
