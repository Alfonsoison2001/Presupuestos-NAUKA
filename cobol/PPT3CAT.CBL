000100******************************************************************
000200* FECHA       : 15/08/2024                                       *
000300* PROGRAMADOR : P. XOCOP (PMXO)                                  *
000400* APLICACION  : PRESUPUESTOS DE OBRA                             *
000500* PROGRAMA    : PPT3CAT, REPORTE RESUMEN POR CATEGORIA           *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : EL PROYECTO A RESUMIR ES OBLIGATORIO POR SYSIN.  *
000800*             : LEE EL MAESTRO DE PARTIDAS DE ESE PROYECTO Y     *
000900*             : ACUMULA POR CATEGORIA (NUMERO DE PARTIDAS Y      *
001000*             : SUMA DE TOTAL-MXN); LAS CATEGORIAS SE ORDENAN    *
001100*             : DE MAYOR A MENOR TOTAL Y SE IMPRIMEN CON REPORT  *
001200*             : WRITER, CON GRAN TOTAL Y TOTAL DE REGISTROS AL   *
001300*             : FINAL DEL REPORTE.                              *
001400* ARCHIVOS    : SYSIN (PARM), PARTMAST (ENTRADA), SORTWK1-4      *
001500*             :   (TRABAJO), REPORTE (SALIDA)                    *
001600* PROGRAMA(S) : NO APLICA                                        *
001700******************************************************************
001800*----------------------------------------------------------------
001900* BITACORA DE CAMBIOS
002000*----------------------------------------------------------------
002100* 15/08/2024 PMXO TKT-4474 CREACION DEL REPORTE, TOMA COMO BASE
002200*                 EL REPORT WRITER DE EDU34022 (VENTAS POR
002300*                 CIUDAD) Y EL SORT CON INPUT PROCEDURE DE
002400*                 EDU34016 PARA PODER ORDENAR LAS CATEGORIAS
002500*                 POR TOTAL DESCENDENTE (REPORT WRITER SOLO
002600*                 ORDENA POR LA LLAVE DE ENTRADA, ASCENDENTE).
002700* 27/08/2024 PMXO TKT-4474 SE AGREGA EL PIE DE REPORTE (TYPE RF)
002800*                 A PEDIDO DEL AREA DE COSTOS PARA VER CUANTAS
002900*                 HOJAS TIENE CADA CORRIDA.
003000* 25/09/2024 PMXO TKT-4500 AUDITORIA DEL AREA DE CONTROL ENCONTRO
003100*                 QUE EL PROGRAMA ACUMULABA SOBRE TODO PARTMAST
003200*                 SIN IMPORTAR EL PROYECTO, MEZCLANDO OBRAS
003300*                 DISTINTAS EN UN SOLO RESUMEN, Y QUE EL QUIEBRE
003400*                 DE CONTROL DE 131-ACUMULA-UN-REGISTRO SUPONIA
003500*                 AL MAESTRO YA ORDENADO POR CATEGORIA CUANDO
003600*                 PPT2IMPO SOLO LO DEJA EN ORDEN FISICO DE CARGA
003700*                 (UNA CATEGORIA PUEDE REPETIRSE EN BLOQUES NO
003800*                 CONTIGUOS DESPUES DE UNA SEGUNDA IMPORTACION).
003900*                 SE AGREGA TARJETA DE PARAMETROS (PROYECTO
004000*                 OBLIGATORIO, IGUAL QUE EN PPT3GRP/PPT5GLOS) Y
004100*                 UN PRIMER SORT (120-ORDENA-CRUDO) QUE FILTRA
004200*                 POR PROYECTO Y DEJA EL CRUDO REALMENTE
004300*                 ORDENADO POR CATEGORIA ANTES DE ACUMULAR.
004400*----------------------------------------------------------------
004500 IDENTIFICATION DIVISION.
004600 PROGRAM-ID.                     PPT3CAT.
004700 AUTHOR.                         P. XOCOP.
004800 INSTALLATION.                   PRESUPUESTOS DE OBRA.
004900 DATE-WRITTEN.                   15/08/2024.
005000 DATE-COMPILED.                  15/08/2024.
005100 SECURITY.                       CONFIDENCIAL - USO INTERNO.
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SPECIAL-NAMES.
005500     CURRENCY SIGN IS '$' WITH PICTURE SYMBOL '$'.
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT PARMCARD  ASSIGN TO SYSIN                             TKT-4500
005900                      FILE STATUS IS FS-PARMCARD.                 TKT-4500
006000     SELECT PARTMAST  ASSIGN TO PARTMAST
006100                      FILE STATUS IS FS-PARTMAST.
006200     SELECT WORKRAW   ASSIGN TO SORTWK1.                          TKT-4500
006300     SELECT WORKRAWOR ASSIGN TO SORTWK2                           TKT-4500
006400                      FILE STATUS IS FS-RAWOR.                    TKT-4500
006500     SELECT WORKCAT   ASSIGN TO SORTWK3.                          TKT-4500
006600     SELECT WORKCATOR ASSIGN TO SORTWK4                           TKT-4500
006700                      FILE STATUS IS FS-WORKCATOR.
006800     SELECT REPORTE   ASSIGN TO REPORTE
006900                      FILE STATUS IS FS-REPORTE.
007000 DATA DIVISION.
007100 FILE SECTION.
007200 FD  PARMCARD.                                                    TKT-4500
007300*---------------->  TKT-4500: PROYECTO A RESUMIR, OBLIGATORIO
007400 01  REG-PARMCARD.                                                TKT-4500
007500     02  CATF-PROYECTO-ID         PIC X(05).                      TKT-4500
007600     02  FILLER                   PIC X(75).                      TKT-4500
007700 FD  PARTMAST.
007800     COPY PARTIDA.
007900 SD  WORKRAW.                                                     TKT-4500
008000 01  WORKRAW-REC.                                                 TKT-4500
008100     02  WRAW-CATEGORIA           PIC X(30).                      TKT-4500
008200     02  WRAW-TOTAL-MXN           PIC S9(13)V99.                  TKT-4500
008300     02  FILLER                   PIC X(05).                      TKT-4500
008400 FD  WORKRAWOR.                                                   TKT-4500
008500 01  WORKRAWOR-REC.                                               TKT-4500
008600     02  WRAWOR-CATEGORIA         PIC X(30).                      TKT-4500
008700     02  WRAWOR-TOTAL-MXN         PIC S9(13)V99.                  TKT-4500
008800     02  FILLER                   PIC X(05).                      TKT-4500
008900 SD  WORKCAT.
009000 01  WORKCAT-REC.
009100     02  WCAT-CATEGORIA           PIC X(30).
009200     02  WCAT-NUM-PARTIDAS        PIC 9(05).
009300     02  WCAT-TOTAL-MXN           PIC S9(13)V99.
009400     02  FILLER                   PIC X(05).
009500 FD  WORKCATOR.
009600 01  WORKCATOR-REC.
009700     02  WCATOR-CATEGORIA         PIC X(30).
009800     02  WCATOR-NUM-PARTIDAS      PIC 9(05).
009900     02  WCATOR-TOTAL-MXN         PIC S9(13)V99.
010000     02  FILLER                   PIC X(05).
010100*---------------->  VISTA COMPACTA PARA VOLCADOS DE DEPURACION
010200 01  WORKCATOR-REC-COMPACTO REDEFINES WORKCATOR-REC.
010300     02  WCATOR-C-CATEGORIA       PIC X(35).
010400     02  FILLER                   PIC X(20).
010500 FD  REPORTE
010600     REPORT IS REPORTE-CATEGORIAS.
010700 WORKING-STORAGE SECTION.
010800 01  FS-PARMCARD                  PIC 9(02) VALUE ZEROS.       TKT-4500
010900 01  FS-PARTMAST                  PIC 9(02) VALUE ZEROS.
011000 01  FS-RAWOR                     PIC 9(02) VALUE ZEROS.       TKT-4500
011100 01  FS-WORKCATOR                 PIC 9(02) VALUE ZEROS.
011200 01  FS-REPORTE                   PIC 9(02) VALUE ZEROS.
011300 01  WKS-SWITCHES.
011400     02  WKS-FIN-MASTER            PIC X(01) VALUE 'N'.
011500        88  ENDOFMASTERFILE                   VALUE 'S'.
011600     02  WKS-FIN-RAWOR             PIC X(01) VALUE 'N'.        TKT-4500
011700        88  ENDOFRAWORFILE                    VALUE 'S'.      TKT-4500
011800     02  WKS-FIN-WORKCATOR         PIC X(01) VALUE 'N'.
011900        88  ENDOFWORKCATORFILE                VALUE 'S'.
012000*                     TKT-4500: PROYECTO A RESUMIR (DE LA
012100*                     TARJETA, YA VALIDADO NUMERICO)
012200     02  FILLER                    PIC X(02).
012300 01  WKS-PROYECTO-A-RESUMIR       PIC 9(05) VALUE ZEROS.       TKT-4500
012400 01  WKS-PROYECTO-ALTERNA.                                        TKT-4500
012500     02  WKS-PROYECTO-CRUDO        PIC X(05).                     TKT-4500
012600     02  FILLER                    PIC X(02).                     TKT-4500
012700 01  WKS-PROYECTO-VISTA-9 REDEFINES WKS-PROYECTO-ALTERNA          TKT-4500
012800                                  PIC 9(05).                      TKT-4500
012900*                     CAMPOS DE CONTROL DE QUIEBRE POR CATEGORIA
013000 01  WKS-CATEGORIA-ANTERIOR       PIC X(30) VALUE SPACES.
013100 01  WKS-ACUM-CATEGORIA.
013200     02  WKS-ACUM-NUM-PARTIDAS     PIC 9(05) COMP VALUE ZEROS.
013300     02  WKS-ACUM-TOTAL-MXN        PIC S9(13)V99 VALUE ZEROS.
013400     02  FILLER                    PIC X(02).
013500 01  WKS-CONTADOR-CATEGORIAS      PIC 9(05) COMP VALUE ZEROS.
013600 01  WKS-TOTAL-REGISTROS          PIC 9(07) COMP VALUE ZEROS.
013700 01  WKS-FECHA-CORRIDA.
013800     02  WKS-DIA-CORR              PIC 9(02) VALUE ZEROS.
013900     02  FILLER                    PIC X(01) VALUE '/'.
014000     02  WKS-MES-CORR              PIC 9(02) VALUE ZEROS.
014100     02  FILLER                    PIC X(01) VALUE '/'.
014200     02  WKS-ANIO-CORR             PIC 9(04) VALUE ZEROS.
014300 01  WKS-FECHA-CORRIDA-9 REDEFINES WKS-FECHA-CORRIDA
014400                                   PIC X(10).
014500 01  WKS-FECHA-SISTEMA.
014600     02  WKS-ANIO-SIS              PIC 9(04).
014700     02  WKS-MES-SIS               PIC 9(02).
014800     02  WKS-DIA-SIS               PIC 9(02).
014900 01  WKS-FECHA-SISTEMA-ALT REDEFINES WKS-FECHA-SISTEMA
015000                                   PIC 9(08).
015100 REPORT SECTION.
015200 RD  REPORTE-CATEGORIAS
015300     CONTROLS ARE FINAL
015400     PAGE LIMIT IS 60
015500     HEADING 1
015600     FIRST DETAIL 6
015700     LAST DETAIL 50
015800     FOOTING 55.
015900 01  TYPE IS PH.
016000     02  LINE 1.
016100         03  COLUMN   1 PIC X(30) VALUE
016200             'PRESUPUESTOS DE OBRA - NAUKA'.
016300         03  COLUMN  40 PIC X(35) VALUE
016400             'RESUMEN DE PARTIDAS POR CATEGORIA'.
016500         03  COLUMN 100 PIC X(08) VALUE 'PAGINA: '.
016600         03  COLUMN 108 PIC Z(04)9 SOURCE
016700                             PAGE-COUNTER IN REPORTE-CATEGORIAS.
016800     02  LINE 2.
016900         03  COLUMN   1 PIC X(07) VALUE 'PPT3CAT'.
017000         03  COLUMN  40 PIC X(06) VALUE 'FECHA:'.
017100         03  COLUMN  47 PIC X(10) SOURCE WKS-FECHA-CORRIDA-9.
017200     02  LINE 3.
017300         03  COLUMN   1 PIC X(80) VALUE ALL '='.
017400     02  LINE 4.
017500         03  COLUMN   1  PIC X(08) VALUE 'CATEGORI'.
017600         03  COLUMN  35  PIC X(12) VALUE 'NUM-PARTIDAS'.
017700         03  COLUMN  55  PIC X(09) VALUE 'TOTAL MXN'.
017800     02  LINE 5.
017900         03  COLUMN   1 PIC X(80) VALUE ALL '-'.
018000 01  DETALLE-CATEGORIA TYPE IS DETAIL.
018100     02  LINE IS PLUS 1.
018200         03  COLUMN   1 PIC X(30)
018300                        SOURCE WCATOR-CATEGORIA.
018400         03  COLUMN  38 PIC ZZ,ZZ9
018500                        SOURCE WCATOR-NUM-PARTIDAS.
018600         03  COLUMN  50 PIC $Z,ZZZ,ZZZ,ZZ9.99
018700                        SOURCE WCATOR-TOTAL-MXN.
018800 01  PIE-FINAL TYPE IS CONTROL FOOTING FINAL.
018900     02  LINE IS PLUS 2.
019000         03  COLUMN   1 PIC X(80) VALUE ALL '='.
019100     02  LINE IS PLUS 1.
019200         03  COLUMN   1 PIC X(20) VALUE 'GRAN TOTAL PROYECTO:'.
019300         03  COLUMN  38 PIC ZZ,ZZ9
019400                        SUM WCATOR-NUM-PARTIDAS.
019500         03  COLUMN  50 PIC $Z,ZZZ,ZZZ,ZZ9.99
019600                        SUM WCATOR-TOTAL-MXN.
019700 01  TYPE IS RF.                                                  TKT-4474
019800     02  LINE PLUS 2.                                             TKT-4474
019900         03  COLUMN  1 PIC X(24) VALUE 'ESTE REPORTE CONSTA DE '. TKT-4474
020000         03  COLUMN 25 PIC Z,ZZ9 SOURCE                           TKT-4474
020100                             PAGE-COUNTER IN REPORTE-CATEGORIAS.  TKT-4474
020200         03  COLUMN 32 PIC X(08) VALUE ' PAGINAS'.                TKT-4474
020300 PROCEDURE DIVISION.
020400 100-PRINCIPAL SECTION.
020500     PERFORM 105-LEE-PARM                                         TKT-4500
020600     PERFORM 110-APERTURA-ARCHIVOS
020700     PERFORM 115-ORDENA-CRUDO                                     TKT-4500
020800     PERFORM 120-ORDENA-CATEGORIAS
020900     PERFORM 200-IMPRIME-REPORTE
021000     PERFORM 150-CIERRA-ARCHIVOS
021100     STOP RUN.
021200 100-PRINCIPAL-E. EXIT.
021300
021400*--------> LEE EL PARM DE SYSIN: EL PROYECTO A RESUMIR ES
021500*          OBLIGATORIO (TKT-4500, IGUAL QUE EN PPT3GRP/PPT5GLOS)
021600 105-LEE-PARM SECTION.                                         TKT-4500
021700     OPEN INPUT PARMCARD                                          TKT-4500
021800     IF FS-PARMCARD = 97                                          TKT-4500
021900        MOVE ZEROS TO FS-PARMCARD                                 TKT-4500
022000     END-IF                                                       TKT-4500
022100     IF FS-PARMCARD NOT = 0                                       TKT-4500
022200        DISPLAY "==> ERROR AL ABRIR PARMCARD, FS("                TKT-4500
022300                FS-PARMCARD ")" UPON CONSOLE                      TKT-4500
022400        MOVE 91 TO RETURN-CODE                                    TKT-4500
022500        STOP RUN                                                  TKT-4500
022600     END-IF                                                       TKT-4500
022700     READ PARMCARD                                                TKT-4500
022800     IF FS-PARMCARD NOT = 0                                       TKT-4500
022900        DISPLAY "==> TARJETA DE PARAMETROS VACIA, NO SE PUEDE "   TKT-4500
023000                "DETERMINAR EL PROYECTO A RESUMIR" UPON CONSOLE   TKT-4500
023100        MOVE 91 TO RETURN-CODE                                    TKT-4500
023200        STOP RUN                                                  TKT-4500
023300     END-IF                                                       TKT-4500
023400     MOVE CATF-PROYECTO-ID TO WKS-PROYECTO-CRUDO                  TKT-4500
023500     IF WKS-PROYECTO-VISTA-9 IS NOT NUMERIC                       TKT-4500
023600        DISPLAY "==> TARJETA DE PARAMETROS MAL PERFORADA, "       TKT-4500
023700                "PROYECTO NO NUMERICO(" WKS-PROYECTO-CRUDO ")"    TKT-4500
023800                UPON CONSOLE                                      TKT-4500
023900        MOVE 91 TO RETURN-CODE                                    TKT-4500
024000        STOP RUN                                                  TKT-4500
024100     END-IF                                                       TKT-4500
024200     MOVE WKS-PROYECTO-VISTA-9 TO WKS-PROYECTO-A-RESUMIR          TKT-4500
024300     DISPLAY "==> PPT3CAT RESUMIENDO EL PROYECTO "                TKT-4500
024400             WKS-PROYECTO-A-RESUMIR UPON CONSOLE                  TKT-4500
024500     CLOSE PARMCARD.                                              TKT-4500
024600 105-LEE-PARM-E. EXIT.                                            TKT-4500
024700
024800 110-APERTURA-ARCHIVOS SECTION.
024900     ACCEPT WKS-FECHA-SISTEMA FROM DATE YYYYMMDD
025000     MOVE WKS-DIA-SIS  TO WKS-DIA-CORR
025100     MOVE WKS-MES-SIS  TO WKS-MES-CORR
025200     MOVE WKS-ANIO-SIS TO WKS-ANIO-CORR.
025300 110-APERTURA-ARCHIVOS-E. EXIT.
025400
025500*--------> PRIMER SORT: FILTRA PARTMAST POR EL PROYECTO DE LA
025600*          TARJETA Y DEJA UN CRUDO DE CATEGORIA/TOTAL-MXN
025700*          REALMENTE ORDENADO ASCENDENTE POR CATEGORIA, YA QUE
025800*          PPT2IMPO NO GARANTIZA ESE ORDEN FISICO EN EL MAESTRO
025900 115-ORDENA-CRUDO SECTION.                                        TKT-4500
026000     SORT WORKRAW                                                 TKT-4500
026100          ON ASCENDING KEY WRAW-CATEGORIA                         TKT-4500
026200          INPUT PROCEDURE IS 116-ARMA-CRUDO                       TKT-4500
026300          GIVING WORKRAWOR                                        TKT-4500
026400     IF FS-RAWOR NOT = 0                                          TKT-4500
026500        DISPLAY "==> ERROR AL ORDENAR CRUDO, FS(" FS-RAWOR ")"    TKT-4500
026600                UPON CONSOLE                                      TKT-4500
026700        MOVE 91 TO RETURN-CODE                                    TKT-4500
026800        STOP RUN                                                  TKT-4500
026900     END-IF.                                                      TKT-4500
027000 115-ORDENA-CRUDO-E. EXIT.                                        TKT-4500
027100
027200 116-ARMA-CRUDO SECTION.                                          TKT-4500
027300     OPEN INPUT PARTMAST                                          TKT-4500
027400     IF FS-PARTMAST = 97                                          TKT-4500
027500        MOVE ZEROS TO FS-PARTMAST                                 TKT-4500
027600     END-IF                                                       TKT-4500
027700     IF FS-PARTMAST NOT = 0                                       TKT-4500
027800        DISPLAY "==> ERROR AL ABRIR PARTMAST, FS("                TKT-4500
027900                FS-PARTMAST ")" UPON CONSOLE                      TKT-4500
028000        MOVE 91 TO RETURN-CODE                                    TKT-4500
028100        STOP RUN                                                  TKT-4500
028200     END-IF                                                       TKT-4500
028300     READ PARTMAST                                                TKT-4500
028400          AT END SET ENDOFMASTERFILE TO TRUE                      TKT-4500
028500     END-READ                                                     TKT-4500
028600     PERFORM 117-ARMA-UN-CRUDO                                    TKT-4500
028700         UNTIL ENDOFMASTERFILE.                                   TKT-4500
028800     CLOSE PARTMAST.                                              TKT-4500
028900 116-ARMA-CRUDO-E. EXIT.                                          TKT-4500
029000
029100 117-ARMA-UN-CRUDO SECTION.                                       TKT-4500
029200     IF PART-PROYECTO-ID = WKS-PROYECTO-A-RESUMIR                 TKT-4500
029300        MOVE PART-CATEGORIA  TO WRAW-CATEGORIA                    TKT-4500
029400        MOVE PART-TOTAL-MXN  TO WRAW-TOTAL-MXN                    TKT-4500
029500        RELEASE WORKRAW-REC                                       TKT-4500
029600     END-IF                                                       TKT-4500
029700     READ PARTMAST                                                TKT-4500
029800          AT END SET ENDOFMASTERFILE TO TRUE                      TKT-4500
029900     END-READ.                                                    TKT-4500
030000 117-ARMA-UN-CRUDO-E. EXIT.                                       TKT-4500
030100
030200*--------> ARMA UN REGISTRO POR CATEGORIA (ACUMULADO POR QUIEBRE
030300*          DE CONTROL SOBRE EL CRUDO YA ORDENADO POR CATEGORIA
030400*          POR 115-ORDENA-CRUDO) Y LO ORDENA DESCENDENTE POR
030500*          TOTAL-MXN
030600 120-ORDENA-CATEGORIAS SECTION.
030700     SORT WORKCAT
030800          ON DESCENDING KEY WCAT-TOTAL-MXN
030900          INPUT PROCEDURE IS 130-ACUMULA-POR-CATEGORIA
031000          GIVING WORKCATOR
031100     IF FS-WORKCATOR NOT = 0
031200        DISPLAY "==> ERROR AL GENERAR WORKCATOR, FS("
031300                FS-WORKCATOR ")" UPON CONSOLE
031400        MOVE 91 TO RETURN-CODE
031500        STOP RUN
031600     END-IF.
031700 120-ORDENA-CATEGORIAS-E. EXIT.
031800
031900 130-ACUMULA-POR-CATEGORIA SECTION.
032000     OPEN INPUT WORKRAWOR                                         TKT-4500
032100     READ WORKRAWOR                                               TKT-4500
032200          AT END SET ENDOFRAWORFILE TO TRUE                       TKT-4500
032300     END-READ                                                     TKT-4500
032400     IF NOT ENDOFRAWORFILE                                        TKT-4500
032500        MOVE WRAWOR-CATEGORIA TO WKS-CATEGORIA-ANTERIOR           TKT-4500
032600     END-IF
032700     PERFORM 131-ACUMULA-UN-REGISTRO
032800         UNTIL ENDOFRAWORFILE.                                    TKT-4500
032900     IF WKS-ACUM-NUM-PARTIDAS NOT = ZEROS
033000        PERFORM 132-RELEASE-CATEGORIA
033100     END-IF
033200     CLOSE WORKRAWOR.                                             TKT-4500
033300 130-ACUMULA-POR-CATEGORIA-E. EXIT.
033400
033500 131-ACUMULA-UN-REGISTRO SECTION.
033600     IF WRAWOR-CATEGORIA NOT = WKS-CATEGORIA-ANTERIOR             TKT-4500
033700        PERFORM 132-RELEASE-CATEGORIA
033800        MOVE WRAWOR-CATEGORIA TO WKS-CATEGORIA-ANTERIOR           TKT-4500
033900     END-IF
034000     ADD 1                TO WKS-ACUM-NUM-PARTIDAS                TKT-4500
034100     ADD WRAWOR-TOTAL-MXN TO WKS-ACUM-TOTAL-MXN                   TKT-4500
034200     ADD 1                TO WKS-TOTAL-REGISTROS                  TKT-4500
034300     READ WORKRAWOR                                               TKT-4500
034400          AT END SET ENDOFRAWORFILE TO TRUE                       TKT-4500
034500     END-READ.
034600 131-ACUMULA-UN-REGISTRO-E. EXIT.
034700
034800 132-RELEASE-CATEGORIA SECTION.
034900     MOVE WKS-CATEGORIA-ANTERIOR   TO WCAT-CATEGORIA
035000     MOVE WKS-ACUM-NUM-PARTIDAS    TO WCAT-NUM-PARTIDAS
035100     MOVE WKS-ACUM-TOTAL-MXN       TO WCAT-TOTAL-MXN
035200     RELEASE WORKCAT-REC
035300     ADD 1 TO WKS-CONTADOR-CATEGORIAS
035400     MOVE ZEROS TO WKS-ACUM-NUM-PARTIDAS
035500                   WKS-ACUM-TOTAL-MXN.
035600 132-RELEASE-CATEGORIA-E. EXIT.
035700
035800*--------> IMPRIME EL REPORTE YA ORDENADO CON REPORT WRITER
035900 200-IMPRIME-REPORTE SECTION.
036000     OPEN INPUT  WORKCATOR
036100     OPEN OUTPUT REPORTE
036200     INITIATE REPORTE-CATEGORIAS
036300     READ WORKCATOR
036400          AT END SET ENDOFWORKCATORFILE TO TRUE
036500     END-READ
036600     PERFORM 201-GENERA-UNA-CATEGORIA
036700         UNTIL ENDOFWORKCATORFILE.
036800     TERMINATE REPORTE-CATEGORIAS
036900     CLOSE WORKCATOR.
037000 200-IMPRIME-REPORTE-E. EXIT.
037100
037200 201-GENERA-UNA-CATEGORIA SECTION.
037300     GENERATE DETALLE-CATEGORIA
037400     READ WORKCATOR
037500          AT END SET ENDOFWORKCATORFILE TO TRUE
037600     END-READ.
037700 201-GENERA-UNA-CATEGORIA-E. EXIT.
037800
037900 150-CIERRA-ARCHIVOS SECTION.
038000     CLOSE REPORTE.
038100 150-CIERRA-ARCHIVOS-E. EXIT.
