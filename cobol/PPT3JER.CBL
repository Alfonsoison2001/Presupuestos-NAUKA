000100******************************************************************
000200* FECHA       : 19/08/2024                                       *
000300* PROGRAMADOR : P. XOCOP (PMXO)                                  *
000400* APLICACION  : PRESUPUESTOS DE OBRA                             *
000500* PROGRAMA    : PPT3JER, REPORTE JERARQUICO CATEGORIA/CONCEPTO/  *
000600*             : DETALLE                                          *
000700* TIPO        : BATCH                                            *
000800* DESCRIPCION : IMPRIME EL PRESUPUESTO DE UN PROYECTO EN TRES    *
000900*             : NIVELES: POR CATEGORIA (CONTEO Y TOTAL), POR     *
001000*             : CONCEPTO DENTRO DE CADA CATEGORIA (CONTEO Y      *
001100*             : TOTAL) Y EL DETALLE DE CADA CONCEPTO (PARTIDA,   *
001200*             : PROVEEDOR, UBICACION, CANTIDAD, UNIDAD, TOTAL).  *
001300*             : CADA NIVEL SALE EN ORDEN DESCENDENTE POR SU      *
001400*             : PROPIO TOTAL. EL PROYECTO ES OBLIGATORIO POR     *
001500*             : SYSIN; TORRE/PISO/DEPTO SON FILTROS OPCIONALES.  *
001600* ARCHIVOS    : SYSIN (PARM), PARTMAST (ENTRADA), SORTWK1-13     *
001700*             :   (TRABAJO), REPORTE (SALIDA)                    *
001800* PROGRAMA(S) : NO APLICA                                        *
001900******************************************************************
002000*----------------------------------------------------------------
002100* BITACORA DE CAMBIOS
002200*----------------------------------------------------------------
002300* 19/08/2024 PMXO TKT-4476 CREACION DEL REPORTE JERARQUICO. SE
002400*                 RESUELVE EL ORDEN DESCENDENTE POR TOTAL EN CADA
002500*                 NIVEL (QUE UN SOLO REPORT WRITER NO PUEDE DAR)
002600*                 ARMANDO UN RANGO DE "RANKS" POR NIVEL VIA TABLAS
002700*                 EN MEMORIA Y VARIOS SORT ENCADENADOS.
002800* 09/09/2024 PMXO TKT-4476 SE AGREGAN LOS FILTROS DE TORRE/PISO/
002900*                 DEPTO PEDIDOS POR EL AREA DE OBRA (ANTES SOLO
003000*                 SE FILTRABA POR PROYECTO).
003100* 25/09/2024 PMXO TKT-4499 AUDITORIA DEL AREA DE CONTROL
003200*                 ENCONTRO QUE EL FILTRO DE PROYECTO DE LA
003300*                 BITACORA DEL 09/09/2024 NUNCA SE LLEGO A
003400*                 CODIFICAR (SOLO SE HABIAN AGREGADO TORRE/
003500*                 PISO/DEPTO), POR LO QUE EL REPORTE MEZCLABA
003600*                 CATEGORIAS Y CONCEPTOS DE TODOS LOS PROYECTOS
003700*                 DEL MAESTRO EN UN SOLO ARBOL. SE AGREGA
003800*                 JERF-PROYECTO-ID A LA TARJETA DE PARAMETROS
003900*                 (OBLIGATORIO) Y SE FILTRA 112-FILTRA-Y-ARMA-
004000*                 UNO POR ESE PROYECTO.
004100*----------------------------------------------------------------
004200 IDENTIFICATION DIVISION.
004300 PROGRAM-ID.                     PPT3JER.
004400 AUTHOR.                         P. XOCOP.
004500 INSTALLATION.                   PRESUPUESTOS DE OBRA.
004600 DATE-WRITTEN.                   19/08/2024.
004700 DATE-COMPILED.                  19/08/2024.
004800 SECURITY.                       CONFIDENCIAL - USO INTERNO.
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM.
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT PARMCARD   ASSIGN TO SYSIN
005600                       FILE STATUS IS FS-PARMCARD.
005700     SELECT PARTMAST   ASSIGN TO PARTMAST
005800                       FILE STATUS IS FS-PARTMAST.
005900*---------------->  PAR DEL PRIMER SORT (DETALLE FILTRADO)
006000     SELECT WORKDET    ASSIGN TO SORTWK1.
006100     SELECT WORKDETG   ASSIGN TO SORTWK2
006200                       FILE STATUS IS FS-DETG.
006300*---------------->  RENGLONES CRUDOS DE LA PASADA DE ACUMULACION
006400     SELECT WORKCATRAW ASSIGN TO SORTWK3
006500                       FILE STATUS IS FS-CATRAW.
006600     SELECT WORKCONRAW ASSIGN TO SORTWK4
006700                       FILE STATUS IS FS-CONRAW.
006800*---------------->  PAR DEL SORT DE CATEGORIAS POR TOTAL
006900     SELECT WORKCATSRT ASSIGN TO SORTWK5.
007000     SELECT WORKCATOR  ASSIGN TO SORTWK6
007100                       FILE STATUS IS FS-CATOR.
007200*---------------->  PAR DEL SORT DE CONCEPTOS ETIQUETADOS
007300     SELECT WORKCON2   ASSIGN TO SORTWK7.
007400     SELECT WORKCONOR  ASSIGN TO SORTWK8
007500                       FILE STATUS IS FS-CONOR.
007600*---------------->  PAR DEL SORT FINAL DE DETALLE ETIQUETADO
007700     SELECT WORKDET2   ASSIGN TO SORTWK9.
007800     SELECT WORKDETOR  ASSIGN TO SORTWK10
007900                       FILE STATUS IS FS-DETOR.
008000     SELECT REPORTE    ASSIGN TO REPORTE
008100                       FILE STATUS IS FS-REPORTE.
008200 DATA DIVISION.
008300 FILE SECTION.
008400 FD  PARMCARD.
008500*---------------->  TKT-4499: PROYECTO OBLIGATORIO AL FRENTE DE
008600*                   LA TARJETA, ANTES DE LOS FILTROS OPCIONALES
008700*                   DE UBICACION.
008800 01  REG-PARMCARD.
008900     02  JERF-PROYECTO-ID         PIC X(05).                      TKT-4499
009000     02  JERF-TORRE               PIC X(10).                      TKT-4476
009100     02  JERF-PISO                PIC X(10).                      TKT-4476
009200     02  JERF-DEPTO               PIC X(10).                      TKT-4476
009300     02  FILLER                   PIC X(65).                      TKT-4499
009400 FD  PARTMAST.
009500     COPY PARTIDA.
009600 SD  WORKDET.
009700 01  REG-WORKDET.
009800     02  WDET-CATEGORIA           PIC X(30).
009900     02  WDET-CONCEPTO            PIC X(30).
010000     02  WDET-PARTIDA-ID          PIC 9(07).
010100     02  WDET-DETALLE             PIC X(40).
010200     02  WDET-PROVEEDOR           PIC X(30).
010300     02  WDET-TORRE               PIC X(10).
010400     02  WDET-PISO                PIC X(10).
010500     02  WDET-DEPTO               PIC X(10).
010600     02  WDET-UNIDAD              PIC X(10).
010700     02  WDET-CANTIDAD            PIC S9(07)V99.
010800     02  WDET-TOTAL-MXN           PIC S9(13)V99.
010900     02  FILLER                   PIC X(10).
011000 FD  WORKDETG.
011100 01  REG-WORKDETG.
011200     02  WDETG-CATEGORIA          PIC X(30).
011300     02  WDETG-CONCEPTO           PIC X(30).
011400     02  WDETG-PARTIDA-ID         PIC 9(07).
011500     02  WDETG-DETALLE            PIC X(40).
011600     02  WDETG-PROVEEDOR          PIC X(30).
011700     02  WDETG-TORRE              PIC X(10).
011800     02  WDETG-PISO               PIC X(10).
011900     02  WDETG-DEPTO              PIC X(10).
012000     02  WDETG-UNIDAD             PIC X(10).
012100     02  WDETG-CANTIDAD           PIC S9(07)V99.
012200     02  WDETG-TOTAL-MXN          PIC S9(13)V99.
012300     02  FILLER                   PIC X(10).
012400 FD  WORKCATRAW.
012500 01  REG-WORKCATRAW.
012600     02  WCATR-CATEGORIA          PIC X(30).
012700     02  WCATR-NUM-PARTIDAS       PIC 9(07).
012800     02  WCATR-TOTAL              PIC S9(13)V99.
012900     02  FILLER                   PIC X(10).
013000 FD  WORKCONRAW.
013100 01  REG-WORKCONRAW.
013200     02  WCONR-CATEGORIA          PIC X(30).
013300     02  WCONR-CONCEPTO           PIC X(30).
013400     02  WCONR-NUM-PARTIDAS       PIC 9(07).
013500     02  WCONR-TOTAL              PIC S9(13)V99.
013600     02  FILLER                   PIC X(10).
013700 SD  WORKCATSRT.
013800 01  REG-WORKCATSRT.
013900     02  WCATS-CATEGORIA          PIC X(30).
014000     02  WCATS-NUM-PARTIDAS       PIC 9(07).
014100     02  WCATS-TOTAL              PIC S9(13)V99.
014200     02  FILLER                   PIC X(10).
014300 FD  WORKCATOR.
014400 01  REG-WORKCATOR.
014500     02  WCATOR-CATEGORIA         PIC X(30).
014600     02  WCATOR-NUM-PARTIDAS      PIC 9(07).
014700     02  WCATOR-TOTAL             PIC S9(13)V99.
014800     02  FILLER                   PIC X(10).
014900 SD  WORKCON2.
015000 01  REG-WORKCON2.
015100     02  WCON2-CAT-RANK           PIC 9(05).
015200     02  WCON2-CATEGORIA          PIC X(30).
015300     02  WCON2-CONCEPTO           PIC X(30).
015400     02  WCON2-NUM-PARTIDAS       PIC 9(07).
015500     02  WCON2-TOTAL              PIC S9(13)V99.
015600     02  FILLER                   PIC X(10).
015700 FD  WORKCONOR.
015800 01  REG-WORKCONOR.
015900     02  WCONOR-CAT-RANK          PIC 9(05).
016000     02  WCONOR-CATEGORIA         PIC X(30).
016100     02  WCONOR-CONCEPTO          PIC X(30).
016200     02  WCONOR-NUM-PARTIDAS      PIC 9(07).
016300     02  WCONOR-TOTAL             PIC S9(13)V99.
016400     02  FILLER                   PIC X(10).
016500 SD  WORKDET2.
016600 01  REG-WORKDET2.
016700     02  WD2-CAT-RANK             PIC 9(05).
016800     02  WD2-CON-RANK             PIC 9(05).
016900     02  WD2-CATEGORIA            PIC X(30).
017000     02  WD2-CONCEPTO             PIC X(30).
017100     02  WD2-PARTIDA-ID           PIC 9(07).
017200     02  WD2-DETALLE              PIC X(40).
017300     02  WD2-PROVEEDOR            PIC X(30).
017400     02  WD2-TORRE                PIC X(10).
017500     02  WD2-PISO                 PIC X(10).
017600     02  WD2-DEPTO                PIC X(10).
017700     02  WD2-UNIDAD               PIC X(10).
017800     02  WD2-CANTIDAD             PIC S9(07)V99.
017900     02  WD2-TOTAL-MXN            PIC S9(13)V99.
018000     02  FILLER                   PIC X(10).
018100 FD  WORKDETOR.
018200 01  REG-WORKDETOR.
018300     02  WDOR-CAT-RANK            PIC 9(05).
018400     02  WDOR-CON-RANK            PIC 9(05).
018500     02  WDOR-CATEGORIA           PIC X(30).
018600     02  WDOR-CONCEPTO            PIC X(30).
018700     02  WDOR-PARTIDA-ID          PIC 9(07).
018800     02  WDOR-DETALLE             PIC X(40).
018900     02  WDOR-PROVEEDOR           PIC X(30).
019000     02  WDOR-TORRE               PIC X(10).
019100     02  WDOR-PISO                PIC X(10).
019200     02  WDOR-DEPTO               PIC X(10).
019300     02  WDOR-UNIDAD              PIC X(10).
019400     02  WDOR-CANTIDAD            PIC S9(07)V99.
019500     02  WDOR-TOTAL-MXN           PIC S9(13)V99.
019600     02  FILLER                   PIC X(10).
019700 FD  REPORTE.
019800 01  REG-REPORTE                  PIC X(132).
019900 01  REG-REPORTE-HEADER REDEFINES REG-REPORTE.
020000     02  REPH-LEYENDA             PIC X(30).
020100     02  REPH-VALOR               PIC ZZZZ9.
020200     02  FILLER                   PIC X(96).
020300 01  REG-REPORTE-CATEGORIA REDEFINES REG-REPORTE.
020400     02  FILLER                   PIC X(02).
020500     02  REPC-CATEGORIA           PIC X(30).
020600     02  REPC-NUM-PARTIDAS        PIC ZZZ,ZZ9.
020700     02  FILLER                   PIC X(02).
020800     02  REPC-TOTAL               PIC $Z,ZZZ,ZZZ,ZZ9.99.
020900     02  FILLER                   PIC X(60).
021000 01  REG-REPORTE-CONCEPTO REDEFINES REG-REPORTE.
021100     02  FILLER                   PIC X(06).
021200     02  REPO-CONCEPTO            PIC X(30).
021300     02  REPO-NUM-PARTIDAS        PIC ZZZ,ZZ9.
021400     02  FILLER                   PIC X(02).
021500     02  REPO-TOTAL               PIC $Z,ZZZ,ZZZ,ZZ9.99.
021600     02  FILLER                   PIC X(56).
021700 01  REG-REPORTE-DETALLE REDEFINES REG-REPORTE.
021800     02  FILLER                   PIC X(10).
021900     02  REPD-DETALLE             PIC X(30).
022000     02  REPD-PROVEEDOR           PIC X(20).
022100     02  REPD-TORRE               PIC X(08).
022200     02  REPD-PISO                PIC X(08).
022300     02  REPD-DEPTO               PIC X(08).
022400     02  REPD-CANTIDAD            PIC ZZ,ZZ9.99.
022500     02  REPD-UNIDAD              PIC X(10).
022600     02  REPD-TOTAL               PIC $Z,ZZZ,ZZ9.99.
022700 WORKING-STORAGE SECTION.
022800 01  FS-PARMCARD                  PIC 9(02) VALUE ZEROS.
022900 01  FS-PARTMAST                  PIC 9(02) VALUE ZEROS.
023000 01  FS-DETG                      PIC 9(02) VALUE ZEROS.
023100 01  FS-CATRAW                    PIC 9(02) VALUE ZEROS.
023200 01  FS-CONRAW                    PIC 9(02) VALUE ZEROS.
023300 01  FS-CATOR                     PIC 9(02) VALUE ZEROS.
023400 01  FS-CONOR                     PIC 9(02) VALUE ZEROS.
023500 01  FS-DETOR                     PIC 9(02) VALUE ZEROS.
023600 01  FS-REPORTE                   PIC 9(02) VALUE ZEROS.
023700 01  WKS-SWITCHES.
023800     02  WKS-FIN-PARTMAST         PIC X(01) VALUE 'N'.
023900        88  ENDOFMASTERFILE                  VALUE 'S'.
024000     02  WKS-FIN-WORKDETG         PIC X(01) VALUE 'N'.
024100        88  ENDOFDETGFILE                    VALUE 'S'.
024200     02  WKS-FIN-CATOR            PIC X(01) VALUE 'N'.
024300        88  ENDOFCATORFILE                   VALUE 'S'.
024400     02  WKS-FIN-CONRAW           PIC X(01) VALUE 'N'.
024500        88  ENDOFCONRAWFILE                  VALUE 'S'.
024600     02  WKS-FIN-CONOR            PIC X(01) VALUE 'N'.
024700        88  ENDOFCONORFILE                   VALUE 'S'.
024800     02  WKS-FIN-DETGSRC          PIC X(01) VALUE 'N'.
024900        88  ENDOFDETGSRCFILE                 VALUE 'S'.
025000     02  WKS-FIN-CATOR-PRT        PIC X(01) VALUE 'N'.
025100        88  ENDOFCATORPRTFILE                VALUE 'S'.
025200     02  WKS-FIN-CONOR-PRT        PIC X(01) VALUE 'N'.
025300        88  ENDOFCONORPRTFILE                VALUE 'S'.
025400     02  WKS-FIN-DETOR-PRT        PIC X(01) VALUE 'N'.
025500        88  ENDOFDETORPRTFILE                VALUE 'S'.
025600*---------------->  TKT-4499: PROYECTO A REPORTAR (OBLIGATORIO)
025700     02  FILLER                    PIC X(02).
025800 01  WKS-PROYECTO-A-REPORTAR       PIC 9(05) VALUE ZEROS.       TKT-4499
025900 01  WKS-PROYECTO-ALTERNA.                                      TKT-4499
026000     02  WKS-PROYECTO-CRUDO        PIC X(05).                   TKT-4499
026100     02  FILLER                    PIC X(02).                   TKT-4499
026200 01  WKS-PROYECTO-VISTA-9 REDEFINES WKS-PROYECTO-ALTERNA        TKT-4499
026300                                  PIC 9(05).                    TKT-4499
026400*---------------->  FILTROS DE UBICACION TOMADOS DEL PARM
026500     02  FILLER                    PIC X(02).
026600 01  WKS-FILTROS.
026700     02  WKS-F-TORRE               PIC X(10) VALUE SPACES.
026800     02  WKS-F-PISO                PIC X(10) VALUE SPACES.
026900     02  WKS-F-DEPTO               PIC X(10) VALUE SPACES.
027000*---------------->  ACUMULADORES DE QUIEBRE (CATEGORIA/CONCEPTO)
027100     02  FILLER                    PIC X(02).
027200 01  WKS-ACUM-CATEGORIA.
027300     02  WKS-ACAT-NOMBRE           PIC X(30) VALUE SPACES.
027400     02  WKS-ACAT-NUM-PARTIDAS     PIC 9(07) COMP VALUE ZEROS.
027500     02  WKS-ACAT-TOTAL            PIC S9(13)V99 VALUE ZEROS.
027600     02  FILLER                    PIC X(02).
027700 01  WKS-ACUM-CONCEPTO.
027800     02  WKS-ACON-CATEGORIA        PIC X(30) VALUE SPACES.
027900     02  WKS-ACON-CONCEPTO         PIC X(30) VALUE SPACES.
028000     02  WKS-ACON-NUM-PARTIDAS     PIC 9(07) COMP VALUE ZEROS.
028100     02  WKS-ACON-TOTAL            PIC S9(13)V99 VALUE ZEROS.
028200     02  FILLER                    PIC X(02).
028300 01  WKS-GRAN-TOTAL-MXN            PIC S9(13)V99 VALUE ZEROS.
028400 01  WKS-GRAN-TOTAL-REGISTROS      PIC 9(07) COMP VALUE ZEROS.
028500 01  WKS-CONTADOR-CATEGORIAS       PIC 9(05) COMP VALUE ZEROS.
028600*---------------->  TABLAS EN MEMORIA DE RANK POR CATEGORIA Y
028700*                   POR CATEGORIA+CONCEPTO (CAPACIDAD DE 500
028800*                   CATEGORIAS Y 2000 CONCEPTOS; AMPLIAR ESTOS
028900*                   OCCURS SI EL CATALOGO DE OBRA CRECE).
029000 01  WKS-TAB-CAT-RANK.
029100     02  WKS-CATR-ITEM OCCURS 500 TIMES
029200                       INDEXED BY IDX-CATR IDX-CATR2.
029300        03  WKS-CATR-NOMBRE       PIC X(30).
029400        03  WKS-CATR-RANK         PIC 9(05) COMP.
029500 01  WKS-TAB-CON-RANK.
029600     02  WKS-CONR-ITEM OCCURS 2000 TIMES
029700                       INDEXED BY IDX-CONR IDX-CONR2.
029800        03  WKS-CONR-LLAVE.
029900           04  WKS-CONR-CATEGORIA PIC X(30).
030000           04  WKS-CONR-CONCEPTO  PIC X(30).
030100        03  WKS-CONR-RANK         PIC 9(05) COMP.
030200 01  WKS-TAB-CAT-RANK-ALT REDEFINES WKS-TAB-CAT-RANK.
030300     02  WKS-CATR-ITEM-ALT OCCURS 500 TIMES.
030400        03  WKS-CATR-ITEM-COMPACTO PIC X(35).
030500 01  WKS-TAB-CON-RANK-ALT REDEFINES WKS-TAB-CON-RANK.
030600     02  WKS-CONR-ITEM-ALT OCCURS 2000 TIMES.
030700        03  WKS-CONR-ITEM-COMPACTO PIC X(65).
030800 01  WKS-CONTADOR-CATR             PIC 9(05) COMP VALUE ZEROS.
030900 01  WKS-CONTADOR-CONR             PIC 9(05) COMP VALUE ZEROS.
031000*---------------->  VARIABLES DE APOYO A LA IMPRESION FUSIONADA
031100 01  WKS-CATEGORIA-ACTUAL          PIC X(30) VALUE SPACES.
031200 01  WKS-CAT-RANK-ACTUAL           PIC 9(05) COMP VALUE ZEROS.
031300 01  WKS-CON-RANK-ACTUAL           PIC 9(05) COMP VALUE ZEROS.
031400 PROCEDURE DIVISION.
031500 100-PRINCIPAL SECTION.
031600     PERFORM 105-LEE-PARM
031700     PERFORM 110-ORDENA-DETALLE
031800     PERFORM 120-ACUMULA-NIVELES
031900     PERFORM 130-ORDENA-CATEGORIAS
032000     PERFORM 140-CARGA-RANK-CATEGORIAS
032100     PERFORM 150-ETIQUETA-Y-ORDENA-CONCEPTOS
032200     PERFORM 160-CARGA-RANK-CONCEPTOS
032300     PERFORM 170-ETIQUETA-Y-ORDENA-DETALLE
032400     PERFORM 200-IMPRIME-REPORTE
032500     STOP RUN.
032600 100-PRINCIPAL-E. EXIT.
032700
032800 105-LEE-PARM SECTION.
032900*-------->  TKT-4499: LA TARJETA ES OBLIGATORIA, EL PROYECTO ES
033000*            OBLIGATORIO Y NUMERICO; TORRE/PISO/DEPTO SIGUEN
033100*            SIENDO OPCIONALES.
033200     OPEN INPUT PARMCARD
033300     IF FS-PARMCARD = 97
033400        MOVE ZEROS TO FS-PARMCARD
033500     END-IF
033600     IF FS-PARMCARD NOT = 0
033700        DISPLAY "==> ERROR AL ABRIR PARMCARD, FS("               TKT-4499
033800                FS-PARMCARD ")" UPON CONSOLE                     TKT-4499
033900        MOVE 91 TO RETURN-CODE
034000        STOP RUN
034100     END-IF
034200     READ PARMCARD
034300     IF FS-PARMCARD NOT = 0
034400        DISPLAY "==> TARJETA DE PARAMETROS VACIA, NO SE PUEDE "  TKT-4499
034500                "DETERMINAR EL PROYECTO A REPORTAR" UPON CONSOLE TKT-4499
034600        MOVE 91 TO RETURN-CODE
034700        STOP RUN
034800     END-IF
034900     MOVE JERF-PROYECTO-ID TO WKS-PROYECTO-CRUDO                 TKT-4499
035000     IF WKS-PROYECTO-VISTA-9 IS NOT NUMERIC
035100        DISPLAY "==> TARJETA DE PARAMETROS MAL PERFORADA, "      TKT-4499
035200                "PROYECTO NO NUMERICO(" WKS-PROYECTO-CRUDO ")"   TKT-4499
035300                UPON CONSOLE
035400        MOVE 91 TO RETURN-CODE
035500        STOP RUN
035600     END-IF
035700     MOVE WKS-PROYECTO-VISTA-9 TO WKS-PROYECTO-A-REPORTAR        TKT-4499
035800     MOVE JERF-TORRE TO WKS-F-TORRE                              TKT-4476
035900     MOVE JERF-PISO  TO WKS-F-PISO                               TKT-4476
036000     MOVE JERF-DEPTO TO WKS-F-DEPTO                              TKT-4476
036100     CLOSE PARMCARD.
036200 105-LEE-PARM-E. EXIT.
036300
036400*--------> ORDENA EL MAESTRO ASCENDENTE POR CATEGORIA/CONCEPTO/
036500*          PARTIDA-ID (NECESARIO PARA PODER ACUMULAR POR QUIEBRE
036600*          DE CONTROL EN UNA SOLA PASADA), APLICANDO LOS
036700*          FILTROS DE UBICACION DESDE LA RUTINA DE ENTRADA.
036800 110-ORDENA-DETALLE SECTION.
036900     SORT WORKDET
037000          ON ASCENDING KEY WDET-CATEGORIA WDET-CONCEPTO
037100                           WDET-PARTIDA-ID
037200          INPUT PROCEDURE IS 111-FILTRA-Y-ARMA-DETALLE
037300          GIVING WORKDETG
037400     IF FS-DETG NOT = 0
037500        DISPLAY "==> ERROR AL ORDENAR DETALLE, FS("
037600                FS-DETG ")" UPON CONSOLE
037700        MOVE 91 TO RETURN-CODE
037800        STOP RUN
037900     END-IF.
038000 110-ORDENA-DETALLE-E. EXIT.
038100
038200 111-FILTRA-Y-ARMA-DETALLE SECTION.
038300     OPEN INPUT PARTMAST
038400     IF FS-PARTMAST = 97
038500        MOVE ZEROS TO FS-PARTMAST
038600     END-IF
038700     READ PARTMAST
038800          AT END SET ENDOFMASTERFILE TO TRUE
038900     END-READ
039000     PERFORM 112-FILTRA-Y-ARMA-UNO
039100         UNTIL ENDOFMASTERFILE.
039200     CLOSE PARTMAST.
039300 111-FILTRA-Y-ARMA-DETALLE-E. EXIT.
039400
039500 112-FILTRA-Y-ARMA-UNO SECTION.
039600     IF PART-PROYECTO-ID = WKS-PROYECTO-A-REPORTAR AND          TKT-4499
039700        (WKS-F-TORRE = SPACES OR                               TKT-4476
039800         PART-TORRE = WKS-F-TORRE) AND                         TKT-4476
039900        (WKS-F-PISO  = SPACES OR                               TKT-4476
040000         PART-PISO  = WKS-F-PISO) AND                          TKT-4476
040100        (WKS-F-DEPTO = SPACES OR                               TKT-4476
040200         PART-DEPTO = WKS-F-DEPTO)                             TKT-4476
040300        MOVE PART-CATEGORIA   TO WDET-CATEGORIA
040400        MOVE PART-CONCEPTO    TO WDET-CONCEPTO
040500        MOVE PART-PARTIDA-ID  TO WDET-PARTIDA-ID
040600        MOVE PART-DETALLE     TO WDET-DETALLE
040700        MOVE PART-PROVEEDOR   TO WDET-PROVEEDOR
040800        MOVE PART-TORRE       TO WDET-TORRE
040900        MOVE PART-PISO        TO WDET-PISO
041000        MOVE PART-DEPTO       TO WDET-DEPTO
041100        MOVE PART-UNIDAD      TO WDET-UNIDAD
041200        MOVE PART-CANTIDAD    TO WDET-CANTIDAD
041300        MOVE PART-TOTAL-MXN   TO WDET-TOTAL-MXN
041400        RELEASE REG-WORKDET
041500     END-IF
041600     READ PARTMAST
041700          AT END SET ENDOFMASTERFILE TO TRUE
041800     END-READ.
041900 112-FILTRA-Y-ARMA-UNO-E. EXIT.
042000
042100*--------> UNA SOLA PASADA SECUENCIAL SOBRE EL DETALLE YA
042200*          ORDENADO, CON QUIEBRE DE CONTROL A DOS NIVELES, QUE
042300*          ESCRIBE LOS RENGLONES CRUDOS DE CATEGORIA Y DE
042400*          CONCEPTO (TODAVIA EN ORDEN ALFABETICO, NO POR TOTAL).
042500 120-ACUMULA-NIVELES SECTION.
042600     OPEN OUTPUT WORKCATRAW
042700     OPEN OUTPUT WORKCONRAW
042800     OPEN INPUT  WORKDETG
042900     READ WORKDETG
043000          AT END SET ENDOFDETGFILE TO TRUE
043100     END-READ
043200     IF NOT ENDOFDETGFILE
043300        MOVE WDETG-CATEGORIA TO WKS-ACAT-NOMBRE
043400        MOVE WDETG-CATEGORIA TO WKS-ACON-CATEGORIA
043500        MOVE WDETG-CONCEPTO  TO WKS-ACON-CONCEPTO
043600     END-IF
043700     PERFORM 123-ACUMULA-UN-DETALLE
043800         UNTIL ENDOFDETGFILE.
043900     IF WKS-ACAT-NUM-PARTIDAS NOT = ZEROS
044000        PERFORM 122-ESCRIBE-CONCEPTO
044100        PERFORM 121-ESCRIBE-CATEGORIA
044200     END-IF
044300     CLOSE WORKDETG
044400     CLOSE WORKCATRAW
044500     CLOSE WORKCONRAW.
044600 120-ACUMULA-NIVELES-E. EXIT.
044700
044800 123-ACUMULA-UN-DETALLE SECTION.
044900     IF WDETG-CATEGORIA NOT = WKS-ACAT-NOMBRE
045000        PERFORM 122-ESCRIBE-CONCEPTO
045100        PERFORM 121-ESCRIBE-CATEGORIA
045200        MOVE WDETG-CATEGORIA TO WKS-ACAT-NOMBRE
045300        MOVE WDETG-CATEGORIA TO WKS-ACON-CATEGORIA
045400        MOVE WDETG-CONCEPTO  TO WKS-ACON-CONCEPTO
045500     ELSE
045600        IF WDETG-CONCEPTO NOT = WKS-ACON-CONCEPTO
045700           PERFORM 122-ESCRIBE-CONCEPTO
045800           MOVE WDETG-CONCEPTO TO WKS-ACON-CONCEPTO
045900        END-IF
046000     END-IF
046100     ADD 1                  TO WKS-ACAT-NUM-PARTIDAS
046200     ADD WDETG-TOTAL-MXN    TO WKS-ACAT-TOTAL
046300     ADD 1                  TO WKS-ACON-NUM-PARTIDAS
046400     ADD WDETG-TOTAL-MXN    TO WKS-ACON-TOTAL
046500     ADD 1                  TO WKS-GRAN-TOTAL-REGISTROS
046600     ADD WDETG-TOTAL-MXN    TO WKS-GRAN-TOTAL-MXN
046700     READ WORKDETG
046800          AT END SET ENDOFDETGFILE TO TRUE
046900     END-READ.
047000 123-ACUMULA-UN-DETALLE-E. EXIT.
047100
047200 121-ESCRIBE-CATEGORIA SECTION.
047300     MOVE WKS-ACAT-NOMBRE       TO WCATR-CATEGORIA
047400     MOVE WKS-ACAT-NUM-PARTIDAS TO WCATR-NUM-PARTIDAS
047500     MOVE WKS-ACAT-TOTAL        TO WCATR-TOTAL
047600     WRITE REG-WORKCATRAW
047700     ADD 1 TO WKS-CONTADOR-CATEGORIAS
047800     MOVE ZEROS TO WKS-ACAT-NUM-PARTIDAS WKS-ACAT-TOTAL.
047900 121-ESCRIBE-CATEGORIA-E. EXIT.
048000
048100 122-ESCRIBE-CONCEPTO SECTION.
048200     IF WKS-ACON-NUM-PARTIDAS NOT = ZEROS
048300        MOVE WKS-ACON-CATEGORIA    TO WCONR-CATEGORIA
048400        MOVE WKS-ACON-CONCEPTO     TO WCONR-CONCEPTO
048500        MOVE WKS-ACON-NUM-PARTIDAS TO WCONR-NUM-PARTIDAS
048600        MOVE WKS-ACON-TOTAL        TO WCONR-TOTAL
048700        WRITE REG-WORKCONRAW
048800     END-IF
048900     MOVE ZEROS TO WKS-ACON-NUM-PARTIDAS WKS-ACON-TOTAL.
049000 122-ESCRIBE-CONCEPTO-E. EXIT.
049100
049200*--------> ORDENA LAS CATEGORIAS DESCENDENTE POR TOTAL (ESTE ES
049300*          EL ORDEN FINAL DE IMPRESION DEL NIVEL 1).
049400 130-ORDENA-CATEGORIAS SECTION.
049500     SORT WORKCATSRT
049600          ON DESCENDING KEY WCATS-TOTAL
049700          USING WORKCATRAW
049800          GIVING WORKCATOR
049900     IF FS-CATOR NOT = 0
050000        DISPLAY "==> ERROR AL ORDENAR CATEGORIAS, FS("
050100                FS-CATOR ")" UPON CONSOLE
050200        MOVE 91 TO RETURN-CODE
050300        STOP RUN
050400     END-IF.
050500 130-ORDENA-CATEGORIAS-E. EXIT.
050600
050700*--------> CARGA LA TABLA EN MEMORIA DE RANK POR CATEGORIA,
050800*          LEYENDO WORKCATOR YA EN SU ORDEN FINAL (EL RANK ES
050900*          SIMPLEMENTE LA POSICION SECUENCIAL DE LECTURA).
051000 140-CARGA-RANK-CATEGORIAS SECTION.
051100     OPEN INPUT WORKCATOR
051200     READ WORKCATOR
051300          AT END SET ENDOFCATORFILE TO TRUE
051400     END-READ
051500     PERFORM 141-CARGA-UN-RANK-CATEGORIA
051600         UNTIL ENDOFCATORFILE.
051700     CLOSE WORKCATOR.
051800 140-CARGA-RANK-CATEGORIAS-E. EXIT.
051900
052000 141-CARGA-UN-RANK-CATEGORIA SECTION.
052100     ADD 1 TO WKS-CONTADOR-CATR
052200     SET IDX-CATR TO WKS-CONTADOR-CATR
052300     MOVE WCATOR-CATEGORIA TO WKS-CATR-NOMBRE(IDX-CATR)
052400     MOVE WKS-CONTADOR-CATR TO WKS-CATR-RANK(IDX-CATR)
052500     READ WORKCATOR
052600          AT END SET ENDOFCATORFILE TO TRUE
052700     END-READ.
052800 141-CARGA-UN-RANK-CATEGORIA-E. EXIT.
052900
053000*--------> ETIQUETA CADA CONCEPTO CRUDO CON EL RANK DE SU
053100*          CATEGORIA Y LO REORDENA ASCENDENTE POR ESE RANK Y
053200*          DESCENDENTE POR SU PROPIO TOTAL (ORDEN FINAL DEL
053300*          NIVEL 2, YA AGRUPADO CORRECTAMENTE POR CATEGORIA).
053400 150-ETIQUETA-Y-ORDENA-CONCEPTOS SECTION.
053500     SORT WORKCON2
053600          ON ASCENDING KEY WCON2-CAT-RANK
053700             DESCENDING KEY WCON2-TOTAL
053800          INPUT PROCEDURE IS 151-ETIQUETA-CONCEPTOS
053900          GIVING WORKCONOR
054000     IF FS-CONOR NOT = 0
054100        DISPLAY "==> ERROR AL ORDENAR CONCEPTOS, FS("
054200                FS-CONOR ")" UPON CONSOLE
054300        MOVE 91 TO RETURN-CODE
054400        STOP RUN
054500     END-IF.
054600 150-ETIQUETA-Y-ORDENA-CONCEPTOS-E. EXIT.
054700
054800 151-ETIQUETA-CONCEPTOS SECTION.
054900     OPEN INPUT WORKCONRAW
055000     READ WORKCONRAW
055100          AT END SET ENDOFCONRAWFILE TO TRUE
055200     END-READ
055300     PERFORM 153-ETIQUETA-UN-CONCEPTO
055400         UNTIL ENDOFCONRAWFILE.
055500     CLOSE WORKCONRAW.
055600 151-ETIQUETA-CONCEPTOS-E. EXIT.
055700
055800 153-ETIQUETA-UN-CONCEPTO SECTION.
055900     PERFORM 152-BUSCA-RANK-CATEGORIA
056000     MOVE WKS-CAT-RANK-ACTUAL   TO WCON2-CAT-RANK
056100     MOVE WCONR-CATEGORIA       TO WCON2-CATEGORIA
056200     MOVE WCONR-CONCEPTO        TO WCON2-CONCEPTO
056300     MOVE WCONR-NUM-PARTIDAS    TO WCON2-NUM-PARTIDAS
056400     MOVE WCONR-TOTAL           TO WCON2-TOTAL
056500     RELEASE REG-WORKCON2
056600     READ WORKCONRAW
056700          AT END SET ENDOFCONRAWFILE TO TRUE
056800     END-READ.
056900 153-ETIQUETA-UN-CONCEPTO-E. EXIT.
057000
057100 152-BUSCA-RANK-CATEGORIA SECTION.
057200     MOVE ZEROS TO WKS-CAT-RANK-ACTUAL
057300     SET IDX-CATR TO 1
057400     SEARCH WKS-CATR-ITEM
057500          AT END CONTINUE
057600          WHEN WKS-CATR-NOMBRE(IDX-CATR) = WCONR-CATEGORIA
057700               MOVE WKS-CATR-RANK(IDX-CATR)
057800                    TO WKS-CAT-RANK-ACTUAL
057900     END-SEARCH.
058000 152-BUSCA-RANK-CATEGORIA-E. EXIT.
058100
058200*--------> CARGA LA TABLA EN MEMORIA DE RANK POR CATEGORIA+
058300*          CONCEPTO, LEYENDO WORKCONOR YA EN SU ORDEN FINAL.
058400 160-CARGA-RANK-CONCEPTOS SECTION.
058500     OPEN INPUT WORKCONOR
058600     READ WORKCONOR
058700          AT END SET ENDOFCONORFILE TO TRUE
058800     END-READ
058900     PERFORM 161-CARGA-UN-RANK-CONCEPTO
059000         UNTIL ENDOFCONORFILE.
059100     CLOSE WORKCONOR.
059200 160-CARGA-RANK-CONCEPTOS-E. EXIT.
059300
059400 161-CARGA-UN-RANK-CONCEPTO SECTION.
059500     ADD 1 TO WKS-CONTADOR-CONR
059600     SET IDX-CONR TO WKS-CONTADOR-CONR
059700     MOVE WCONOR-CATEGORIA TO WKS-CONR-CATEGORIA(IDX-CONR)
059800     MOVE WCONOR-CONCEPTO  TO WKS-CONR-CONCEPTO(IDX-CONR)
059900     MOVE WKS-CONTADOR-CONR TO WKS-CONR-RANK(IDX-CONR)
060000     READ WORKCONOR
060100          AT END SET ENDOFCONORFILE TO TRUE
060200     END-READ.
060300 161-CARGA-UN-RANK-CONCEPTO-E. EXIT.
060400
060500*--------> ETIQUETA CADA RENGLON DE DETALLE CON EL RANK DE SU
060600*          CATEGORIA Y DE SU CONCEPTO, Y LO REORDENA (RANK-CAT
060700*          ASC, RANK-CON ASC, TOTAL DESC) PARA EL ORDEN FINAL
060800*          DEL NIVEL 3.
060900 170-ETIQUETA-Y-ORDENA-DETALLE SECTION.
061000     SORT WORKDET2
061100          ON ASCENDING KEY WD2-CAT-RANK WD2-CON-RANK
061200             DESCENDING KEY WD2-TOTAL-MXN
061300          INPUT PROCEDURE IS 171-ETIQUETA-DETALLE
061400          GIVING WORKDETOR
061500     IF FS-DETOR NOT = 0
061600        DISPLAY "==> ERROR AL ORDENAR EL DETALLE FINAL, FS("
061700                FS-DETOR ")" UPON CONSOLE
061800        MOVE 91 TO RETURN-CODE
061900        STOP RUN
062000     END-IF.
062100 170-ETIQUETA-Y-ORDENA-DETALLE-E. EXIT.
062200
062300 171-ETIQUETA-DETALLE SECTION.
062400     OPEN INPUT WORKDETG
062500     READ WORKDETG
062600          AT END SET ENDOFDETGSRCFILE TO TRUE
062700     END-READ
062800     PERFORM 175-ETIQUETA-UN-DETALLE
062900         UNTIL ENDOFDETGSRCFILE.
063000     CLOSE WORKDETG.
063100 171-ETIQUETA-DETALLE-E. EXIT.
063200
063300 175-ETIQUETA-UN-DETALLE SECTION.
063400     PERFORM 172-BUSCA-RANK-CATEGORIA-D
063500     PERFORM 173-BUSCA-RANK-CONCEPTO-D
063600     MOVE WKS-CAT-RANK-ACTUAL TO WD2-CAT-RANK
063700     MOVE WKS-CON-RANK-ACTUAL TO WD2-CON-RANK
063800     MOVE WDETG-CATEGORIA     TO WD2-CATEGORIA
063900     MOVE WDETG-CONCEPTO      TO WD2-CONCEPTO
064000     MOVE WDETG-PARTIDA-ID    TO WD2-PARTIDA-ID
064100     MOVE WDETG-DETALLE       TO WD2-DETALLE
064200     MOVE WDETG-PROVEEDOR     TO WD2-PROVEEDOR
064300     MOVE WDETG-TORRE         TO WD2-TORRE
064400     MOVE WDETG-PISO          TO WD2-PISO
064500     MOVE WDETG-DEPTO         TO WD2-DEPTO
064600     MOVE WDETG-UNIDAD        TO WD2-UNIDAD
064700     MOVE WDETG-CANTIDAD      TO WD2-CANTIDAD
064800     MOVE WDETG-TOTAL-MXN     TO WD2-TOTAL-MXN
064900     RELEASE REG-WORKDET2
065000     READ WORKDETG
065100          AT END SET ENDOFDETGSRCFILE TO TRUE
065200     END-READ.
065300 175-ETIQUETA-UN-DETALLE-E. EXIT.
065400
065500 172-BUSCA-RANK-CATEGORIA-D SECTION.
065600     MOVE ZEROS TO WKS-CAT-RANK-ACTUAL
065700     SET IDX-CATR TO 1
065800     SEARCH WKS-CATR-ITEM
065900          AT END CONTINUE
066000          WHEN WKS-CATR-NOMBRE(IDX-CATR) = WDETG-CATEGORIA
066100               MOVE WKS-CATR-RANK(IDX-CATR)
066200                    TO WKS-CAT-RANK-ACTUAL
066300     END-SEARCH.
066400 172-BUSCA-RANK-CATEGORIA-D-E. EXIT.
066500
066600 173-BUSCA-RANK-CONCEPTO-D SECTION.
066700     MOVE ZEROS TO WKS-CON-RANK-ACTUAL
066800     SET IDX-CONR TO 1
066900     SEARCH WKS-CONR-ITEM
067000          AT END CONTINUE
067100          WHEN WKS-CONR-CATEGORIA(IDX-CONR) = WDETG-CATEGORIA
067200           AND WKS-CONR-CONCEPTO(IDX-CONR)  = WDETG-CONCEPTO
067300               MOVE WKS-CONR-RANK(IDX-CONR)
067400                    TO WKS-CON-RANK-ACTUAL
067500     END-SEARCH.
067600 173-BUSCA-RANK-CONCEPTO-D-E. EXIT.
067700
067800*--------> IMPRESION FINAL. LOS TRES ARCHIVOS YA VIENEN EN EL
067900*          MISMO ESQUEMA DE RANK, ASI QUE UNA SOLA LECTURA
068000*          FUSIONADA (SIN JOIN) BASTA PARA ARMAR EL ARBOL.
068100 200-IMPRIME-REPORTE SECTION.
068200     OPEN OUTPUT REPORTE
068300     OPEN INPUT  WORKCATOR
068400     OPEN INPUT  WORKCONOR
068500     OPEN INPUT  WORKDETOR
068600     PERFORM 205-IMPRIME-ENCABEZADO
068700     READ WORKCATOR
068800          AT END SET ENDOFCATORPRTFILE TO TRUE
068900     END-READ
069000     READ WORKCONOR
069100          AT END SET ENDOFCONORPRTFILE TO TRUE
069200     END-READ
069300     READ WORKDETOR
069400          AT END SET ENDOFDETORPRTFILE TO TRUE
069500     END-READ
069600     MOVE ZEROS TO WKS-CAT-RANK-ACTUAL
069700     PERFORM 206-IMPRIME-UNA-CATEGORIA
069800         UNTIL ENDOFCATORPRTFILE.
069900     CLOSE WORKCATOR
070000     CLOSE WORKCONOR
070100     CLOSE WORKDETOR
070200     CLOSE REPORTE.
070300 200-IMPRIME-REPORTE-E. EXIT.
070400
070500 206-IMPRIME-UNA-CATEGORIA SECTION.
070600     ADD 1 TO WKS-CAT-RANK-ACTUAL
070700     PERFORM 210-IMPRIME-CATEGORIA
070800     PERFORM 220-IMPRIME-CONCEPTOS-DE-CATEGORIA
070900     READ WORKCATOR
071000          AT END SET ENDOFCATORPRTFILE TO TRUE
071100     END-READ.
071200 206-IMPRIME-UNA-CATEGORIA-E. EXIT.
071300
071400 205-IMPRIME-ENCABEZADO SECTION.
071500     MOVE SPACES              TO REG-REPORTE
071600     MOVE 'CATEGORIAS DISTINTAS' TO REPH-LEYENDA
071700     MOVE WKS-CONTADOR-CATEGORIAS TO REPH-VALOR
071800     WRITE REG-REPORTE
071900     MOVE SPACES              TO REG-REPORTE
072000     MOVE 'TOTAL DE REGISTROS' TO REPH-LEYENDA
072100     MOVE WKS-GRAN-TOTAL-REGISTROS TO REPH-VALOR
072200     WRITE REG-REPORTE
072300     MOVE SPACES              TO REG-REPORTE
072400     MOVE 'TOTAL DEL PROYECTO' TO REPC-CATEGORIA
072500     MOVE WKS-GRAN-TOTAL-MXN  TO REPC-TOTAL
072600     WRITE REG-REPORTE.
072700 205-IMPRIME-ENCABEZADO-E. EXIT.
072800
072900 210-IMPRIME-CATEGORIA SECTION.
073000     MOVE SPACES               TO REG-REPORTE
073100     MOVE WCATOR-CATEGORIA     TO REPC-CATEGORIA
073200     MOVE WCATOR-NUM-PARTIDAS  TO REPC-NUM-PARTIDAS
073300     MOVE WCATOR-TOTAL         TO REPC-TOTAL
073400     WRITE REG-REPORTE.
073500 210-IMPRIME-CATEGORIA-E. EXIT.
073600
073700 220-IMPRIME-CONCEPTOS-DE-CATEGORIA SECTION.
073800     PERFORM 225-IMPRIME-UN-CONCEPTO-DE-CATEGORIA
073900         UNTIL ENDOFCONORPRTFILE
074000            OR WCONOR-CAT-RANK NOT = WKS-CAT-RANK-ACTUAL.
074100 220-IMPRIME-CONCEPTOS-DE-CATEGORIA-E. EXIT.
074200
074300 225-IMPRIME-UN-CONCEPTO-DE-CATEGORIA SECTION.
074400     MOVE WKS-CAT-RANK-ACTUAL TO WKS-CON-RANK-ACTUAL
074500     PERFORM 230-IMPRIME-CONCEPTO
074600     PERFORM 240-IMPRIME-DETALLE-DE-CONCEPTO
074700     READ WORKCONOR
074800          AT END SET ENDOFCONORPRTFILE TO TRUE
074900     END-READ.
075000 225-IMPRIME-UN-CONCEPTO-DE-CATEGORIA-E. EXIT.
075100
075200 230-IMPRIME-CONCEPTO SECTION.
075300     MOVE SPACES              TO REG-REPORTE
075400     MOVE WCONOR-CONCEPTO     TO REPO-CONCEPTO
075500     MOVE WCONOR-NUM-PARTIDAS TO REPO-NUM-PARTIDAS
075600     MOVE WCONOR-TOTAL        TO REPO-TOTAL
075700     WRITE REG-REPORTE.
075800 230-IMPRIME-CONCEPTO-E. EXIT.
075900
076000 240-IMPRIME-DETALLE-DE-CONCEPTO SECTION.
076100*--------> WORKDETOR YA ESTA ORDENADO POR EL MISMO PAR DE RANK
076200*          (CAT-RANK, CON-RANK), Y CADA CONCEPTO DE WORKCONOR
076300*          SE CONSUME EN ORDEN, ASI QUE SU RANK DE CONCEPTO ES
076400*          SIEMPRE EL SIGUIENTE VALOR DE WDOR-CON-RANK PENDIENTE.
076500     IF NOT ENDOFDETORPRTFILE
076600        PERFORM 245-IMPRIME-UN-DETALLE-DE-CONCEPTO
076700            UNTIL ENDOFDETORPRTFILE
076800               OR WDOR-CAT-RANK NOT = WCONOR-CAT-RANK
076900               OR WDOR-CONCEPTO NOT = WCONOR-CONCEPTO
077000               OR WDOR-CATEGORIA NOT = WCONOR-CATEGORIA
077100     END-IF.
077200 240-IMPRIME-DETALLE-DE-CONCEPTO-E. EXIT.
077300
077400 245-IMPRIME-UN-DETALLE-DE-CONCEPTO SECTION.
077500     MOVE SPACES            TO REG-REPORTE
077600     MOVE WDOR-DETALLE      TO REPD-DETALLE
077700     MOVE WDOR-PROVEEDOR    TO REPD-PROVEEDOR
077800     MOVE WDOR-TORRE        TO REPD-TORRE
077900     MOVE WDOR-PISO         TO REPD-PISO
078000     MOVE WDOR-DEPTO        TO REPD-DEPTO
078100     MOVE WDOR-CANTIDAD     TO REPD-CANTIDAD
078200     MOVE WDOR-UNIDAD       TO REPD-UNIDAD
078300     MOVE WDOR-TOTAL-MXN    TO REPD-TOTAL
078400     WRITE REG-REPORTE
078500     READ WORKDETOR
078600          AT END SET ENDOFDETORPRTFILE TO TRUE
078700     END-READ.
078800 245-IMPRIME-UN-DETALLE-DE-CONCEPTO-E. EXIT.
