000100******************************************************************
000200* FECHA       : 19/08/2024                                       *
000300* PROGRAMADOR : P. XOCOP (PMXO)                                  *
000400* APLICACION  : PRESUPUESTOS DE OBRA                             *
000500* PROGRAMA    : PPT5GLOS, GLOSARIO DE CATEGORIAS Y CONCEPTOS     *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : LEE EL MAESTRO DE PARTIDAS DE UN PROYECTO Y      *
000800*             : ARMA EL GLOSARIO DE CATEGORIAS Y CONCEPTOS DEL   *
000900*             : PROYECTO (SIN REPETIR NINGUNA CATEGORIA NI       *
001000*             : NINGUN CONCEPTO DENTRO DE SU CATEGORIA), A       *
001100*             : PEDIDO DEL AREA DE COSTOS PARA PODER VALIDAR     *
001200*             : CATALOGOS CONTRA LAS HOJAS DE PARTIDAS ANTES DE  *
001300*             : DARLAS DE ALTA EN EL SISTEMA DE CAPTURA.         *
001400* ARCHIVOS    : PARMCARD (ENTRADA, PROYECTO A GLOSAR), PARTMAST  *
001500*             :   (ENTRADA), SORTWK1/SORTWK2 (TRABAJO),          *
001600*             :   GLOSARIO (SALIDA)                              *
001700* PROGRAMA(S) : NO APLICA                                        *
001800******************************************************************
001900*----------------------------------------------------------------
002000* BITACORA DE CAMBIOS
002100*----------------------------------------------------------------
002200* 19/08/2024 PMXO TKT-4473 CREACION DEL GLOSARIO, TOMANDO COMO
002300*                 BASE EL ESQUEMA DE LECTURA/ESCRITURA CON
002400*                 DETECCION DE DUPLICADOS DE EDU34018 (ALTA DE
002500*                 PELICULAS AL KSDS DESDE EL ARCHIVO SECUENCIAL),
002600*                 CAMBIANDO EL DUPLICADO POR CLAVE DE VSAM POR UN
002700*                 QUIEBRE DE CONTROL DE DOS NIVELES SOBRE EL
002800*                 MAESTRO YA ORDENADO POR CATEGORIA/CONCEPTO.
002900* 06/09/2024 PMXO TKT-4473 SE AGREGA EL FILTRO DE PROYECTO POR
003000*                 TARJETA DE PARAMETROS (ANTES SE GLOSABA TODO EL
003100*                 MAESTRO JUNTO Y SALIAN CATEGORIAS DE OTRAS
003200*                 OBRAS MEZCLADAS EN EL MISMO LISTADO).
003300*----------------------------------------------------------------
003400 IDENTIFICATION DIVISION.
003500 PROGRAM-ID.                     PPT5GLOS.
003600 AUTHOR.                         P. XOCOP.
003700 INSTALLATION.                   PRESUPUESTOS DE OBRA.
003800 DATE-WRITTEN.                   19/08/2024.
003900 DATE-COMPILED.                  19/08/2024.
004000 SECURITY.                       CONFIDENCIAL - USO INTERNO.
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT PARMCARD  ASSIGN TO SYSIN                             TKT-4473
004800                      FILE STATUS IS FS-PARMCARD.                 TKT-4473
004900     SELECT PARTMAST  ASSIGN TO PARTMAST
005000                      FILE STATUS IS FS-PARTMAST.
005100     SELECT WORKGLOS  ASSIGN TO SORTWK1.
005200     SELECT WORKGLOSOR ASSIGN TO SORTWK2
005300                      FILE STATUS IS FS-WORKGLOSOR.
005400     SELECT GLOSARIO  ASSIGN TO GLOSARIO
005500                      FILE STATUS IS FS-GLOSARIO.
005600 DATA DIVISION.
005700 FILE SECTION.
005800*---------------->  TARJETA DE PARAMETROS: PROYECTO A GLOSAR
005900*                   (SE RECIBE COMO ALFANUMERICO PORQUE ASI LLEGA
006000*                   PERFORADA LA TARJETA, SE VALIDA EN 110)
006100 FD  PARMCARD.                                                    TKT-4473
006200 01  REG-PARMCARD.                                                TKT-4473
006300     02  GLOF-PROYECTO-ID         PIC X(05).                      TKT-4473
006400     02  FILLER                   PIC X(75).
006500 FD  PARTMAST.
006600     COPY PARTIDA.
006700*---------------->  RENGLONES CRUDOS (CATEGORIA/CONCEPTO DE CADA
006800*                   PARTIDA DEL PROYECTO, FILTRADA LA BASURA)
006900 SD  WORKGLOS.
007000 01  REG-WORKGLOS.
007100     02  WGLOS-CATEGORIA          PIC X(30).
007200     02  WGLOS-CONCEPTO           PIC X(30).
007250     02  FILLER                   PIC X(05).
007300 FD  WORKGLOSOR.
007400 01  REG-WORKGLOSOR.
007500     02  WGLOSOR-CATEGORIA        PIC X(30).
007600     02  WGLOSOR-CONCEPTO         PIC X(30).
007650     02  FILLER                   PIC X(05).
007700*---------------->  VISTA COMPACTA PARA VOLCADOS DE DEPURACION
007800 01  REG-WORKGLOSOR-COMPACTO REDEFINES REG-WORKGLOSOR.
007900     02  WGLOSOR-C-AMBOS          PIC X(65).
008000 FD  GLOSARIO.
008100     COPY GLOSARIO.
008200 WORKING-STORAGE SECTION.
008300*                     VARIABLES FILE STATUS
008400 01  FS-PARMCARD                  PIC 9(02) VALUE ZEROS.          TKT-4473
008500 01  FS-PARTMAST                  PIC 9(02) VALUE ZEROS.
008600 01  FS-WORKGLOSOR                PIC 9(02) VALUE ZEROS.
008700 01  FS-GLOSARIO                  PIC 9(02) VALUE ZEROS.
008800*                     BANDERAS DE FIN DE ARCHIVO
008900 01  WKS-SWITCHES.
009000     02  WKS-FIN-MASTER            PIC X(01) VALUE 'N'.
009100        88  ENDOFMASTERFILE                   VALUE 'S'.
009200     02  WKS-FIN-WORKGLOSOR        PIC X(01) VALUE 'N'.
009300        88  ENDOFWORKGLOSORFILE               VALUE 'S'.
009400*                     PROYECTO A GLOSAR (DE LA TARJETA, YA
009500*                     VALIDADO NUMERICO)
009505     02  FILLER                    PIC X(02).
009600 01  WKS-PROYECTO-A-GLOSAR        PIC 9(05) VALUE ZEROS.          TKT-4473
009700*                     VISTA ALTERNA DEL PROYECTO CRUDO DE LA
009800*                     TARJETA PARA PODER PROBAR SI VINO NUMERICO
009900*                     ANTES DE ACEPTARLO (LA TARJETA PUEDE VENIR
010000*                     MAL PERFORADA)
010100 01  WKS-PROYECTO-ALTERNA.
010200     02  WKS-PROYECTO-CRUDO        PIC X(05).                     TKT-4473
010205     02  FILLER                    PIC X(02).
010300 01  WKS-PROYECTO-VISTA-9 REDEFINES WKS-PROYECTO-ALTERNA
010400                                    PIC 9(05).
010500*                     FECHA DE CORRIDA PARA LA BITACORA DE
010600*                     ESTADISTICAS
010700 01  WKS-FECHA-SISTEMA.
010800     02  WKS-ANIO-SIS               PIC 9(04).
010900     02  WKS-MES-SIS                PIC 9(02).
011000     02  WKS-DIA-SIS                PIC 9(02).
011100 01  WKS-FECHA-SISTEMA-ALT REDEFINES WKS-FECHA-SISTEMA
011200                                     PIC 9(08).
011300*                     CAMPOS DE CONTROL DE QUIEBRE (DOS NIVELES)
011400 01  WKS-CATEGORIA-ANTERIOR       PIC X(30) VALUE SPACES.
011500 01  WKS-CONCEPTO-ANTERIOR        PIC X(30) VALUE SPACES.
011600*                     CONTADORES DE LA CORRIDA (COMP)
011700 01  WKS-CONTADORES.
011800     02  WKS-PARTIDAS-LEIDAS       PIC 9(07) COMP VALUE ZEROS.
011900     02  WKS-PARTIDAS-OMITIDAS     PIC 9(07) COMP VALUE ZEROS.
012000     02  WKS-CATEGORIAS-ALTA       PIC 9(05) COMP VALUE ZEROS.
012100     02  WKS-CONCEPTOS-ALTA        PIC 9(05) COMP VALUE ZEROS.
012105     02  FILLER                    PIC X(02).
012200 PROCEDURE DIVISION.
012300 100-PRINCIPAL SECTION.
012400     PERFORM 110-APERTURA-ARCHIVOS
012500     PERFORM 120-LEE-Y-ORDENA
012600     PERFORM 130-DETECTA-Y-ESCRIBE
012700     PERFORM 140-STADISTICS
012800     PERFORM 150-CIERRA-ARCHIVOS
012900     STOP RUN.
013000 100-PRINCIPAL-E. EXIT.
013100
013200*--------> LEE LA TARJETA DE PARAMETROS CON EL PROYECTO A GLOSAR
013300 110-APERTURA-ARCHIVOS SECTION.
013400     ACCEPT WKS-FECHA-SISTEMA FROM DATE YYYYMMDD
013500     OPEN INPUT PARMCARD                                          TKT-4473
013600     IF FS-PARMCARD = 97                                          TKT-4473
013700        MOVE ZEROS TO FS-PARMCARD                                 TKT-4473
013800     END-IF
013900     IF FS-PARMCARD NOT = 0                                       TKT-4473
014000        DISPLAY "==> ERROR AL ABRIR PARMCARD, FS("                TKT-4473
014100                FS-PARMCARD ")" UPON CONSOLE                      TKT-4473
014200        MOVE 91 TO RETURN-CODE
014300        STOP RUN
014400     END-IF
014500     READ PARMCARD                                                TKT-4473
014600     IF FS-PARMCARD NOT = 0                                       TKT-4473
014700        DISPLAY "==> TARJETA DE PARAMETROS VACIA, NO SE PUEDE "
014800                "DETERMINAR EL PROYECTO A GLOSAR" UPON CONSOLE
014900        MOVE 91 TO RETURN-CODE
015000        STOP RUN
015100     END-IF
015200     MOVE GLOF-PROYECTO-ID TO WKS-PROYECTO-CRUDO                  TKT-4473
015300     IF WKS-PROYECTO-VISTA-9 IS NOT NUMERIC
015400        DISPLAY "==> TARJETA DE PARAMETROS MAL PERFORADA, "
015500                "PROYECTO NO NUMERICO(" WKS-PROYECTO-CRUDO ")"    TKT-4473
015600                UPON CONSOLE
015700        MOVE 91 TO RETURN-CODE
015800        STOP RUN
015900     END-IF
016000     MOVE WKS-PROYECTO-VISTA-9 TO WKS-PROYECTO-A-GLOSAR           TKT-4473
016100     DISPLAY "==> PPT5GLOS GLOSANDO EL PROYECTO "
016200             WKS-PROYECTO-A-GLOSAR UPON CONSOLE                   TKT-4473
016300     CLOSE PARMCARD.                                              TKT-4473
016400 110-APERTURA-ARCHIVOS-E. EXIT.
016500
016600*--------> ARMA LOS RENGLONES CRUDOS DE CATEGORIA/CONCEPTO DE LAS
016700*          PARTIDAS DEL PROYECTO (OMITIENDO LAS QUE VENGAN SIN
016800*          CATEGORIA O SIN CONCEPTO) Y LOS ORDENA POR AMBOS
016900 120-LEE-Y-ORDENA SECTION.
017000     SORT WORKGLOS
017100          ASCENDING KEY WGLOS-CATEGORIA WGLOS-CONCEPTO
017200          INPUT PROCEDURE IS 121-FILTRA-Y-ARMA-CRUDO
017300          GIVING WORKGLOSOR
017400     IF FS-WORKGLOSOR NOT = 0
017500        DISPLAY "==> ERROR AL GENERAR WORKGLOSOR, FS("
017600                FS-WORKGLOSOR ")" UPON CONSOLE
017700        MOVE 91 TO RETURN-CODE
017800        STOP RUN
017900     END-IF.
018000 120-LEE-Y-ORDENA-E. EXIT.
018100
018200 121-FILTRA-Y-ARMA-CRUDO SECTION.
018300     OPEN INPUT PARTMAST
018400     IF FS-PARTMAST = 97
018500        MOVE ZEROS TO FS-PARTMAST
018600     END-IF
018700     IF FS-PARTMAST NOT = 0
018800        DISPLAY "==> ERROR AL ABRIR PARTMAST, FS("
018900                FS-PARTMAST ")" UPON CONSOLE
019000        MOVE 91 TO RETURN-CODE
019100        STOP RUN
019200     END-IF
019300     READ PARTMAST
019400          AT END SET ENDOFMASTERFILE TO TRUE
019500     END-READ
019600     PERFORM 123-FILTRA-Y-ARMA-UNO
019700         UNTIL ENDOFMASTERFILE.
019800     CLOSE PARTMAST.
019900 121-FILTRA-Y-ARMA-CRUDO-E. EXIT.
020000
020100 123-FILTRA-Y-ARMA-UNO SECTION.
020200     IF PART-PROYECTO-ID = WKS-PROYECTO-A-GLOSAR               TKT-4473
020300        ADD 1 TO WKS-PARTIDAS-LEIDAS
020400        IF PART-CATEGORIA = SPACES OR PART-CONCEPTO = SPACES
020500           ADD 1 TO WKS-PARTIDAS-OMITIDAS
020600        ELSE
020700           MOVE PART-CATEGORIA TO WGLOS-CATEGORIA
020800           MOVE PART-CONCEPTO  TO WGLOS-CONCEPTO
020900           RELEASE REG-WORKGLOS
021000        END-IF
021100     END-IF
021200     READ PARTMAST
021300          AT END SET ENDOFMASTERFILE TO TRUE
021400     END-READ.
021500 123-FILTRA-Y-ARMA-UNO-E. EXIT.
021600
021700*--------> QUIEBRE DE CONTROL DE DOS NIVELES SOBRE EL CRUDO YA
021800*          ORDENADO: CADA CATEGORIA NUEVA SE DA DE ALTA UNA SOLA
021900*          VEZ, Y CADA CONCEPTO NUEVO SE DA DE ALTA UNA SOLA VEZ
022000*          DENTRO DE SU CATEGORIA (EQUIVALE AL "FS = 22" DE
022100*          DUPLICADO DE EDU34018, PERO SOBRE LLAVE ORDENADA EN
022200*          MEMORIA EN VEZ DE LLAVE DE VSAM)
022300 130-DETECTA-Y-ESCRIBE SECTION.
022400     OPEN INPUT  WORKGLOSOR
022500     OPEN OUTPUT GLOSARIO
022600     READ WORKGLOSOR
022700          AT END SET ENDOFWORKGLOSORFILE TO TRUE
022800     END-READ
022900     PERFORM 131-DETECTA-Y-ESCRIBE-UNO
023000         UNTIL ENDOFWORKGLOSORFILE.
023100     CLOSE WORKGLOSOR
023200     CLOSE GLOSARIO.
023300 130-DETECTA-Y-ESCRIBE-E. EXIT.
023400
023500 131-DETECTA-Y-ESCRIBE-UNO SECTION.
023600     IF WGLOSOR-C-AMBOS = SPACES
023700        DISPLAY "==> RENGLON DE GLOSARIO VACIO IGNORADO"
023800                UPON CONSOLE
023900     ELSE
024000        IF WGLOSOR-CATEGORIA NOT = WKS-CATEGORIA-ANTERIOR
024100           PERFORM 132-ESCRIBE-CATEGORIA
024200           MOVE WGLOSOR-CATEGORIA TO WKS-CATEGORIA-ANTERIOR
024300           MOVE SPACES TO WKS-CONCEPTO-ANTERIOR
024400        END-IF
024500        IF WGLOSOR-CONCEPTO NOT = WKS-CONCEPTO-ANTERIOR
024600           PERFORM 134-ESCRIBE-CONCEPTO
024700           MOVE WGLOSOR-CONCEPTO TO WKS-CONCEPTO-ANTERIOR
024800        END-IF
024900     END-IF
025000     READ WORKGLOSOR
025100          AT END SET ENDOFWORKGLOSORFILE TO TRUE
025200     END-READ.
025300 131-DETECTA-Y-ESCRIBE-UNO-E. EXIT.
025400
025500 132-ESCRIBE-CATEGORIA SECTION.
025600     MOVE SPACES TO REG-GLOSARIO
025700     SET GLOS-ES-CATEGORIA TO TRUE
025800     MOVE WKS-PROYECTO-A-GLOSAR TO GLOS-CAT-PROYECTO-ID
025900     MOVE WGLOSOR-CATEGORIA     TO GLOS-CAT-NOMBRE
026000     WRITE REG-GLOSARIO
026100     ADD 1 TO WKS-CATEGORIAS-ALTA.
026200 132-ESCRIBE-CATEGORIA-E. EXIT.
026300
026400 134-ESCRIBE-CONCEPTO SECTION.
026500     MOVE SPACES TO REG-GLOSARIO
026600     SET GLOS-ES-CONCEPTO TO TRUE
026700     MOVE WKS-CATEGORIA-ANTERIOR TO GLOS-CON-CATEGORIA
026800     MOVE WGLOSOR-CONCEPTO       TO GLOS-CON-NOMBRE
026900     WRITE REG-GLOSARIO
027000     ADD 1 TO WKS-CONCEPTOS-ALTA.
027100 134-ESCRIBE-CONCEPTO-E. EXIT.
027200
027300*                ----- ESTADISTICAS DE LA CORRIDA -----
027400 140-STADISTICS SECTION.
027500     DISPLAY "================================================"
027600             UPON CONSOLE
027700     DISPLAY "   PPT5GLOS - GLOSARIO DE CATEGORIAS/CONCEPTOS  "
027800             UPON CONSOLE
027900     DISPLAY " FECHA DE CORRIDA ......: " WKS-FECHA-SISTEMA-ALT
028000             UPON CONSOLE
028100     DISPLAY " PROYECTO GLOSADO ......: " WKS-PROYECTO-A-GLOSAR
028200             UPON CONSOLE
028300     DISPLAY " PARTIDAS LEIDAS .......: " WKS-PARTIDAS-LEIDAS
028400             UPON CONSOLE
028500     DISPLAY " PARTIDAS OMITIDAS .....: " WKS-PARTIDAS-OMITIDAS
028600             UPON CONSOLE
028700     DISPLAY " CATEGORIAS DADAS DE ALTA: " WKS-CATEGORIAS-ALTA
028800             UPON CONSOLE
028900     DISPLAY " CONCEPTOS DADOS DE ALTA.: " WKS-CONCEPTOS-ALTA
029000             UPON CONSOLE
029100     DISPLAY "================================================"
029200             UPON CONSOLE.
029300 140-STADISTICS-E. EXIT.
029400
029500 150-CIERRA-ARCHIVOS SECTION.
029600     CONTINUE.
029700 150-CIERRA-ARCHIVOS-E. EXIT.
