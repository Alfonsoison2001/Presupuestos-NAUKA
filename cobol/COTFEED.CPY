000100******************************************************************
000200* FECHA       : 14/08/2024                                       *
000300* PROGRAMADOR : P. XOCOP (PMXO)                                  *
000400* APLICACION  : PRESUPUESTOS DE OBRA                             *
000500* PROGRAMA    : COTFEED, COPY DE LAYOUT DE HOJA DE COTIZACION    *
000600* TIPO        : COPYBOOK                                         *
000700* DESCRIPCION : LAYOUT DE LA FILA CRUDA DE LA HOJA TABULAR DE    *
000800*             : COTIZACION DE UN PROVEEDOR (QUOTE-FEED). PUEDE   *
000900*             : TRAER FILAS DE ENCABEZADO O DE TOTALES QUE HAY   *
001000*             : QUE DESCARTAR (VER PPT6COTI).                    *
001100* ARCHIVOS    : COTIZAFD (PS, LINE SEQUENTIAL)                   *
001200* PROGRAMA(S) : PPT6COTI                                         *
001300******************************************************************
001400*----------------------------------------------------------------
001500* BITACORA DE CAMBIOS AL LAYOUT
001600*----------------------------------------------------------------
001700* 14/08/2024 PMXO TKT-4473 CREACION DEL LAYOUT.
001800* 06/09/2024 PMXO TKT-4473 SE AGREGA VISTA X/9 (REDEFINES) A LOS
001900*                 CAMPOS NUMERICOS PARA VALIDAR IS NUMERIC ANTES
002000*                 DE ACEPTAR EL RENGLON, IGUAL QUE PARTFEED.
002100*----------------------------------------------------------------
002200 01  REG-COTIZA-FEED.
002300     02  CFED-CODIGO                PIC X(15).
002400     02  FILLER                     PIC X(01).
002500     02  CFED-DESCRIPCION           PIC X(50).
002600     02  FILLER                     PIC X(01).
002700     02  CFED-UNIDAD                PIC X(10).
002800     02  FILLER                     PIC X(01).
002900     02  CFED-CANTIDAD-X            PIC X(09).
003000     02  CFED-CANTIDAD-9 REDEFINES                                TKT-4473
003100         CFED-CANTIDAD-X            PIC 9(07)V99.                 TKT-4473
003200     02  FILLER                     PIC X(01).
003300     02  CFED-PRECIO-UNITARIO-X     PIC X(11).
003400     02  CFED-PRECIO-UNITARIO-9 REDEFINES                         TKT-4473
003500         CFED-PRECIO-UNITARIO-X     PIC 9(09)V99.                 TKT-4473
003600     02  FILLER                     PIC X(01).
003700     02  CFED-IMPORTE-X             PIC X(13).
003800     02  CFED-IMPORTE-9 REDEFINES                                 TKT-4473
003900         CFED-IMPORTE-X             PIC 9(11)V99.                 TKT-4473
004000     02  FILLER                     PIC X(14).
