000100******************************************************************
000200* FECHA       : 21/08/2024                                       *
000300* PROGRAMADOR : P. XOCOP (PMXO)                                  *
000400* APLICACION  : PRESUPUESTOS DE OBRA                             *
000500* PROGRAMA    : PPT6COTI, EXTRACCION DE ITEMS DE COTIZACION      *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : LEE LA HOJA TABULAR DE COTIZACION DE UN          *
000800*             : PROVEEDOR (RENGLONES DE CODIGO/DESCRIPCION/      *
000900*             : UNIDAD/CANTIDAD/PRECIO/IMPORTE TAL COMO SE       *
001000*             : EXPORTA DE LA HOJA DE CALCULO, CON RENGLONES DE  *
001100*             : ENCABEZADO Y DE TOTALES MEZCLADOS), VALIDA CADA  *
001200*             : RENGLON CONTRA LAS REGLAS DE ACEPTACION DEL AREA *
001300*             : DE COSTOS Y EXTRAE SOLO LOS ITEMS VALIDOS AL     *
001400*             : ARCHIVO DE ITEMS DE COTIZACION.                  *
001500* ARCHIVOS    : COTIZAFD (ENTRADA, PS), SORTWK1 (TRABAJO),       *
001600*             :   COTIZAIT (SALIDA, PS)                          *
001700* PROGRAMA(S) : NO APLICA                                        *
001800******************************************************************
001900*----------------------------------------------------------------
002000* BITACORA DE CAMBIOS
002100*----------------------------------------------------------------
002200* 21/08/2024 PMXO TKT-4473 CREACION DEL PROGRAMA, TOMA COMO BASE
002300*                 EL ESQUEMA DE SORT CON INPUT PROCEDURE Y
002400*                 EVALUATE DE FILTRADO DE EDU34016 (VALIDACION DE
002500*                 SEXO DE ESTUDIANTE, AQUI CAMBIADO POR LAS
002600*                 CINCO REGLAS DE ACEPTACION DE UN ITEM).
002700* 10/09/2024 PMXO TKT-4473 SE AGREGA EL DESCARTE DE RENGLONES CON
002800*                 CODIGO 'NAN'/'NONE' (LA HOJA LOS TRAE ASI
002900*                 CUANDO LA CELDA VIENE DE UNA FORMULA ROTA).
003000* 22/09/2024 PMXO TKT-4491 EL AREA DE COSTOS REPORTO QUE UN
003100*                 RENGLON DE ENCABEZADO CAPTURADO COMO
003200*                 "DESCRIPCIÓN" (CON ACENTO) NO SE ESTABA
003300*                 DESCARTANDO Y SE COLABA COMO ITEM VALIDO. SE
003400*                 AGREGA LA VARIANTE ACENTUADA A LA LISTA DE
003500*                 PALABRAS RESERVADAS.
003600*----------------------------------------------------------------
003700 IDENTIFICATION DIVISION.
003800 PROGRAM-ID.                     PPT6COTI.
003900 AUTHOR.                         P. XOCOP.
004000 INSTALLATION.                   PRESUPUESTOS DE OBRA.
004100 DATE-WRITTEN.                   21/08/2024.
004200 DATE-COMPILED.                  21/08/2024.
004300 SECURITY.                       CONFIDENCIAL - USO INTERNO.
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT COTIZAFD  ASSIGN TO COTIZAFD
005100                      FILE STATUS IS FS-COTIZAFD.
005200     SELECT WORKCOTI  ASSIGN TO SORTWK1.
005300     SELECT COTIZAIT  ASSIGN TO COTIZAIT
005400                      FILE STATUS IS FS-COTIZAIT.
005500 DATA DIVISION.
005600 FILE SECTION.
005700*---------------->  HOJA CRUDA DE COTIZACION (ENTRADA)
005800 FD  COTIZAFD.
005900     COPY COTFEED.
006000*---------------->  VISTA COMPACTA PARA DETECTAR RENGLONES DE LA
006100*                   HOJA QUE VENGAN COMPLETAMENTE EN BLANCO
006200*                   (HUECOS QUE DEJA EL EXPORTADOR DE LA HOJA DE
006300*                   CALCULO ENTRE BLOQUES DE COTIZACION)
006400 01  REG-COTIZA-FEED-COMPACTO REDEFINES REG-COTIZA-FEED
006500                              PIC X(127).
006600*---------------->  ITEM EXTRAIDO, YA VALIDADO (RENGLON DEL SORT)
006700 SD  WORKCOTI.
006800 01  REG-WORKCOTI.
006900     02  WCOTI-CODIGO             PIC X(15).
007000     02  WCOTI-DESCRIPCION        PIC X(50).
007100     02  WCOTI-UNIDAD             PIC X(10).
007200     02  WCOTI-CANTIDAD           PIC S9(07)V99.
007300     02  WCOTI-PRECIO-UNITARIO    PIC S9(09)V99.
007400     02  WCOTI-IMPORTE            PIC S9(11)V99.
007500     02  FILLER                   PIC X(10).
007600*---------------->  VISTA COMPACTA PARA VOLCADOS DE DEPURACION
007700 01  REG-WORKCOTI-COMPACTO REDEFINES REG-WORKCOTI.
007800     02  WCOTI-C-CODIGO-DESC      PIC X(65).
007900     02  FILLER                   PIC X(37).
008000 FD  COTIZAIT.
008100     COPY COTITEM.
008200 WORKING-STORAGE SECTION.
008300*                     VARIABLES FILE STATUS
008400 01  FS-COTIZAFD                  PIC 9(02) VALUE ZEROS.
008500 01  FS-COTIZAIT                  PIC 9(02) VALUE ZEROS.
008600*                     BANDERA DE FIN DE ARCHIVO
008700 01  WKS-SWITCHES.
008800     02  WKS-FIN-COTIZAFD          PIC X(01) VALUE 'N'.
008900        88  ENDOFFEEDFILE                     VALUE 'S'.
009000*                     CONTADORES DE LA CORRIDA (COMP)
009100     02  FILLER                    PIC X(02).
009200 01  WKS-CONTADORES.
009300     02  WKS-REG-LEIDOS            PIC 9(07) COMP VALUE ZEROS.
009400     02  WKS-REG-ACEPTADOS         PIC 9(07) COMP VALUE ZEROS.
009500     02  WKS-REG-RECHAZADOS        PIC 9(07) COMP VALUE ZEROS.
009600*                     SUBINDICE DE BUSQUEDA DE ULTIMO CARACTER NO
009700*                     BLANCO (RECORRIDO REVERSO, SIN FUNCIONES)
009800     02  FILLER                    PIC X(02).
009900 01  WKS-INDICES-TRIM.
010000     02  WKS-IDX-DESC              PIC 9(02) COMP VALUE ZEROS.
010100     02  WKS-IDX-COD               PIC 9(02) COMP VALUE ZEROS.
010200*                     FECHA DE CORRIDA PARA LA BITACORA DE
010300*                     ESTADISTICAS
010400     02  FILLER                    PIC X(02).
010500 01  WKS-FECHA-SISTEMA.
010600     02  WKS-ANIO-SIS               PIC 9(04).
010700     02  WKS-MES-SIS                PIC 9(02).
010800     02  WKS-DIA-SIS                PIC 9(02).
010900 01  WKS-FECHA-SISTEMA-ALT REDEFINES WKS-FECHA-SISTEMA
011000                                     PIC 9(08).
011100*                     DESCRIPCION Y CODIGO YA MINUSCULOS PARA
011200*                     COMPARAR CONTRA EL CATALOGO DE PALABRAS
011300*                     RESERVADAS Y CONTRA 'NAN'/'NONE'
011400 01  WKS-DESCRIPCION-MINUSC       PIC X(50).
011500 01  WKS-CODIGO-MINUSC            PIC X(15).
011600*                     BANDERA DE ACEPTACION DEL RENGLON EN CURSO
011700 01  WKS-RENGLON-VALIDO           PIC X(01) VALUE 'N'.
011800    88  RENGLON-ES-VALIDO                    VALUE 'S'.
011900    88  RENGLON-NO-ES-VALIDO                 VALUE 'N'.
012000 PROCEDURE DIVISION.
012100 100-PRINCIPAL SECTION.
012200     PERFORM 110-APERTURA-ARCHIVOS
012300     PERFORM 120-SORT-Y-VALIDA
012400     PERFORM 140-STADISTICS
012500     PERFORM 150-CIERRA-ARCHIVOS
012600     STOP RUN.
012700 100-PRINCIPAL-E. EXIT.
012800
012900 110-APERTURA-ARCHIVOS SECTION.
013000     ACCEPT WKS-FECHA-SISTEMA FROM DATE YYYYMMDD
013100     OPEN INPUT COTIZAFD
013200     IF FS-COTIZAFD = 97
013300        MOVE ZEROS TO FS-COTIZAFD
013400     END-IF
013500     IF FS-COTIZAFD NOT = 0
013600        DISPLAY "==> ERROR AL ABRIR COTIZAFD, FS("
013700                FS-COTIZAFD ")" UPON CONSOLE
013800        MOVE 91 TO RETURN-CODE
013900        STOP RUN
014000     END-IF.
014100 110-APERTURA-ARCHIVOS-E. EXIT.
014200
014300*--------> ORDENA LOS ITEMS ACEPTADOS POR CODIGO (PARA QUE EL
014400*          CATALOGO DE ITEMS QUEDE LISTO PARA COMPARAR CONTRA
014500*          OTRAS COTIZACIONES DEL MISMO PROVEEDOR)
014600 120-SORT-Y-VALIDA SECTION.
014700     SORT WORKCOTI
014800          ASCENDING KEY WCOTI-CODIGO
014900          INPUT PROCEDURE IS 130-VALIDA-Y-RELEASE
015000          GIVING COTIZAIT
015100     IF FS-COTIZAIT NOT = 0
015200        DISPLAY "==> ERROR AL GENERAR COTIZAIT, FS("
015300                FS-COTIZAIT ")" UPON CONSOLE
015400        MOVE 91 TO RETURN-CODE
015500        STOP RUN
015600     END-IF.
015700 120-SORT-Y-VALIDA-E. EXIT.
015800
015900*--------> LEE CADA RENGLON DE LA HOJA CRUDA Y LO PASA POR LAS
016000*          CINCO REGLAS DE ACEPTACION; LOS QUE PASAN SE ARMAN
016100*          COMO ITEM Y SE MANDAN AL SORT (RELEASE), LOS DEMAS SE
016200*          DESCARTAN EN SILENCIO (SOLO SE CUENTAN)
016300 130-VALIDA-Y-RELEASE SECTION.
016400     READ COTIZAFD
016500          AT END SET ENDOFFEEDFILE TO TRUE
016600     END-READ
016700     PERFORM 134-VALIDA-Y-RELEASE-UNO
016800         UNTIL ENDOFFEEDFILE.
016900 130-VALIDA-Y-RELEASE-E. EXIT.
017000
017100 134-VALIDA-Y-RELEASE-UNO SECTION.
017200     ADD 1 TO WKS-REG-LEIDOS
017300     IF REG-COTIZA-FEED-COMPACTO = SPACES
017400        ADD 1 TO WKS-REG-RECHAZADOS
017500     ELSE
017600        SET RENGLON-ES-VALIDO TO TRUE
017700        PERFORM 131-VALIDA-DESCRIPCION
017800        PERFORM 132-VALIDA-CODIGO
017900        PERFORM 133-VALIDA-MONTOS
018000        IF RENGLON-ES-VALIDO
018100           PERFORM 138-ARMA-Y-RELEASE-ITEM
018200        ELSE
018300           ADD 1 TO WKS-REG-RECHAZADOS
018400        END-IF
018500     END-IF
018600     READ COTIZAFD
018700          AT END SET ENDOFFEEDFILE TO TRUE
018800     END-READ.
018900 134-VALIDA-Y-RELEASE-UNO-E. EXIT.
019000
019100*--------> REGLA 1 Y 2: DESCRIPCION NO VACIA, DE AL MENOS 5
019200*          CARACTERES YA SIN BLANCOS DE COLA, Y QUE NO SEA
019300*          NINGUNA DE LAS PALABRAS RESERVADAS DE ENCABEZADO/PIE
019400*          DE LA HOJA (SE BUSCA EL ULTIMO CARACTER NO BLANCO EN
019500*          REVERSA PARA NO DEPENDER DE FUNCIONES INTRINSECAS)
019600 131-VALIDA-DESCRIPCION SECTION.
019700     MOVE 50 TO WKS-IDX-DESC
019800     PERFORM 135-RECORTA-DESCRIPCION
019900         UNTIL WKS-IDX-DESC = ZEROS
020000            OR CFED-DESCRIPCION(WKS-IDX-DESC:1) NOT = SPACE
020100     IF WKS-IDX-DESC < 5
020200        SET RENGLON-NO-ES-VALIDO TO TRUE
020300     ELSE
020400        MOVE CFED-DESCRIPCION TO WKS-DESCRIPCION-MINUSC
020500        INSPECT WKS-DESCRIPCION-MINUSC CONVERTING
020600           "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
020700           "abcdefghijklmnopqrstuvwxyz"
020800*----------> TKT-4491: EL AREA DE COSTOS A VECES CAPTURA EL
020900*          ENCABEZADO CON ACENTO ("DESCRIPCIÓN"); LA CONVERSION
021000*          DE ARRIBA SOLO DOBLA LAS 26 LETRAS SIN ACENTO, ASI
021100*          QUE LA "Ó" SE DEJA APARTE PARA QUE EL RENGLON SIGA
021200*          CAYENDO EN LA MISMA PALABRA RESERVADA DE ABAJO.
021300        INSPECT WKS-DESCRIPCION-MINUSC CONVERTING "Ó" TO "ó"
021400        EVALUATE WKS-DESCRIPCION-MINUSC(1:WKS-IDX-DESC)
021500           WHEN "descripcion"
021600           WHEN "descripción"
021700           WHEN "concepto"
021800           WHEN "total"
021900           WHEN "subtotal"
022000           WHEN "iva"
022100           WHEN "suma"
022200           WHEN "gran total"
022300                SET RENGLON-NO-ES-VALIDO TO TRUE
022400        END-EVALUATE
022500     END-IF.
022600 131-VALIDA-DESCRIPCION-E. EXIT.
022700
022800 135-RECORTA-DESCRIPCION SECTION.
022900     SUBTRACT 1 FROM WKS-IDX-DESC.
023000 135-RECORTA-DESCRIPCION-E. EXIT.
023100
023200*--------> REGLA 3: CODIGO NO VACIO YA SIN BLANCOS DE COLA, Y
023300*          QUE NO SEA EL LITERAL 'NAN' O 'NONE' QUE DEJA LA HOJA
023400*          CUANDO LA CELDA VIENE DE UNA FORMULA ROTA
023500 132-VALIDA-CODIGO SECTION.
023600     MOVE 15 TO WKS-IDX-COD
023700     PERFORM 136-RECORTA-CODIGO
023800         UNTIL WKS-IDX-COD = ZEROS
023900            OR CFED-CODIGO(WKS-IDX-COD:1) NOT = SPACE
024000     IF WKS-IDX-COD = ZEROS
024100        SET RENGLON-NO-ES-VALIDO TO TRUE
024200     ELSE
024300        MOVE CFED-CODIGO TO WKS-CODIGO-MINUSC                     TKT-4473
024400        INSPECT WKS-CODIGO-MINUSC CONVERTING                      TKT-4473
024500           "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO                        TKT-4473
024600           "abcdefghijklmnopqrstuvwxyz"                           TKT-4473
024700        EVALUATE WKS-CODIGO-MINUSC(1:WKS-IDX-COD)                 TKT-4473
024800           WHEN "nan"                                             TKT-4473
024900           WHEN "none"                                            TKT-4473
025000                SET RENGLON-NO-ES-VALIDO TO TRUE                  TKT-4473
025100        END-EVALUATE                                              TKT-4473
025200     END-IF.
025300 132-VALIDA-CODIGO-E. EXIT.
025400
025500 136-RECORTA-CODIGO SECTION.
025600     SUBTRACT 1 FROM WKS-IDX-COD.
025700 136-RECORTA-CODIGO-E. EXIT.
025800
025900*--------> REGLA 4: AL MENOS UNO DE CANTIDAD/PRECIO/IMPORTE DEBE
026000*          VENIR PRESENTE (NUMERICO) Y DISTINTO DE CERO (LA
026100*          VISTA X/9 DE COTFEED PERMITE PROBAR IS NUMERIC ANTES
026200*          DE CONFIAR EN LA COLUMNA, IGUAL QUE PPT2IMPO)
026300 133-VALIDA-MONTOS SECTION.
026400     IF (CFED-CANTIDAD-9 IS NUMERIC
026500           AND CFED-CANTIDAD-9 NOT = ZEROS)
026600        OR (CFED-PRECIO-UNITARIO-9 IS NUMERIC
026700           AND CFED-PRECIO-UNITARIO-9 NOT = ZEROS)
026800        OR (CFED-IMPORTE-9 IS NUMERIC
026900           AND CFED-IMPORTE-9 NOT = ZEROS)
027000        CONTINUE
027100     ELSE
027200        SET RENGLON-NO-ES-VALIDO TO TRUE
027300     END-IF.
027400 133-VALIDA-MONTOS-E. EXIT.
027500
027600*--------> ARMA EL ITEM ACEPTADO Y LO ENVIA AL SORT
027700 138-ARMA-Y-RELEASE-ITEM SECTION.
027800     MOVE SPACES TO REG-WORKCOTI
027900     MOVE CFED-CODIGO      TO WCOTI-CODIGO
028000     MOVE CFED-DESCRIPCION TO WCOTI-DESCRIPCION
028100     MOVE CFED-UNIDAD      TO WCOTI-UNIDAD
028200     IF CFED-CANTIDAD-9 IS NUMERIC
028300        MOVE CFED-CANTIDAD-9 TO WCOTI-CANTIDAD
028400     ELSE
028500        MOVE ZEROS TO WCOTI-CANTIDAD
028600     END-IF
028700     IF CFED-PRECIO-UNITARIO-9 IS NUMERIC
028800        MOVE CFED-PRECIO-UNITARIO-9 TO WCOTI-PRECIO-UNITARIO
028900     ELSE
029000        MOVE ZEROS TO WCOTI-PRECIO-UNITARIO
029100     END-IF
029200     IF CFED-IMPORTE-9 IS NUMERIC
029300        MOVE CFED-IMPORTE-9 TO WCOTI-IMPORTE
029400     ELSE
029500        MOVE ZEROS TO WCOTI-IMPORTE
029600     END-IF
029700     IF WCOTI-C-CODIGO-DESC = SPACES
029800        DISPLAY "==> ITEM ARMADO VACIO, NO SE ENVIA AL SORT"
029900                UPON CONSOLE
030000        ADD 1 TO WKS-REG-RECHAZADOS
030100     ELSE
030200        RELEASE REG-WORKCOTI
030300        ADD 1 TO WKS-REG-ACEPTADOS
030400     END-IF.
030500 138-ARMA-Y-RELEASE-ITEM-E. EXIT.
030600
030700*                ----- ESTADISTICAS DE LA CORRIDA -----
030800 140-STADISTICS SECTION.
030900     DISPLAY "================================================"
031000             UPON CONSOLE
031100     DISPLAY "   PPT6COTI - EXTRACCION DE ITEMS DE COTIZACION "
031200             UPON CONSOLE
031300     DISPLAY " FECHA DE CORRIDA ......: " WKS-FECHA-SISTEMA-ALT
031400             UPON CONSOLE
031500     DISPLAY " RENGLONES LEIDOS ......: " WKS-REG-LEIDOS
031600             UPON CONSOLE
031700     DISPLAY " ITEMS ACEPTADOS .......: " WKS-REG-ACEPTADOS
031800             UPON CONSOLE
031900     DISPLAY " RENGLONES RECHAZADOS ..: " WKS-REG-RECHAZADOS
032000             UPON CONSOLE
032100     DISPLAY "================================================"
032200             UPON CONSOLE.
032300 140-STADISTICS-E. EXIT.
032400
032500 150-CIERRA-ARCHIVOS SECTION.
032600     CLOSE COTIZAFD.
032700 150-CIERRA-ARCHIVOS-E. EXIT.
