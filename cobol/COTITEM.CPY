000100******************************************************************
000200* FECHA       : 14/08/2024                                       *
000300* PROGRAMADOR : P. XOCOP (PMXO)                                  *
000400* APLICACION  : PRESUPUESTOS DE OBRA                             *
000500* PROGRAMA    : COTITEM, COPY DE LAYOUT DE ITEM ACEPTADO         *
000600* TIPO        : COPYBOOK                                         *
000700* DESCRIPCION : LAYOUT DEL ITEM DE COTIZACION YA VALIDADO QUE SE *
000800*             : ESCRIBE EN QUOTE-ITEMS (SOLO LOS ITEMS ACEPTADOS *
000900*             : POR LAS REGLAS DE PPT6COTI QUEDAN AQUI).         *
001000* ARCHIVOS    : COTIZAIT (PS, SALIDA)                            *
001100* PROGRAMA(S) : PPT6COTI                                         *
001200******************************************************************
001300*----------------------------------------------------------------
001400* BITACORA DE CAMBIOS AL LAYOUT
001500*----------------------------------------------------------------
001600* 14/08/2024 PMXO TKT-4473 CREACION DEL LAYOUT.
001700*----------------------------------------------------------------
001800 01  REG-COTIZA-ITEM.
001900     02  CIT-CODIGO               PIC X(15).
002000     02  CIT-DESCRIPCION          PIC X(50).
002100     02  CIT-UNIDAD               PIC X(10).
002200     02  CIT-CANTIDAD             PIC S9(07)V99.
002300     02  CIT-PRECIO-UNITARIO      PIC S9(09)V99.
002400     02  CIT-IMPORTE              PIC S9(11)V99.
002500     02  FILLER                   PIC X(10).
