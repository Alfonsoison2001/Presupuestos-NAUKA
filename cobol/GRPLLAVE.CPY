000100******************************************************************
000200* FECHA       : 16/08/2024                                       *
000300* PROGRAMADOR : P. XOCOP (PMXO)                                  *
000400* APLICACION  : PRESUPUESTOS DE OBRA                             *
000500* PROGRAMA    : GRPLLAVE, COPY DE LLAVE COMPUESTA DE AGRUPACION  *
000600* TIPO        : COPYBOOK                                         *
000700* DESCRIPCION : LLAVE COMPUESTA POR LOS 8 CAMPOS QUE EL AREA DE  *
000800*             : COSTOS PUEDE PEDIR PARA AGRUPAR EL REPORTE       *
000900*             : LIBRE (CATEGORIA/CONCEPTO/PROVEEDOR/TORRE/PISO/  *
001000*             : DEPTO/MONEDA/ES-PARAMETRO). PPT3GRP SOLO LLENA   *
001100*             : LOS SUB-CAMPOS QUE EL PARM DE ENTRADA PIDIO;     *
001200*             : LOS DEMAS QUEDAN EN BLANCO PARA TODOS LOS        *
001300*             : REGISTROS Y NO AFECTAN EL AGRUPAMIENTO.          *
001400* ARCHIVOS    : NO APLICA                                        *
001500* PROGRAMA(S) : PPT3GRP                                          *
001600******************************************************************
001700*----------------------------------------------------------------
001800* BITACORA DE CAMBIOS AL LAYOUT
001900*----------------------------------------------------------------
002000* 16/08/2024 PMXO TKT-4475 CREACION DE LA LLAVE COMPUESTA.
002100*----------------------------------------------------------------
002200 01  WKS-LLAVE-GRUPO.
002300     02  GRLL-CATEGORIA            PIC X(30).
002400     02  GRLL-CONCEPTO             PIC X(30).
002500     02  GRLL-PROVEEDOR            PIC X(30).
002600     02  GRLL-TORRE                PIC X(30).
002700     02  GRLL-PISO                 PIC X(30).
002800     02  GRLL-DEPTO                PIC X(30).
002900     02  GRLL-MONEDA               PIC X(30).
003000     02  GRLL-ES-PARAMETRO         PIC X(30).
003050     02  FILLER                    PIC X(10).
