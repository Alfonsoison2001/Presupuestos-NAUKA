000100******************************************************************
000200* FECHA       : 14/08/2024                                       *
000300* PROGRAMADOR : P. XOCOP (PMXO)                                  *
000400* APLICACION  : PRESUPUESTOS DE OBRA                             *
000500* PROGRAMA    : TCAMBIO, COPY DE LAYOUT DE TIPO DE CAMBIO        *
000600* TIPO        : COPYBOOK                                         *
000700* DESCRIPCION : LAYOUT DEL REGISTRO DE LA TABLA DE TIPO DE       *
000800*             : CAMBIO (RATE-TABLE), LLAVEADA POR MONEDA, USADA  *
000900*             : POR PPT1CALC PARA CONVERTIR A PESOS MEXICANOS.   *
001000* ARCHIVOS    : TCAMBIO (KSDS, LLAVE TCAM-MONEDA)                *
001100* PROGRAMA(S) : PPT4TCAM                                         *
001200******************************************************************
001300*----------------------------------------------------------------
001400* BITACORA DE CAMBIOS AL LAYOUT
001500*----------------------------------------------------------------
001600* 14/08/2024 PMXO TKT-4471 CREACION DEL LAYOUT, TRES MONEDAS
001700*                 SEMBRADAS POR DEFECTO (MXN/USD/EUR).
001800*----------------------------------------------------------------
001900 01  REG-TCAMBIO.
002000     02  TCAM-MONEDA              PIC X(03).
002100     02  TCAM-VALOR               PIC S9(03)V9(04).
002200     02  FILLER                   PIC X(10).
