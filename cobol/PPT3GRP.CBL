000100******************************************************************
000200* FECHA       : 16/08/2024                                       *
000300* PROGRAMADOR : P. XOCOP (PMXO)                                  *
000400* APLICACION  : PRESUPUESTOS DE OBRA                             *
000500* PROGRAMA    : PPT3GRP, REPORTE RESUMEN AGRUPADO LIBRE          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : LEE UN PARM DE ENTRADA (SYSIN) CON EL PROYECTO A *
000800*             : REPORTAR Y HASTA 8 NOMBRES DE CAMPO POR LOS QUE  *
000900*             : EL AREA DE COSTOS QUIERE AGRUPAR EL MAESTRO DE   *
001000*             : PARTIDAS DE ESE PROYECTO (SOLO SE ACEPTAN        *
001100*             : CATEGORIA/CONCEPTO/PROVEEDOR/TORRE/PISO/DEPTO/   *
001200*             : MONEDA/ES-PARAMETRO; SI NINGUNO ES VALIDO SE     *
001300*             : AGRUPA POR CATEGORIA). ACUMULA POR GRUPO         *
001400*             : (REGISTROS, TOTAL-MXN, SUBTOTAL, IVA, SOBRE-     *
001500*             : COSTO), ORDENA DESCENDENTE POR TOTAL-MXN E       *
001600*             : IMPRIME EL REPORTE (SIN REPORT WRITER).         *
001700* ARCHIVOS    : SYSIN (PARM), PARTMAST (ENTRADA), SORTWK1-4      *
001800*             :   (TRABAJO), REPORTE (SALIDA)                    *
001900* PROGRAMA(S) : NO APLICA                                        *
002000******************************************************************
002100*----------------------------------------------------------------
002200* BITACORA DE CAMBIOS
002300*----------------------------------------------------------------
002400* 16/08/2024 PMXO TKT-4475 CREACION DEL REPORTE AGRUPADO LIBRE,
002500*                 TOMANDO COMO BASE LA ESTRUCTURA MULTI-ARCHIVO
002600*                 DE CIERRES1 (VARIOS SELECT, VARIAS SECCIONES
002700*                 DE ACUMULACION) PERO CON ARCHIVOS SECUENCIALES
002800*                 EN VEZ DE VSAM, YA QUE AQUI NO HAY ACCESO
002900*                 ALEATORIO POR CUENTA.
003000* 02/09/2024 PMXO TKT-4475 SE AGREGA EL DOBLE SORT (RAW Y LUEGO
003100*                 AGRUPADO) PORQUE EL PRIMER INTENTO ORDENABA
003200*                 SOLO POR LLAVE Y NO PERMITIA EL DESCENDENTE
003300*                 POR TOTAL QUE PIDE EL AREA DE COSTOS.
003400* 20/09/2024 PMXO TKT-4490 EL AREA DE COSTOS REPORTO QUE AL
003500*                 AGRUPAR SOLO POR TORRE/PISO/DEPTO/MONEDA/
003600*                 ES-PARAMETRO EL REPORTE SALIA EN BLANCO; EL
003700*                 RENGLON DE DETALLE SOLO IMPRIMIA LOS PRIMEROS
003800*                 3 CAMPOS DE LA LLAVE (CATEGORIA/CONCEPTO/
003900*                 PROVEEDOR) SIN IMPORTAR CUALES CAMPOS SE
004000*                 HUBIERAN SELECCIONADO. SE AGREGA UNA COLUMNA
004100*                 POR CADA UNO DE LOS 8 CAMPOS DEL WHITELIST.
004200* 25/09/2024 PMXO TKT-4498 AUDITORIA ENCONTRO QUE EL PROGRAMA
004300*                 ACUMULABA SOBRE TODO PARTMAST SIN IMPORTAR EL
004400*                 PROYECTO, MEZCLANDO OBRAS DISTINTAS EN UN SOLO
004500*                 REPORTE. SE AGREGA GRPF-PROYECTO-ID A LA
004600*                 TARJETA DE PARAMETROS (AHORA OBLIGATORIA, IGUAL
004700*                 QUE EN PPT5GLOS) Y SE FILTRA 122-ARMA-UN-CRUDO
004800*                 POR ESE PROYECTO ANTES DE ARMAR LA LLAVE.
004900*----------------------------------------------------------------
005000 IDENTIFICATION DIVISION.
005100 PROGRAM-ID.                     PPT3GRP.
005200 AUTHOR.                         P. XOCOP.
005300 INSTALLATION.                   PRESUPUESTOS DE OBRA.
005400 DATE-WRITTEN.                   16/08/2024.
005500 DATE-COMPILED.                  16/08/2024.
005600 SECURITY.                       CONFIDENCIAL - USO INTERNO.
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM.
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300     SELECT PARMCARD  ASSIGN TO SYSIN
006400                      FILE STATUS IS FS-PARMCARD.
006500     SELECT PARTMAST  ASSIGN TO PARTMAST
006600                      FILE STATUS IS FS-PARTMAST.
006700     SELECT WORKRAW   ASSIGN TO SORTWK1.
006800     SELECT WORKRAWOR ASSIGN TO SORTWK2
006900                      FILE STATUS IS FS-RAWOR.
007000     SELECT WORKGRP   ASSIGN TO SORTWK3.                          TKT-4475
007100     SELECT WORKGRPOR ASSIGN TO SORTWK4                           TKT-4475
007200                      FILE STATUS IS FS-GRPOR.                    TKT-4475
007300     SELECT REPORTE   ASSIGN TO REPORTE
007400                      FILE STATUS IS FS-REPORTE.
007500 DATA DIVISION.
007600 FILE SECTION.
007700 FD  PARMCARD.
007800*---------------->  TKT-4498: SE AGREGA EL PROYECTO A REPORTAR
007900*                   AL FRENTE DE LA TARJETA, ANTES DE LOS 8
008000*                   NOMBRES DE CAMPO DE AGRUPACION.
008100 01  REG-PARMCARD.
008200     02  GRPF-PROYECTO-ID         PIC X(05).                      TKT-4498
008300     02  PARM-CAMPO               PIC X(12) OCCURS 8 TIMES.
008400     02  FILLER                   PIC X(11).
008500 01  REG-PARMCARD-COMPACTO REDEFINES REG-PARMCARD.
008600     02  FILLER                   PIC X(112).
008700 FD  PARTMAST.
008800     COPY PARTIDA.
008900 SD  WORKRAW.
009000 01  WORKRAW-REC.
009100     COPY GRPLLAVE REPLACING WKS-LLAVE-GRUPO BY WRAW-LLAVE.
009200     02  WRAW-TOTAL-MXN           PIC S9(13)V99.
009300     02  WRAW-SUBTOTAL            PIC S9(11)V99.
009400     02  WRAW-IVA                 PIC S9(11)V99.
009500     02  WRAW-SOBRECOSTO          PIC S9(11)V99.
009600     02  FILLER                   PIC X(04).
009700 FD  WORKRAWOR.
009800 01  WORKRAWOR-REC.
009900     COPY GRPLLAVE REPLACING WKS-LLAVE-GRUPO BY WRAWOR-LLAVE.
010000     02  WRAWOR-TOTAL-MXN         PIC S9(13)V99.
010100     02  WRAWOR-SUBTOTAL          PIC S9(11)V99.
010200     02  WRAWOR-IVA               PIC S9(11)V99.
010300     02  WRAWOR-SOBRECOSTO        PIC S9(11)V99.
010400     02  FILLER                   PIC X(04).
010500 SD  WORKGRP.                                                     TKT-4475
010600 01  WORKGRP-REC.                                                 TKT-4475
010700     COPY GRPLLAVE REPLACING WKS-LLAVE-GRUPO BY WGRP-LLAVE.       TKT-4475
010800     02  WGRP-NUM-PARTIDAS        PIC 9(07).                      TKT-4475
010900     02  WGRP-TOTAL-MXN           PIC S9(13)V99.                  TKT-4475
011000     02  WGRP-SUBTOTAL            PIC S9(13)V99.                  TKT-4475
011100     02  WGRP-IVA                 PIC S9(13)V99.                  TKT-4475
011200     02  WGRP-SOBRECOSTO          PIC S9(13)V99.                  TKT-4475
011300 FD  WORKGRPOR.                                                   TKT-4475
011400 01  WORKGRPOR-REC.                                               TKT-4475
011500     COPY GRPLLAVE REPLACING WKS-LLAVE-GRUPO BY WGRPOR-LLAVE.     TKT-4475
011600     02  WGRPOR-NUM-PARTIDAS      PIC 9(07).                      TKT-4475
011700     02  WGRPOR-TOTAL-MXN         PIC S9(13)V99.                  TKT-4475
011800     02  WGRPOR-SUBTOTAL          PIC S9(13)V99.                  TKT-4475
011900     02  WGRPOR-IVA               PIC S9(13)V99.                  TKT-4475
012000     02  WGRPOR-SOBRECOSTO        PIC S9(13)V99.                  TKT-4475
012100 FD  REPORTE.
012200 01  REG-REPORTE                  PIC X(226).                     TKT-4490
012300 01  REG-REPORTE-DETALLE REDEFINES REG-REPORTE.
012400     02  REPO-D-CATEGORIA         PIC X(30).
012500     02  REPO-D-CONCEPTO          PIC X(30).
012600     02  REPO-D-PROVEEDOR         PIC X(30).
012700*----------> TKT-4490: EL PARM PUEDE PEDIR CUALQUIERA DE LOS 8
012800*          CAMPOS DE GRPLLAVE, NO SOLO LOS PRIMEROS 3; SE
012900*          RESERVA UNA COLUMNA PARA CADA UNO DE LOS 8 (EN
013000*          BLANCO SI EL AREA DE COSTOS NO LO SELECCIONO).
013100     02  REPO-D-TORRE             PIC X(10).                      TKT-4490
013200     02  FILLER                   PIC X(01).                      TKT-4490
013300     02  REPO-D-PISO              PIC X(10).                      TKT-4490
013400     02  FILLER                   PIC X(01).                      TKT-4490
013500     02  REPO-D-DEPTO             PIC X(10).                      TKT-4490
013600     02  FILLER                   PIC X(01).                      TKT-4490
013700     02  REPO-D-MONEDA            PIC X(03).                      TKT-4490
013800     02  FILLER                   PIC X(01).                      TKT-4490
013900     02  REPO-D-ES-PARAMETRO      PIC X(12).                      TKT-4490
014000     02  FILLER                   PIC X(02).                      TKT-4490
014100     02  REPO-D-REGISTROS         PIC ZZZ,ZZ9.
014200     02  FILLER                   PIC X(02).
014300     02  REPO-D-TOTAL             PIC $Z,ZZZ,ZZZ,ZZ9.99.
014400     02  FILLER                   PIC X(01).
014500     02  REPO-D-SUBTOTAL          PIC $Z,ZZZ,ZZZ,ZZ9.99.
014600     02  FILLER                   PIC X(01).
014700     02  REPO-D-IVA               PIC $Z,ZZZ,ZZZ,ZZ9.99.
014800     02  FILLER                   PIC X(01).
014900     02  REPO-D-SOBRECOSTO        PIC $Z,ZZZ,ZZZ,ZZ9.99.
015000     02  FILLER                   PIC X(05).                      TKT-4490
015100 WORKING-STORAGE SECTION.
015200 01  FS-PARMCARD                  PIC 9(02) VALUE ZEROS.
015300 01  FS-PARTMAST                  PIC 9(02) VALUE ZEROS.
015400 01  FS-RAWOR                     PIC 9(02) VALUE ZEROS.
015500 01  FS-GRPOR                     PIC 9(02) VALUE ZEROS.
015600 01  FS-REPORTE                   PIC 9(02) VALUE ZEROS.
015700 01  WKS-SWITCHES.
015800     02  WKS-FIN-PARTMAST          PIC X(01) VALUE 'N'.
015900        88  ENDOFMASTERFILE                   VALUE 'S'.
016000     02  WKS-FIN-RAWOR             PIC X(01) VALUE 'N'.
016100        88  ENDOFRAWORFILE                    VALUE 'S'.
016200     02  WKS-FIN-GRPOR             PIC X(01) VALUE 'N'.
016300        88  ENDOFGRPORFILE                    VALUE 'S'.
016400*---------------->  BANDERAS DE CAMPO SELECCIONADO PARA AGRUPAR
016500     02  FILLER                    PIC X(02).
016600 01  WKS-BANDERAS-CAMPOS.
016700     02  WKS-SEL-CATEGORIA         PIC X(01) VALUE 'N'.
016800        88  SEL-CATEGORIA                     VALUE 'S'.
016900     02  WKS-SEL-CONCEPTO          PIC X(01) VALUE 'N'.
017000        88  SEL-CONCEPTO                      VALUE 'S'.
017100     02  WKS-SEL-PROVEEDOR         PIC X(01) VALUE 'N'.
017200        88  SEL-PROVEEDOR                     VALUE 'S'.
017300     02  WKS-SEL-TORRE             PIC X(01) VALUE 'N'.
017400        88  SEL-TORRE                         VALUE 'S'.
017500     02  WKS-SEL-PISO              PIC X(01) VALUE 'N'.
017600        88  SEL-PISO                          VALUE 'S'.
017700     02  WKS-SEL-DEPTO             PIC X(01) VALUE 'N'.
017800        88  SEL-DEPTO                         VALUE 'S'.
017900     02  WKS-SEL-MONEDA            PIC X(01) VALUE 'N'.
018000        88  SEL-MONEDA                        VALUE 'S'.
018100     02  WKS-SEL-ES-PARAMETRO      PIC X(01) VALUE 'N'.
018200        88  SEL-ES-PARAMETRO                  VALUE 'S'.
018300 01  WKS-BANDERAS-COMPACTO REDEFINES WKS-BANDERAS-CAMPOS.
018400     02  FILLER                    PIC X(08).
018500 01  WKS-CONTADOR-CAMPOS-VALIDOS  PIC 9(01) COMP VALUE ZEROS.
018600 01  WKS-IDX-PARM                 PIC 9(01) COMP VALUE ZEROS.
018700*---------------->  TKT-4498: PROYECTO A REPORTAR (DE LA
018800*                   TARJETA, YA VALIDADO NUMERICO)
018900 01  WKS-PROYECTO-A-AGRUPAR       PIC 9(05) VALUE ZEROS.         TKT-4498
019000*                   VISTA ALTERNA DEL PROYECTO CRUDO DE LA
019100*                   TARJETA PARA PODER PROBAR SI VINO NUMERICO
019200 01  WKS-PROYECTO-ALTERNA.
019300     02  WKS-PROYECTO-CRUDO        PIC X(05).                     TKT-4498
019400     02  FILLER                    PIC X(02).
019500 01  WKS-PROYECTO-VISTA-9 REDEFINES WKS-PROYECTO-ALTERNA
019600                                   PIC 9(05).
019700*---------------->  LLAVE COMPUESTA DE TRABAJO Y ANTERIOR
019800 01  WKS-LLAVE-ARMADA.
019900     COPY GRPLLAVE.
020000 01  WKS-LLAVE-ANTERIOR.
020100     COPY GRPLLAVE REPLACING WKS-LLAVE-GRUPO BY
020200                              WKS-LLAVE-GRUPO-ANT.
020300*---------------->  ACUMULADORES DEL GRUPO EN PROCESO
020400 01  WKS-ACUM-GRUPO.
020500     02  WKS-ACUM-NUM-PARTIDAS     PIC 9(07) COMP VALUE ZEROS.
020600     02  WKS-ACUM-TOTAL-MXN        PIC S9(13)V99 VALUE ZEROS.
020700     02  WKS-ACUM-SUBTOTAL         PIC S9(13)V99 VALUE ZEROS.
020800     02  WKS-ACUM-IVA              PIC S9(13)V99 VALUE ZEROS.
020900     02  WKS-ACUM-SOBRECOSTO       PIC S9(13)V99 VALUE ZEROS.
021000     02  FILLER                    PIC X(02).
021100 01  WKS-CONTADOR-GRUPOS          PIC 9(05) COMP VALUE ZEROS.
021200 01  WKS-GRAN-TOTAL-MXN           PIC S9(13)V99 VALUE ZEROS.
021300 01  WKS-GRAN-TOTAL-REGISTROS     PIC 9(07) COMP VALUE ZEROS.
021400 PROCEDURE DIVISION.
021500 100-PRINCIPAL SECTION.
021600     PERFORM 110-LEE-PARM-Y-VALIDA
021700     PERFORM 120-ORDENA-CRUDO
021800     PERFORM 130-AGRUPA-Y-ORDENA
021900     PERFORM 200-IMPRIME-REPORTE
022000     STOP RUN.
022100 100-PRINCIPAL-E. EXIT.
022200
022300*--------> LEE EL PARM DE SYSIN: EL PROYECTO A REPORTAR ES
022400*          OBLIGATORIO (TKT-4498, IGUAL QUE EN PPT5GLOS); LOS
022500*          CAMPOS DE AGRUPACION SE VALIDAN CONTRA LA LISTA
022600*          BLANCA Y SI NINGUNO ES VALIDO, SE AGRUPA POR
022700*          CATEGORIA (DEFAULT DEL AREA DE COSTOS)
022800 110-LEE-PARM-Y-VALIDA SECTION.
022900     OPEN INPUT PARMCARD
023000     IF FS-PARMCARD = 97
023100        MOVE ZEROS TO FS-PARMCARD
023200     END-IF
023300     IF FS-PARMCARD NOT = 0
023400        DISPLAY "==> ERROR AL ABRIR PARMCARD, FS("               TKT-4498
023500                FS-PARMCARD ")" UPON CONSOLE                      TKT-4498
023600        MOVE 91 TO RETURN-CODE                                    TKT-4498
023700        STOP RUN                                                  TKT-4498
023800     END-IF
023900     READ PARMCARD
024000     IF FS-PARMCARD NOT = 0                                       TKT-4498
024100        DISPLAY "==> TARJETA DE PARAMETROS VACIA, NO SE PUEDE "   TKT-4498
024200                "DETERMINAR EL PROYECTO A REPORTAR" UPON CONSOLE  TKT-4498
024300        MOVE 91 TO RETURN-CODE                                    TKT-4498
024400        STOP RUN                                                  TKT-4498
024500     END-IF
024600     MOVE GRPF-PROYECTO-ID TO WKS-PROYECTO-CRUDO                  TKT-4498
024700     IF WKS-PROYECTO-VISTA-9 IS NOT NUMERIC                       TKT-4498
024800        DISPLAY "==> TARJETA DE PARAMETROS MAL PERFORADA, "       TKT-4498
024900                "PROYECTO NO NUMERICO(" WKS-PROYECTO-CRUDO ")"    TKT-4498
025000                UPON CONSOLE                                      TKT-4498
025100        MOVE 91 TO RETURN-CODE                                    TKT-4498
025200        STOP RUN                                                  TKT-4498
025300     END-IF                                                       TKT-4498
025400     MOVE WKS-PROYECTO-VISTA-9 TO WKS-PROYECTO-A-AGRUPAR          TKT-4498
025500     DISPLAY "==> PPT3GRP AGRUPANDO EL PROYECTO "                 TKT-4498
025600             WKS-PROYECTO-A-AGRUPAR UPON CONSOLE                  TKT-4498
025700     PERFORM 112-VALIDA-CAMPOS-PARM
025800          VARYING WKS-IDX-PARM FROM 1 BY 1
025900          UNTIL WKS-IDX-PARM > 8
026000     CLOSE PARMCARD
026100     IF WKS-CONTADOR-CAMPOS-VALIDOS = ZEROS
026200        SET SEL-CATEGORIA TO TRUE
026300     END-IF
026400     DISPLAY "==> BANDERAS DE CAMPOS SELECCIONADOS: "
026500             WKS-BANDERAS-COMPACTO UPON CONSOLE.
026600 110-LEE-PARM-Y-VALIDA-E. EXIT.
026700
026800 112-VALIDA-CAMPOS-PARM SECTION.
026900     EVALUATE PARM-CAMPO(WKS-IDX-PARM)
027000        WHEN 'CATEGORIA'
027100             SET SEL-CATEGORIA TO TRUE
027200             ADD 1 TO WKS-CONTADOR-CAMPOS-VALIDOS
027300        WHEN 'CONCEPTO'
027400             SET SEL-CONCEPTO TO TRUE
027500             ADD 1 TO WKS-CONTADOR-CAMPOS-VALIDOS
027600        WHEN 'PROVEEDOR'
027700             SET SEL-PROVEEDOR TO TRUE
027800             ADD 1 TO WKS-CONTADOR-CAMPOS-VALIDOS
027900        WHEN 'TORRE'
028000             SET SEL-TORRE TO TRUE
028100             ADD 1 TO WKS-CONTADOR-CAMPOS-VALIDOS
028200        WHEN 'PISO'
028300             SET SEL-PISO TO TRUE
028400             ADD 1 TO WKS-CONTADOR-CAMPOS-VALIDOS
028500        WHEN 'DEPTO'
028600             SET SEL-DEPTO TO TRUE
028700             ADD 1 TO WKS-CONTADOR-CAMPOS-VALIDOS
028800        WHEN 'MONEDA'
028900             SET SEL-MONEDA TO TRUE
029000             ADD 1 TO WKS-CONTADOR-CAMPOS-VALIDOS
029100        WHEN 'ES-PARAMETRO'
029200             SET SEL-ES-PARAMETRO TO TRUE
029300             ADD 1 TO WKS-CONTADOR-CAMPOS-VALIDOS
029400        WHEN OTHER
029500             CONTINUE
029600     END-EVALUATE.
029700 112-VALIDA-CAMPOS-PARM-E. EXIT.
029800
029900*--------> PRIMER SORT: UN REGISTRO CRUDO POR PARTIDA, CON SU
030000*          LLAVE COMPUESTA YA ARMADA, ORDENADO ASCENDENTE POR
030100*          LLAVE PARA PODER HACER QUIEBRE DE CONTROL DESPUES
030200 120-ORDENA-CRUDO SECTION.
030300     SORT WORKRAW
030400          ON ASCENDING KEY WRAW-LLAVE
030500          INPUT PROCEDURE IS 121-ARMA-CRUDO
030600          GIVING WORKRAWOR
030700     IF FS-RAWOR NOT = 0
030800        DISPLAY "==> ERROR AL ORDENAR CRUDO, FS(" FS-RAWOR ")"
030900                UPON CONSOLE
031000        MOVE 91 TO RETURN-CODE
031100        STOP RUN
031200     END-IF.
031300 120-ORDENA-CRUDO-E. EXIT.
031400
031500 121-ARMA-CRUDO SECTION.
031600     OPEN INPUT PARTMAST
031700     IF FS-PARTMAST = 97
031800        MOVE ZEROS TO FS-PARTMAST
031900     END-IF
032000     READ PARTMAST
032100          AT END SET ENDOFMASTERFILE TO TRUE
032200     END-READ
032300     PERFORM 122-ARMA-UN-CRUDO
032400         UNTIL ENDOFMASTERFILE.
032500     CLOSE PARTMAST.
032600 121-ARMA-CRUDO-E. EXIT.
032700
032800 122-ARMA-UN-CRUDO SECTION.
032900     IF PART-PROYECTO-ID = WKS-PROYECTO-A-AGRUPAR              TKT-4498
033000        MOVE SPACES TO WKS-LLAVE-ARMADA
033100        IF SEL-CATEGORIA
033200           MOVE PART-CATEGORIA    TO GRLL-CATEGORIA
033300        END-IF
033400        IF SEL-CONCEPTO
033500           MOVE PART-CONCEPTO     TO GRLL-CONCEPTO
033600        END-IF
033700        IF SEL-PROVEEDOR
033800           MOVE PART-PROVEEDOR    TO GRLL-PROVEEDOR
033900        END-IF
034000        IF SEL-TORRE
034100           MOVE PART-TORRE        TO GRLL-TORRE
034200        END-IF
034300        IF SEL-PISO
034400           MOVE PART-PISO         TO GRLL-PISO
034500        END-IF
034600        IF SEL-DEPTO
034700           MOVE PART-DEPTO        TO GRLL-DEPTO
034800        END-IF
034900        IF SEL-MONEDA
035000           MOVE PART-MONEDA       TO GRLL-MONEDA
035100        END-IF
035200        IF SEL-ES-PARAMETRO
035300           MOVE PART-ES-PARAMETRO TO GRLL-ES-PARAMETRO
035400        END-IF
035500        MOVE WKS-LLAVE-ARMADA     TO WRAW-LLAVE
035600        MOVE PART-TOTAL-MXN       TO WRAW-TOTAL-MXN
035700        MOVE PART-IMPORTE-SIN-IVA TO WRAW-SUBTOTAL
035800        MOVE PART-IVA-MONTO       TO WRAW-IVA
035900        MOVE PART-SOBRECOSTO-MONTO TO WRAW-SOBRECOSTO
036000        RELEASE WORKRAW-REC
036100     END-IF                                                    TKT-4498
036200     READ PARTMAST
036300          AT END SET ENDOFMASTERFILE TO TRUE
036400     END-READ.
036500 122-ARMA-UN-CRUDO-E. EXIT.
036600
036700*--------> SEGUNDO SORT: LEE EL CRUDO YA ORDENADO POR LLAVE,
036800*          ACUMULA POR QUIEBRE DE CONTROL Y REORDENA LOS
036900*          GRUPOS RESULTANTES DESCENDENTE POR TOTAL-MXN
037000 130-AGRUPA-Y-ORDENA SECTION.                                     TKT-4475
037100     SORT WORKGRP                                                 TKT-4475
037200          ON DESCENDING KEY WGRP-TOTAL-MXN                        TKT-4475
037300          INPUT PROCEDURE IS 131-ACUMULA-POR-GRUPO                TKT-4475
037400          GIVING WORKGRPOR                                        TKT-4475
037500     IF FS-GRPOR NOT = 0                                          TKT-4475
037600        DISPLAY "==> ERROR AL ORDENAR GRUPOS, FS(" FS-GRPOR ")"   TKT-4475
037700                UPON CONSOLE                                      TKT-4475
037800        MOVE 91 TO RETURN-CODE                                    TKT-4475
037900        STOP RUN                                                  TKT-4475
038000     END-IF.                                                      TKT-4475
038100 130-AGRUPA-Y-ORDENA-E. EXIT.                                     TKT-4475
038200
038300 131-ACUMULA-POR-GRUPO SECTION.
038400     OPEN INPUT WORKRAWOR
038500     READ WORKRAWOR
038600          AT END SET ENDOFRAWORFILE TO TRUE
038700     END-READ
038800     IF NOT ENDOFRAWORFILE
038900        MOVE WRAWOR-LLAVE TO WKS-LLAVE-GRUPO-ANT
039000     END-IF
039100     PERFORM 132-ACUMULA-UN-GRUPO
039200         UNTIL ENDOFRAWORFILE.
039300     IF WKS-ACUM-NUM-PARTIDAS NOT = ZEROS
039400        PERFORM 133-RELEASE-GRUPO
039500     END-IF
039600     CLOSE WORKRAWOR.
039700 131-ACUMULA-POR-GRUPO-E. EXIT.
039800
039900 132-ACUMULA-UN-GRUPO SECTION.
040000     IF WRAWOR-LLAVE NOT = WKS-LLAVE-GRUPO-ANT
040100        PERFORM 133-RELEASE-GRUPO
040200        MOVE WRAWOR-LLAVE TO WKS-LLAVE-GRUPO-ANT
040300     END-IF
040400     ADD 1                   TO WKS-ACUM-NUM-PARTIDAS
040500     ADD WRAWOR-TOTAL-MXN    TO WKS-ACUM-TOTAL-MXN
040600     ADD WRAWOR-SUBTOTAL     TO WKS-ACUM-SUBTOTAL
040700     ADD WRAWOR-IVA          TO WKS-ACUM-IVA
040800     ADD WRAWOR-SOBRECOSTO   TO WKS-ACUM-SOBRECOSTO
040900     ADD 1                   TO WKS-GRAN-TOTAL-REGISTROS
041000     ADD WRAWOR-TOTAL-MXN    TO WKS-GRAN-TOTAL-MXN
041100     READ WORKRAWOR
041200          AT END SET ENDOFRAWORFILE TO TRUE
041300     END-READ.
041400 132-ACUMULA-UN-GRUPO-E. EXIT.
041500
041600 133-RELEASE-GRUPO SECTION.
041700     MOVE WKS-LLAVE-GRUPO-ANT      TO WGRP-LLAVE
041800     MOVE WKS-ACUM-NUM-PARTIDAS    TO WGRP-NUM-PARTIDAS
041900     MOVE WKS-ACUM-TOTAL-MXN       TO WGRP-TOTAL-MXN
042000     MOVE WKS-ACUM-SUBTOTAL        TO WGRP-SUBTOTAL
042100     MOVE WKS-ACUM-IVA             TO WGRP-IVA
042200     MOVE WKS-ACUM-SOBRECOSTO      TO WGRP-SOBRECOSTO
042300     RELEASE WORKGRP-REC
042400     ADD 1 TO WKS-CONTADOR-GRUPOS
042500     MOVE ZEROS TO WKS-ACUM-NUM-PARTIDAS WKS-ACUM-TOTAL-MXN
042600                   WKS-ACUM-SUBTOTAL WKS-ACUM-IVA
042700                   WKS-ACUM-SOBRECOSTO.
042800 133-RELEASE-GRUPO-E. EXIT.
042900
043000*--------> IMPRIME EL REPORTE YA AGRUPADO Y ORDENADO (SIN
043100*          REPORT WRITER, IMPRESION PROCEDURAL LINEA A LINEA)
043200 200-IMPRIME-REPORTE SECTION.
043300     OPEN OUTPUT REPORTE
043400     OPEN INPUT  WORKGRPOR
043500     READ WORKGRPOR
043600          AT END SET ENDOFGRPORFILE TO TRUE
043700     END-READ
043800     PERFORM 201-IMPRIME-UN-GRUPO
043900         UNTIL ENDOFGRPORFILE.
044000     PERFORM 210-IMPRIME-GRAN-TOTAL
044100     CLOSE WORKGRPOR
044200     CLOSE REPORTE.
044300 200-IMPRIME-REPORTE-E. EXIT.
044400
044500 201-IMPRIME-UN-GRUPO SECTION.
044600     MOVE SPACES               TO REG-REPORTE
044700     MOVE WGRPOR-LLAVE(1:30)    TO REPO-D-CATEGORIA
044800     MOVE WGRPOR-LLAVE(31:30)   TO REPO-D-CONCEPTO
044900     MOVE WGRPOR-LLAVE(61:30)   TO REPO-D-PROVEEDOR
045000*----------> TKT-4490: LOS OTROS 5 CAMPOS DEL WHITELIST TAMBIEN
045100*          SE IMPRIMEN AHORA, NO SOLO LOS PRIMEROS 3, PARA QUE
045200*          UN PARM QUE PIDA SOLO TORRE/PISO/DEPTO/MONEDA/
045300*          ES-PARAMETRO NO SALGA CON EL REPORTE EN BLANCO.
045400     MOVE WGRPOR-LLAVE(91:10)   TO REPO-D-TORRE
045500     MOVE WGRPOR-LLAVE(121:10)  TO REPO-D-PISO
045600     MOVE WGRPOR-LLAVE(151:10)  TO REPO-D-DEPTO
045700     MOVE WGRPOR-LLAVE(181:3)   TO REPO-D-MONEDA
045800     MOVE WGRPOR-LLAVE(211:12)  TO REPO-D-ES-PARAMETRO
045900     MOVE WGRPOR-NUM-PARTIDAS  TO REPO-D-REGISTROS
046000     MOVE WGRPOR-TOTAL-MXN     TO REPO-D-TOTAL
046100     MOVE WGRPOR-SUBTOTAL      TO REPO-D-SUBTOTAL
046200     MOVE WGRPOR-IVA           TO REPO-D-IVA
046300     MOVE WGRPOR-SOBRECOSTO    TO REPO-D-SOBRECOSTO
046400     WRITE REG-REPORTE
046500     READ WORKGRPOR
046600          AT END SET ENDOFGRPORFILE TO TRUE
046700     END-READ.
046800 201-IMPRIME-UN-GRUPO-E. EXIT.
046900
047000 210-IMPRIME-GRAN-TOTAL SECTION.
047100     MOVE SPACES               TO REG-REPORTE
047200     MOVE 'GRAN TOTAL'         TO REPO-D-CATEGORIA
047300     MOVE WKS-GRAN-TOTAL-REGISTROS TO REPO-D-REGISTROS
047400     MOVE WKS-GRAN-TOTAL-MXN   TO REPO-D-TOTAL
047500     WRITE REG-REPORTE.
047600 210-IMPRIME-GRAN-TOTAL-E. EXIT.
