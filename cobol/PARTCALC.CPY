000100******************************************************************
000200* FECHA       : 14/08/2024                                       *
000300* PROGRAMADOR : P. XOCOP (PMXO)                                  *
000400* APLICACION  : PRESUPUESTOS DE OBRA                             *
000500* PROGRAMA    : PARTCALC, COPY DE AREA DE LLAMADA A PPT1CALC     *
000600* TIPO        : COPYBOOK (LINKAGE COMPARTIDO)                    *
000700* DESCRIPCION : AREA DE PARAMETROS COMPARTIDA ENTRE PPT2IMPO Y   *
000800*             : PPT1CALC PARA QUE AMBOS TRAIGAN SIEMPRE EL MISMO *
000900*             : LAYOUT DE LLAMADA (EVITA DESCUADRES SI SOLO SE   *
001000*             : CAMBIA UNO DE LOS DOS PROGRAMAS).                *
001100* ARCHIVOS    : NO APLICA                                        *
001200* PROGRAMA(S) : PPT1CALC (LINKAGE), PPT2IMPO (WORKING-STORAGE)   *
001300******************************************************************
001400*----------------------------------------------------------------
001500* BITACORA DE CAMBIOS AL LAYOUT
001600*----------------------------------------------------------------
001700* 14/08/2024 PMXO TKT-4471 CREACION DEL AREA COMPARTIDA.
001800*----------------------------------------------------------------
001900 01  WKS-PARTIDA-CALCULO.
002000     02  WKS-PC-CANTIDAD           PIC S9(07)V99.
002100     02  WKS-PC-UNITARIO           PIC S9(09)V99.
002200     02  WKS-PC-SOBRECOSTO-PCT     PIC S9(01)V9(04).
002300     02  WKS-PC-IVA-PCT            PIC S9(01)V9(04).
002400     02  WKS-PC-TIPO-CAMBIO        PIC S9(03)V9(04).
002500     02  WKS-PC-IMPORTE-SIN-IVA    PIC S9(11)V99.
002600     02  WKS-PC-SOBRECOSTO-MONTO   PIC S9(11)V99.
002700     02  WKS-PC-IVA-MONTO          PIC S9(11)V99.
002800     02  WKS-PC-IMPORTE-TOTAL      PIC S9(11)V99.
002900     02  WKS-PC-TOTAL-MXN          PIC S9(13)V99.
002950     02  FILLER                    PIC X(05).
003000 01  WKS-PC-CODIGO-RESPUESTA       PIC X(02).
003100 01  WKS-PC-DESC-RESPUESTA         PIC X(50).
