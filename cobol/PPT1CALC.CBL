000100******************************************************************
000200* FECHA       : 14/08/2024                                       *
000300* PROGRAMADOR : P. XOCOP (PMXO)                                  *
000400* APLICACION  : PRESUPUESTOS DE OBRA                             *
000500* PROGRAMA    : PPT1CALC                                         *
000600* TIPO        : RUTINA (CALL)                                    *
000700* DESCRIPCION : CALCULA LOS MONTOS DERIVADOS DE UNA PARTIDA DE   *
000800*             : PRESUPUESTO (IMPORTE SIN IVA, SOBRECOSTO, IVA,   *
000900*             : TOTAL Y TOTAL EN PESOS MEXICANOS) A PARTIR DE    *
001000*             : DATOS CRUDOS DE CANTIDAD, PRECIO UNITARIO,       *
001100*             : PORCENTAJES Y TIPO DE CAMBIO. LA INVOCA PPT2IMPO *
001200*             : DESDE EL BATCH DE CARGA Y, A FUTURO, CUALQUIER   *
001300*             : TRANSACCION EN LINEA QUE DE ALTA O MODIFIQUE UNA *
001400*             : PARTIDA (HOY NO HAY TAL TRANSACCION EN PRODUCCI- *
001500*             : ON, SOLO EL BATCH).                              *
001600* ARCHIVOS    : NO APLICA                                        *
001700* PROGRAMA(S) : NO APLICA (RUTINA LLAMADA POR PPT2IMPO)          *
001800******************************************************************
001900*----------------------------------------------------------------
002000* BITACORA DE CAMBIOS
002100*----------------------------------------------------------------
002200* 14/08/2024 PMXO TKT-4471 CREACION DE LA RUTINA DE CALCULO,
002300*                 TOMANDO COMO BASE LA RUTINA DE VALIDACION DE
002400*                 DPI QUE YA USABA EL AREA (MISMO ESQUEMA DE
002500*                 LINKAGE + CODIGO DE RESPUESTA + DICCIONARIO).
002600* 20/08/2024 PMXO TKT-4471 SE AGREGA EL REDONDEO A 2 DECIMALES
002700*                 EN CADA MONTO GUARDADO, A PEDIDO DE CONTRALORIA
002800*                 (ANTES SOLO SE TRUNCABA AL MOVER AL MAESTRO).
002900* 03/09/2024 PMXO TKT-4501 SE AGREGA EL DEFAULT DE TIPO DE CAMBIO
003000*                 A 1 CUANDO VIENE EN CEROS O NO VIENE.
003100*----------------------------------------------------------------
003200 IDENTIFICATION DIVISION.
003300 PROGRAM-ID.                     PPT1CALC.
003400 AUTHOR.                         P. XOCOP.
003500 INSTALLATION.                   PRESUPUESTOS DE OBRA.
003600 DATE-WRITTEN.                   14/08/2024.
003700 DATE-COMPILED.                  14/08/2024.
003800 SECURITY.                       CONFIDENCIAL - USO INTERNO.
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300 DATA DIVISION.
004400 WORKING-STORAGE SECTION.
004500*----------------------------------------------------------------
004600*               C A M P O S     D E     T R A B A J O
004700*----------------------------------------------------------------
004800 01  WKS-BASE-CON-SOBRECOSTO      PIC S9(11)V99  VALUE ZEROS.
004900 01  WKS-CONTADOR-LLAMADAS        PIC 9(07) COMP VALUE ZEROS.
005000*---------------->  TABLA DE DESCRIPCION DE CODIGO DE RESPUESTA,
005100*                   CARGADA VIA FILLER Y REDEFINIDA COMO OCCURS
005200*                   (MISMO TRUCO QUE USA EL AREA PARA CATALOGOS
005300*                   CORTOS QUE NO JUSTIFICAN UN KSDS).
005400 01  WKS-TABLA-RC-FILLERS.
005500     02  FILLER  PIC X(52) VALUE
005600         '00CALCULO REALIZADO SIN NOVEDAD                    '.
005700     02  FILLER  PIC X(52) VALUE
005800         '01CANTIDAD Y UNITARIO VINIERON AMBOS EN CEROS      '.
005900     02  FILLER  PIC X(52) VALUE
006000         '02TIPO DE CAMBIO SE FORZO A 1 POR VENIR EN CEROS   '.
006100 01  WKS-TABLA-RC REDEFINES WKS-TABLA-RC-FILLERS.
006200     02  WKS-TABLA-RC-ITEM OCCURS 3 TIMES INDEXED BY IDX-RC.
006300        03  WKS-RC-COD        PIC X(02).
006400        03  WKS-RC-DESC       PIC X(50).
006500*---------------->  FECHA DE PROCESO, PARTIDA EN FORMAS ALTERNAS
006600 01  WKS-FECHA-PROCESO.
006700     02  WKS-ANIO-PROC         PIC 9(04).
006800     02  WKS-MES-PROC          PIC 9(02).
006900     02  WKS-DIA-PROC          PIC 9(02).
007000 01  WKS-FECHA-PROCESO-EDIT REDEFINES WKS-FECHA-PROCESO.
007100     02  WKS-FECHA-AAAAMM      PIC 9(06).
007200     02  WKS-FECHA-DIA-SOLO    PIC 9(02).
007300*---------------->  VISTA EDITADA DEL TOTAL-MXN PARA BITACORA
007400 01  WKS-TOTAL-MXN-EDITADO     PIC Z,ZZZ,ZZZ,ZZ9.99-.
007500*---------------->  VISTA NUMERICA DEL CODIGO DE RESPUESTA PARA
007600*                   PODER PROBAR SI VINO NUMERICO O ALFABETICO
007700*                   ANTES DE ARMAR EL MENSAJE (CASO DE UN CALL
007800*                   MAL FORMADO DESDE UN PROGRAMA FUTURO).
007900 01  WKS-PC-CODIGO-RESP-ALTERNA.
008000     02  WKS-RC-DIGITO-1       PIC X(01).
008100     02  WKS-RC-DIGITO-2       PIC X(01).
008105     02  FILLER                    PIC X(02).
008200 01  WKS-RC-VISTA-9 REDEFINES WKS-PC-CODIGO-RESP-ALTERNA
008300                               PIC 9(02).
008400 LINKAGE SECTION.
008500     COPY PARTCALC.
008600 PROCEDURE DIVISION USING WKS-PARTIDA-CALCULO,
008700                           WKS-PC-CODIGO-RESPUESTA,
008800                           WKS-PC-DESC-RESPUESTA.
008900 100-PRINCIPAL SECTION.
009000     ADD 1 TO WKS-CONTADOR-LLAMADAS
009100     PERFORM 110-INICIALIZAR
009200     PERFORM 200-APLICA-DEFAULTS
009300     PERFORM 300-CALCULA-IMPORTES
009400     PERFORM 800-DICCIONARIO-RC
009500     GOBACK.
009600 100-PRINCIPAL-E.            EXIT.
009700
009800 110-INICIALIZAR SECTION.
009900     MOVE ZEROS TO WKS-BASE-CON-SOBRECOSTO
010000     MOVE '00' TO WKS-PC-CODIGO-RESPUESTA
010100     MOVE SPACES TO WKS-PC-DESC-RESPUESTA.
010200 110-INICIALIZAR-E.          EXIT.
010300
010400*----> LOS NUMERICOS AUSENTES YA LLEGAN EN CEROS DESDE PPT2IMPO,
010500*      AQUI SOLO SE CUBRE EL CASO DEL TIPO DE CAMBIO EN CEROS.
010600 200-APLICA-DEFAULTS SECTION.
010700     IF WKS-PC-TIPO-CAMBIO = ZEROS                                TKT-4501
010800        MOVE 1 TO WKS-PC-TIPO-CAMBIO                              TKT-4501
010900        MOVE '02' TO WKS-PC-CODIGO-RESPUESTA
011000     END-IF
011100     IF WKS-PC-CANTIDAD = ZEROS AND WKS-PC-UNITARIO = ZEROS
011200        MOVE '01' TO WKS-PC-CODIGO-RESPUESTA
011300     END-IF.
011400 200-APLICA-DEFAULTS-E.      EXIT.
011500
011600*----> FORMULAS DEL AREA DE COSTOS (VER TKT-4471), REDONDEO A
011700*      2 DECIMALES POR EXIGENCIA DE CONTRALORIA EN CADA MONTO.
011800 300-CALCULA-IMPORTES SECTION.
011900     COMPUTE WKS-PC-IMPORTE-SIN-IVA ROUNDED =                     TKT-4471
012000             WKS-PC-CANTIDAD * WKS-PC-UNITARIO
012100
012200     COMPUTE WKS-PC-SOBRECOSTO-MONTO ROUNDED =                    TKT-4471
012300             WKS-PC-IMPORTE-SIN-IVA * WKS-PC-SOBRECOSTO-PCT
012400
012500     COMPUTE WKS-BASE-CON-SOBRECOSTO =
012600             WKS-PC-IMPORTE-SIN-IVA + WKS-PC-SOBRECOSTO-MONTO
012700
012800     COMPUTE WKS-PC-IVA-MONTO ROUNDED =                           TKT-4471
012900             WKS-BASE-CON-SOBRECOSTO * WKS-PC-IVA-PCT
013000
013100     COMPUTE WKS-PC-IMPORTE-TOTAL ROUNDED =                       TKT-4471
013200             WKS-BASE-CON-SOBRECOSTO + WKS-PC-IVA-MONTO
013300
013400     COMPUTE WKS-PC-TOTAL-MXN ROUNDED =                           TKT-4471
013500             WKS-PC-IMPORTE-TOTAL * WKS-PC-TIPO-CAMBIO
013600
013700     MOVE WKS-PC-TOTAL-MXN TO WKS-TOTAL-MXN-EDITADO.
013800 300-CALCULA-IMPORTES-E.     EXIT.
013900
014000 800-DICCIONARIO-RC SECTION.
014100     MOVE WKS-PC-CODIGO-RESPUESTA TO WKS-PC-CODIGO-RESP-ALTERNA
014200     IF WKS-RC-VISTA-9 IS NOT NUMERIC
014300        MOVE 'CODIGO DE RESPUESTA MAL FORMADO EN EL CALL'
014400             TO WKS-PC-DESC-RESPUESTA
014500     ELSE
014600        SET IDX-RC TO 1
014700        SEARCH WKS-TABLA-RC-ITEM
014800             AT END MOVE 'CODIGO DE RESPUESTA NO CATALOGADO'
014900                       TO WKS-PC-DESC-RESPUESTA
015000             WHEN WKS-RC-COD(IDX-RC) = WKS-PC-CODIGO-RESPUESTA
015100                  MOVE WKS-RC-DESC(IDX-RC)
015200                       TO WKS-PC-DESC-RESPUESTA
015300        END-SEARCH
015400     END-IF.
015500 800-DICCIONARIO-RC-E.       EXIT.
