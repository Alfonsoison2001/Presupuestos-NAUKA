000100******************************************************************
000200* FECHA       : 14/08/2024                                       *
000300* PROGRAMADOR : P. XOCOP (PMXO)                                  *
000400* APLICACION  : PRESUPUESTOS DE OBRA                             *
000500* PROGRAMA    : PARTIDA, COPY DE LAYOUT DE PARTIDA MAESTRA       *
000600* TIPO        : COPYBOOK                                         *
000700* DESCRIPCION : LAYOUT DEL REGISTRO MAESTRO DE PARTIDAS DE       *
000800*             : PRESUPUESTO (PARTIDA-MASTER). CADA PARTIDA ES    *
000900*             : UNA LINEA DE PRESUPUESTO DE UN PROYECTO DE       *
001000*             : CONSTRUCCION (CATEGORIA/CONCEPTO/DETALLE) CON    *
001100*             : SUS MONTOS DERIVADOS YA CALCULADOS POR PPT1CALC. *
001200* ARCHIVOS    : PARTIDA-MASTER (PS, ORDENADO POR PROYECTO-ID,    *
001300*             :   CATEGORIA, CONCEPTO, DETALLE)                  *
001400* PROGRAMA(S) : PPT2IMPO, PPT3CAT, PPT3GRP, PPT3JER, PPT5GLOS    *
001500******************************************************************
001600*----------------------------------------------------------------
001700* BITACORA DE CAMBIOS AL LAYOUT
001800*----------------------------------------------------------------
001900* 14/08/2024 PMXO TKT-4471 CREACION DEL LAYOUT PARA EL MODULO
002000*                 DE PRESUPUESTOS DE OBRA (REEMPLAZA LAS HOJAS
002100*                 DE CALCULO QUE USABA EL AREA DE COSTOS).
002200* 22/08/2024 PMXO TKT-4471 SE AGREGAN LOS CAMPOS DE TORRE/PISO/
002300*                 DEPTO PEDIDOS POR EL AREA DE OBRA PARA PODER
002400*                 FILTRAR EL REPORTE JERARQUICO POR UBICACION.
002500*----------------------------------------------------------------
002600 01  REG-PARTIDA.
002700*---------------->  LLAVES DEL REGISTRO
002800     02  PART-PARTIDA-ID          PIC 9(07).
002900     02  PART-PROYECTO-ID         PIC 9(05).
003000*---------------->  CLASIFICACION DE LA PARTIDA (NIVEL 1-2-3)
003100     02  PART-CATEGORIA           PIC X(30).
003200     02  PART-CONCEPTO            PIC X(30).
003300     02  PART-DETALLE             PIC X(40).
003400*---------------->  DATOS DE PROVEEDOR Y UNIDAD DE MEDIDA
003500     02  PART-PROVEEDOR           PIC X(30).
003600     02  PART-UNIDAD              PIC X(10).
003700*---------------->  DATOS DE ORIGEN CAPTURADOS EN LA HOJA
003800     02  PART-CANTIDAD            PIC S9(07)V99.
003900     02  PART-MONEDA              PIC X(03).
004000        88  PART-MON-PESOS               VALUE 'MXN'.
004100        88  PART-MON-DOLARES             VALUE 'USD'.
004200        88  PART-MON-EUROS               VALUE 'EUR'.
004300     02  PART-UNITARIO            PIC S9(09)V99.
004400*---------------->  MONTOS DERIVADOS (CALCULADOS POR PPT1CALC)
004500     02  PART-IMPORTE-SIN-IVA     PIC S9(11)V99.
004600     02  PART-SOBRECOSTO-PCT      PIC S9(01)V9(04).
004700     02  PART-SOBRECOSTO-MONTO    PIC S9(11)V99.
004800     02  PART-IVA-PCT             PIC S9(01)V9(04).
004900     02  PART-IVA-MONTO           PIC S9(11)V99.
005000     02  PART-IMPORTE-TOTAL       PIC S9(11)V99.
005100     02  PART-TIPO-CAMBIO         PIC S9(03)V9(04).
005200     02  PART-TOTAL-MXN           PIC S9(13)V99.
005300*---------------->  DATOS COMPLEMENTARIOS
005400     02  PART-NOTAS               PIC X(40).
005500     02  PART-ES-PARAMETRO        PIC X(12).
005600        88  PART-ES-PRESUPUESTO          VALUE 'PRESUPUESTO'.
005700        88  PART-ES-PARAMETRO-T          VALUE 'PARAMETRO'.
005800*---------------->  LLAVES DE UBICACION (FILTROS DEL JERARQUICO)
005900     02  PART-TORRE               PIC X(10).                      TKT-4471
006000     02  PART-PISO                PIC X(10).                      TKT-4471
006100     02  PART-DEPTO               PIC X(10).                      TKT-4471
006200*---------------->  RELLENO A ANCHO FIJO DE REGISTRO
006300     02  FILLER                   PIC X(09).
