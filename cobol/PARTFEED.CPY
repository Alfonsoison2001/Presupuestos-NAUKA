000100******************************************************************
000200* FECHA       : 14/08/2024                                       *
000300* PROGRAMADOR : P. XOCOP (PMXO)                                  *
000400* APLICACION  : PRESUPUESTOS DE OBRA                             *
000500* PROGRAMA    : PARTFEED, COPY DE LAYOUT DE HOJA DE CARGA        *
000600* TIPO        : COPYBOOK                                         *
000700* DESCRIPCION : LAYOUT DEL REGISTRO CRUDO DE LA HOJA DE CALCULO  *
000800*             : DE PRESUPUESTO (PARTIDA-FEED) TAL COMO LA ENTREGA*
000900*             : EL AREA DE COSTOS. LOS CAMPOS DE TEXTO PUEDEN    *
001000*             : TRAER CENTINELAS ('S/D','N/A','-') O CELDAS      *
001100*             : VACIAS. LOS CAMPOS NUMERICOS SE DECLARAN DOBLES  *
001200*             : (VISTA X Y VISTA 9 REDEFINIENDO EL MISMO ANCHO)  *
001300*             : PARA QUE PPT2IMPO PUEDA PROBAR NUMERIC ANTES DE  *
001400*             : MOVER, PUES LA HOJA TRAE BASURA EN ESAS COLUMNAS.*
001500* ARCHIVOS    : PARTIDA-FEED (PS, LINE SEQUENTIAL, COLUMNAS FIJAS*
001600*             :   UN REGISTRO POR LINEA DE LA HOJA)              *
001700* PROGRAMA(S) : PPT2IMPO                                         *
001800******************************************************************
001900*----------------------------------------------------------------
002000* BITACORA DE CAMBIOS AL LAYOUT
002100*----------------------------------------------------------------
002200* 14/08/2024 PMXO TKT-4471 CREACION DEL LAYOUT DE LA HOJA CRUDA.
002300* 22/08/2024 PMXO TKT-4471 SE AGREGAN TORRE/PISO/DEPTO PARA
002400*                 IGUALAR AL LAYOUT DEL MAESTRO.
002500* 04/09/2024 PMXO TKT-4501 SE DUPLICAN LOS CAMPOS NUMERICOS EN
002600*                 VISTA X Y VISTA 9 (REDEFINES) PARA VALIDAR
002700*                 NUMERIC ANTES DE CALCULAR.
002800*----------------------------------------------------------------
002900 01  REG-PARTIDA-FEED.
003000     02  PFED-PROYECTO-ID           PIC 9(05).
003100     02  FILLER                     PIC X(01).
003200     02  PFED-CATEGORIA             PIC X(30).
003300     02  FILLER                     PIC X(01).
003400     02  PFED-CONCEPTO              PIC X(30).
003500     02  FILLER                     PIC X(01).
003600     02  PFED-DETALLE               PIC X(40).
003700     02  FILLER                     PIC X(01).
003800     02  PFED-PROVEEDOR             PIC X(30).
003900     02  FILLER                     PIC X(01).
004000     02  PFED-UNIDAD                PIC X(10).
004100     02  FILLER                     PIC X(01).
004200     02  PFED-CANTIDAD-X            PIC X(09).
004300     02  PFED-CANTIDAD-9 REDEFINES                                TKT-4501
004400         PFED-CANTIDAD-X            PIC 9(07)V99.                 TKT-4501
004500     02  FILLER                     PIC X(01).
004600     02  PFED-MONEDA                PIC X(03).
004700     02  FILLER                     PIC X(01).
004800     02  PFED-UNITARIO-X            PIC X(11).
004900     02  PFED-UNITARIO-9 REDEFINES                                TKT-4501
005000         PFED-UNITARIO-X            PIC 9(09)V99.                 TKT-4501
005100     02  FILLER                     PIC X(01).
005200     02  PFED-SOBRECOSTO-PCT-X      PIC X(05).
005300     02  PFED-SOBRECOSTO-PCT-9 REDEFINES                          TKT-4501
005400         PFED-SOBRECOSTO-PCT-X      PIC 9(01)V9(04).              TKT-4501
005500     02  FILLER                     PIC X(01).
005600     02  PFED-IVA-PCT-X             PIC X(05).
005700     02  PFED-IVA-PCT-9 REDEFINES                                 TKT-4501
005800         PFED-IVA-PCT-X             PIC 9(01)V9(04).              TKT-4501
005900     02  FILLER                     PIC X(01).
006000     02  PFED-TIPO-CAMBIO-X         PIC X(07).
006100     02  PFED-TIPO-CAMBIO-9 REDEFINES                             TKT-4501
006200         PFED-TIPO-CAMBIO-X         PIC 9(03)V9(04).              TKT-4501
006300     02  FILLER                     PIC X(01).
006400     02  PFED-NOTAS                 PIC X(40).
006500     02  FILLER                     PIC X(01).
006600     02  PFED-ES-PARAMETRO          PIC X(12).
006700     02  FILLER                     PIC X(01).
006800     02  PFED-TORRE                 PIC X(10).                    TKT-4471
006900     02  FILLER                     PIC X(01).                    TKT-4471
007000     02  PFED-PISO                  PIC X(10).                    TKT-4471
007100     02  FILLER                     PIC X(01).                    TKT-4471
007200     02  PFED-DEPTO                 PIC X(10).                    TKT-4471
007300     02  FILLER                     PIC X(06).
