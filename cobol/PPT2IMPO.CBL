000100******************************************************************
000200* FECHA       : 14/08/2024                                       *
000300* PROGRAMADOR : P. XOCOP (PMXO)                                  *
000400* APLICACION  : PRESUPUESTOS DE OBRA                             *
000500* PROGRAMA    : PPT2IMPO, CARGA DE PARTIDAS DE PRESUPUESTO       *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : ESTE PROGRAMA TOMA LA HOJA DE PARTIDAS DE UN     *
000800*             : PROYECTO (PARTIDA-FEED), LIMPIA CENTINELAS Y     *
000900*             : CAMPOS NUMERICOS INVALIDOS, APLICA VALORES POR   *
001000*             : DEFECTO, CALCULA LOS MONTOS DERIVADOS (LLAMANDO  *
001100*             : A PPT1CALC) Y RECONSTRUYE EL MAESTRO DE PARTIDAS *
001200*             : (PARTIDA-MASTER) REEMPLAZANDO POR COMPLETO LAS   *
001300*             : PARTIDAS DEL PROYECTO QUE SE ESTA CARGANDO. EL   *
001400*             : MAESTRO NUEVO SALE ORDENADO POR PROYECTO-ID/     *
001500*             : CATEGORIA/CONCEPTO/DETALLE, COMO LO EXIGE EL     *
001600*             : LAYOUT DE PARTIDA-MASTER. AL FINAL EMITE UN      *
001700*             : RESUMEN DE CARGA POR CORRIDA Y POR PROYECTO.     *
001800*             :                                                  *
001900* ARCHIVOS    : PARTFEED (ENTRADA), PARTOLD (ENTRADA, MAESTRO    *
002000*             :   ANTERIOR), SORTWK1 (TRABAJO), PARTNEW (SALIDA, *
002100*             :   MAESTRO NUEVO), REPORTE (SALIDA, RESUMEN)      *
002200* PROGRAMA(S) : PPT1CALC (CALL)                                  *
002300******************************************************************
002400*----------------------------------------------------------------
002500* BITACORA DE CAMBIOS
002600*----------------------------------------------------------------
002700* 14/08/2024 PMXO TKT-4471 CREACION DEL PROGRAMA DE CARGA, TOMA
002800*                 COMO BASE EL ESQUEMA DE VALIDACION Y ESCRITURA
002900*                 DE EEDR3004 (LECTURA-VALIDA-ESCRIBE-ESTADIST).
003000* 22/08/2024 PMXO TKT-4471 SE AGREGA EL REEMPLAZO COMPLETO POR
003100*                 PROYECTO: SE RECONSTRUYE PARTNEW A PARTIR DE
003200*                 PARTOLD OMITIENDO EL PROYECTO QUE SE RECARGA,
003300*                 Y LUEGO SE AGREGAN LAS PARTIDAS RECIEN LEIDAS.
003400* 04/09/2024 PMXO TKT-4501 SE LIMITA A 5 EL NUMERO DE ERRORES
003500*                 DESPLEGADOS EN CONSOLA (A PEDIDO DE OPERACION,
003600*                 LA CORRIDA INUNDABA LA BITACORA DE JES).
003700* 25/09/2024 PMXO TKT-4502 AUDITORIA DE PPT3CAT DETECTO QUE ESTE
003800*                 PROGRAMA NUNCA ORDENABA PARTNEW: SE ESCRIBIA EN
003900*                 EL ORDEN FISICO DE PARTOLD MAS LO RECIEN CARGADO
004000*                 AL FINAL, CONTRA LO QUE DOCUMENTA EL COPY DE
004100*                 PARTIDA (ORDENADO POR PROYECTO-ID/CATEGORIA/
004200*                 CONCEPTO/DETALLE). SE INTERCALA UN ARCHIVO DE
004300*                 TRABAJO (WORKNEW) Y UN SORT ... GIVING PARTNEW
004400*                 PARA QUE EL MAESTRO SALGA REALMENTE ORDENADO.
004500* 26/09/2024 PMXO TKT-4503 SE REGRESA 205-PROCESA-UN-REGISTRO AL
004600*                 RANGO PERFORM...THRU CON GO TO QUE YA USABAMOS
004700*                 EN LOS PROGRAMAS DE PANTALLA (JM47ADM) PARA
004800*                 SALTAR EL CALCULO CUANDO LA FILA VIENE VACIA.
004900*----------------------------------------------------------------
005000 IDENTIFICATION DIVISION.
005100 PROGRAM-ID.                     PPT2IMPO.
005200 AUTHOR.                         P. XOCOP.
005300 INSTALLATION.                   PRESUPUESTOS DE OBRA.
005400 DATE-WRITTEN.                   14/08/2024.
005500 DATE-COMPILED.                  14/08/2024.
005600 SECURITY.                       CONFIDENCIAL - USO INTERNO.
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM.
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300     SELECT PARTFEED ASSIGN TO PARTFEED
006400                     FILE STATUS IS FS-FEED.
006500     SELECT PARTOLD  ASSIGN TO PARTOLD
006600                     FILE STATUS IS FS-OLD.
006700     SELECT WORKNEW  ASSIGN TO SORTWK1                          TKT-4502
006800                     FILE STATUS IS FS-WORKNEW.                 TKT-4502
006900     SELECT PARTNEW  ASSIGN TO PARTNEW
007000                     FILE STATUS IS FS-NEW.
007100     SELECT REPORTE  ASSIGN TO REPORTE
007200                     FILE STATUS IS FS-REPO.
007300 DATA DIVISION.
007400 FILE SECTION.
007500*                   HOJA CRUDA DE PARTIDAS (ENTRADA)
007600 FD  PARTFEED.
007700     COPY PARTFEED.
007800*                   MAESTRO ANTERIOR (ENTRADA)
007900 FD  PARTOLD.
008000     COPY PARTIDA REPLACING REG-PARTIDA BY REG-PARTIDA-VIEJA.
008100*                   ARCHIVO DE TRABAJO: PARTIDAS YA LIMPIAS Y     TKT-4502
008200*                   CONSERVADAS, AUN SIN ORDENAR (ENTRADA DEL     TKT-4502
008300*                   SORT QUE ARMA EL MAESTRO NUEVO)               TKT-4502
008400 SD  WORKNEW.                                                     TKT-4502
008500     COPY PARTIDA.
008600*                   MAESTRO NUEVO (SALIDA, YA ORDENADO POR        TKT-4502
008700*                   PROYECTO-ID/CATEGORIA/CONCEPTO/DETALLE)       TKT-4502
008800 FD  PARTNEW.
008900     COPY PARTIDA REPLACING REG-PARTIDA BY REG-PARTIDA-NUEVA.     TKT-4502
009000*                   RESUMEN DE CARGA (SALIDA)
009100 FD  REPORTE.
009200 01  REG-REPORTE                     PIC X(80).
009300 01  REG-REPORTE-RESUMEN REDEFINES REG-REPORTE.
009400     02  REPO-R-ETIQUETA             PIC X(28).
009500     02  REPO-R-VALOR                PIC ZZZ,ZZ9.
009600     02  FILLER                      PIC X(45).
009700 01  REG-REPORTE-PROYECTO REDEFINES REG-REPORTE.
009800     02  REPO-P-ETIQUETA             PIC X(10).
009900     02  REPO-P-PROYECTO             PIC ZZZZ9.
010000     02  FILLER                      PIC X(02).
010100     02  REPO-P-ETQ-REG              PIC X(11).
010200     02  REPO-P-REGISTROS            PIC ZZZ,ZZ9.
010300     02  FILLER                      PIC X(02).
010400     02  REPO-P-TOTAL                PIC $Z,ZZZ,ZZZ,ZZ9.99.
010500     02  REPO-P-MONEDA               PIC X(04) VALUE ' MXN'.
010600     02  FILLER                      PIC X(11).
010700 WORKING-STORAGE SECTION.
010800*                     VARIABLES FILE STATUS
010900 01  FS-FEED                        PIC 9(02) VALUE ZEROS.
011000 01  FS-OLD                         PIC 9(02) VALUE ZEROS.
011100 01  FS-WORKNEW                    PIC 9(02) VALUE ZEROS.        TKT-4502
011200 01  FS-NEW                         PIC 9(02) VALUE ZEROS.
011300 01  FS-REPO                        PIC 9(02) VALUE ZEROS.
011400*                     BANDERAS DE FIN DE ARCHIVO
011500 01  WKS-SWITCHES.
011600     02  WKS-FIN-FEED                PIC X(01) VALUE 'N'.
011700        88  ENDOFFEEDFILE                       VALUE 'S'.
011800     02  WKS-FIN-OLD                 PIC X(01) VALUE 'N'.
011900        88  ENDOFOLDFILE                        VALUE 'S'.
012000*                     CONTADORES DE CORRIDA (COMP)
012100     02  FILLER                    PIC X(02).
012200 01  WKS-CONTADORES.
012300     02  WKS-REG-LEIDOS              PIC 9(07) COMP VALUE ZEROS.
012400     02  WKS-REG-IMPORTADOS          PIC 9(07) COMP VALUE ZEROS.
012500     02  WKS-REG-ERROR               PIC 9(07) COMP VALUE ZEROS.
012600     02  WKS-REG-OMITIDOS            PIC 9(07) COMP VALUE ZEROS.
012700     02  WKS-REG-CONSERVADOS         PIC 9(07) COMP VALUE ZEROS.
012800     02  WKS-SIGUIENTE-PARTIDA-ID    PIC 9(07) COMP VALUE ZEROS.
012900*                     PROYECTO DE LA CORRIDA Y SU TOTAL
013000     02  FILLER                    PIC X(02).
013100 01  WKS-PROYECTO-CORRIDA           PIC 9(05) VALUE ZEROS.
013200 01  WKS-TOTAL-PROYECTO-MXN         PIC S9(13)V99 VALUE ZEROS.
013300*                     CAMPOS DE TEXTO YA LIMPIOS (SIN CENTINELAS)
013400 01  WKS-CAMPOS-LIMPIOS.
013500     02  WKS-CATEGORIA-L             PIC X(30).
013600     02  WKS-CONCEPTO-L              PIC X(30).
013700     02  WKS-DETALLE-L               PIC X(40).
013800     02  WKS-PROVEEDOR-L             PIC X(30).
013900     02  WKS-UNIDAD-L                PIC X(10).
014000     02  WKS-MONEDA-L                PIC X(03).
014100     02  WKS-NOTAS-L                 PIC X(40).
014200     02  WKS-ES-PARAMETRO-L          PIC X(12).
014300     02  WKS-TORRE-L                 PIC X(10).
014400     02  WKS-PISO-L                  PIC X(10).
014500     02  WKS-DEPTO-L                 PIC X(10).
014600*                     CAMPOS NUMERICOS YA LIMPIOS (SIN BASURA)
014700     02  FILLER                    PIC X(02).
014800 01  WKS-NUMERICOS-LIMPIOS.
014900     02  WKS-CANTIDAD-L              PIC S9(07)V99  VALUE ZEROS.
015000     02  WKS-UNITARIO-L              PIC S9(09)V99  VALUE ZEROS.
015100     02  WKS-SOBRECOSTO-PCT-L        PIC S9(01)V9(04) VALUE ZEROS.
015200     02  WKS-IVA-PCT-L               PIC S9(01)V9(04) VALUE ZEROS.
015300     02  WKS-TIPO-CAMBIO-L           PIC S9(03)V9(04) VALUE ZEROS.
015400*                     BUFFER GENERICO PARA LIMPIEZA DE TEXTO
015500     02  FILLER                    PIC X(02).
015600 01  WKS-TEXTO-CRUDO                PIC X(40).
015700 01  WKS-TEXTO-LIMPIO               PIC X(40).
015800*                     AREA DE LLAMADA A PPT1CALC (COPY COMPARTIDO)
015900     COPY PARTCALC.
016000 PROCEDURE DIVISION.
016100 100-PRINCIPAL SECTION.
016200     PERFORM 110-APERTURA-ARCHIVOS
016300     PERFORM 120-ORDENA-Y-ARMA-MAESTRO                        TKT-4502
016400     PERFORM 140-IMPRIME-RESUMEN
016500     PERFORM 150-CIERRA-ARCHIVOS
016600     STOP RUN.
016700 100-PRINCIPAL-E. EXIT.
016800
016900*                ----- APERTURA DE ARCHIVOS -----
017000 110-APERTURA-ARCHIVOS SECTION.
017100     OPEN INPUT  PARTFEED
017200     OPEN INPUT  PARTOLD
017300     OPEN OUTPUT REPORTE
017400     IF FS-FEED NOT = 0 OR FS-OLD NOT = 0 OR FS-REPO NOT = 0
017500        DISPLAY "================================================"
017600                 UPON CONSOLE
017700        DISPLAY "   ERROR AL ABRIR ARCHIVOS DE PPT2IMPO          "
017800                 UPON CONSOLE
017900        DISPLAY " FS-FEED(" FS-FEED ") FS-OLD(" FS-OLD ")"
018000                 UPON CONSOLE
018100        DISPLAY " FS-REPO(" FS-REPO ")"
018200                 UPON CONSOLE
018300        DISPLAY "================================================"
018400                 UPON CONSOLE
018500        MOVE 91 TO RETURN-CODE
018600        STOP RUN
018700     END-IF
018800     READ PARTFEED
018900          AT END SET ENDOFFEEDFILE TO TRUE
019000     END-READ
019100     IF NOT ENDOFFEEDFILE
019200        MOVE PFED-PROYECTO-ID TO WKS-PROYECTO-CORRIDA
019300     END-IF.
019400 110-APERTURA-ARCHIVOS-E. EXIT.
019500
019600*--------> TKT-4502: ORDENA EL MAESTRO NUEVO POR PROYECTO-ID/
019700*          CATEGORIA/CONCEPTO/DETALLE. LA SERIE 200 (CONSERVA
019800*          LO VIEJO Y CALCULA LO NUEVO) CORRE COMO RUTINA DE
019900*          ENTRADA DEL SORT, LIBERANDO A WORKNEW EN VEZ DE
020000*          ESCRIBIR DIRECTO SOBRE PARTNEW.
020100 120-ORDENA-Y-ARMA-MAESTRO SECTION.                            TKT-4502
020200     SORT WORKNEW                                                 TKT-4502
020300         ON ASCENDING KEY PART-PROYECTO-ID                        TKT-4502
020400                          PART-CATEGORIA                          TKT-4502
020500                          PART-CONCEPTO                           TKT-4502
020600                          PART-DETALLE                            TKT-4502
020700         INPUT PROCEDURE IS 200-PROCESA-ARCHIVOS                  TKT-4502
020800         GIVING PARTNEW                                           TKT-4502
020900     IF FS-NEW NOT = 0                                            TKT-4502
021000        DISPLAY "==> ERROR AL ORDENAR MAESTRO, FS-NEW("        TKT-4502
021100                FS-NEW ")" UPON CONSOLE                           TKT-4502
021200        MOVE 91 TO RETURN-CODE                                    TKT-4502
021300        STOP RUN                                                  TKT-4502
021400     END-IF.                                                      TKT-4502
021500 120-ORDENA-Y-ARMA-MAESTRO-E. EXIT.                            TKT-4502
021600
021700*--------> SERIE 200: PROCESAMIENTO PRINCIPAL DE LA CORRIDA
021800 200-PROCESA-ARCHIVOS SECTION.
021900     PERFORM 220-BORRA-PARTIDAS-PROYECTO
022000     PERFORM 205-PROCESA-UN-REGISTRO                      TKT-4503
022100         THRU 205-PROCESA-UN-REGISTRO-EX                  TKT-4503
022200         UNTIL ENDOFFEEDFILE.
022300 200-PROCESA-ARCHIVOS-E. EXIT.
022400
022500*--------> TKT-4503: RANGO PERFORM...THRU AL ESTILO ANTIGUO DE LA
022600*          CASA (VER PAR-ERROR/BUSCA-TLIMOR EN JM47ADM): SI LA
022700*          FILA VIENE SIN CATEGORIA SE OMITE CON GO TO DIRECTO AL
022800*          PARRAFO DE LECTURA, SIN PASAR POR EL CALCULO.
022900 205-PROCESA-UN-REGISTRO.                                 TKT-4503
023000     ADD 1 TO WKS-REG-LEIDOS
023100     PERFORM 210-LIMPIA-CAMPOS
023200     IF WKS-CATEGORIA-L = SPACES
023300        ADD 1 TO WKS-REG-OMITIDOS
023400        GO TO 205-PROCESA-UN-REGISTRO-E                   TKT-4503
023500     END-IF
023600     PERFORM 230-CALCULA-E-ESCRIBE.
023700 205-PROCESA-UN-REGISTRO-E.                               TKT-4503
023800     READ PARTFEED
023900          AT END SET ENDOFFEEDFILE TO TRUE
024000     END-READ.
024100 205-PROCESA-UN-REGISTRO-EX. EXIT.                        TKT-4503
024200
024300*--------> LIMPIA CENTINELAS DE TEXTO Y BASURA NUMERICA DE LA
024400*          FILA CRUDA, Y APLICA LOS DEFAULTS DE CARGA
024500 210-LIMPIA-CAMPOS SECTION.
024600     MOVE PFED-CATEGORIA  TO WKS-TEXTO-CRUDO
024700     PERFORM 910-LIMPIA-TEXTO-GENERICO
024800     MOVE WKS-TEXTO-LIMPIO TO WKS-CATEGORIA-L
024900
025000     MOVE PFED-CONCEPTO   TO WKS-TEXTO-CRUDO
025100     PERFORM 910-LIMPIA-TEXTO-GENERICO
025200     MOVE WKS-TEXTO-LIMPIO TO WKS-CONCEPTO-L
025300
025400     MOVE PFED-DETALLE    TO WKS-TEXTO-CRUDO
025500     PERFORM 910-LIMPIA-TEXTO-GENERICO
025600     MOVE WKS-TEXTO-LIMPIO TO WKS-DETALLE-L
025700
025800     MOVE PFED-PROVEEDOR  TO WKS-TEXTO-CRUDO
025900     PERFORM 910-LIMPIA-TEXTO-GENERICO
026000     MOVE WKS-TEXTO-LIMPIO TO WKS-PROVEEDOR-L
026100
026200     MOVE PFED-UNIDAD     TO WKS-TEXTO-CRUDO
026300     PERFORM 910-LIMPIA-TEXTO-GENERICO
026400     MOVE WKS-TEXTO-LIMPIO(1:10) TO WKS-UNIDAD-L
026500
026600     MOVE PFED-MONEDA     TO WKS-TEXTO-CRUDO(1:3)
026700     MOVE SPACES TO WKS-TEXTO-CRUDO(4:37)
026800     PERFORM 910-LIMPIA-TEXTO-GENERICO
026900     MOVE WKS-TEXTO-LIMPIO(1:3) TO WKS-MONEDA-L
027000
027100     MOVE PFED-NOTAS      TO WKS-TEXTO-CRUDO
027200     PERFORM 910-LIMPIA-TEXTO-GENERICO
027300     MOVE WKS-TEXTO-LIMPIO TO WKS-NOTAS-L
027400
027500     MOVE PFED-ES-PARAMETRO TO WKS-TEXTO-CRUDO(1:12)
027600     MOVE SPACES TO WKS-TEXTO-CRUDO(13:28)
027700     PERFORM 910-LIMPIA-TEXTO-GENERICO
027800     MOVE WKS-TEXTO-LIMPIO(1:12) TO WKS-ES-PARAMETRO-L
027900
028000     MOVE PFED-TORRE      TO WKS-TEXTO-CRUDO(1:10)
028100     MOVE SPACES TO WKS-TEXTO-CRUDO(11:30)
028200     PERFORM 910-LIMPIA-TEXTO-GENERICO
028300     MOVE WKS-TEXTO-LIMPIO(1:10) TO WKS-TORRE-L
028400
028500     MOVE PFED-PISO       TO WKS-TEXTO-CRUDO(1:10)
028600     MOVE SPACES TO WKS-TEXTO-CRUDO(11:30)
028700     PERFORM 910-LIMPIA-TEXTO-GENERICO
028800     MOVE WKS-TEXTO-LIMPIO(1:10) TO WKS-PISO-L
028900
029000     MOVE PFED-DEPTO      TO WKS-TEXTO-CRUDO(1:10)
029100     MOVE SPACES TO WKS-TEXTO-CRUDO(11:30)
029200     PERFORM 910-LIMPIA-TEXTO-GENERICO
029300     MOVE WKS-TEXTO-LIMPIO(1:10) TO WKS-DEPTO-L
029400
029500     IF PFED-CANTIDAD-9 IS NUMERIC
029600        MOVE PFED-CANTIDAD-9 TO WKS-CANTIDAD-L
029700     ELSE
029800        MOVE ZEROS TO WKS-CANTIDAD-L
029900     END-IF
030000     IF PFED-UNITARIO-9 IS NUMERIC
030100        MOVE PFED-UNITARIO-9 TO WKS-UNITARIO-L
030200     ELSE
030300        MOVE ZEROS TO WKS-UNITARIO-L
030400     END-IF
030500     IF PFED-SOBRECOSTO-PCT-9 IS NUMERIC
030600        MOVE PFED-SOBRECOSTO-PCT-9 TO WKS-SOBRECOSTO-PCT-L
030700     ELSE
030800        MOVE ZEROS TO WKS-SOBRECOSTO-PCT-L
030900     END-IF
031000     IF PFED-IVA-PCT-9 IS NUMERIC
031100        MOVE PFED-IVA-PCT-9 TO WKS-IVA-PCT-L
031200     ELSE
031300        MOVE ZEROS TO WKS-IVA-PCT-L
031400     END-IF
031500     IF PFED-TIPO-CAMBIO-9 IS NUMERIC
031600        MOVE PFED-TIPO-CAMBIO-9 TO WKS-TIPO-CAMBIO-L
031700     ELSE
031800        MOVE ZEROS TO WKS-TIPO-CAMBIO-L
031900     END-IF
032000
032100     IF WKS-MONEDA-L = SPACES
032200        MOVE 'MXN' TO WKS-MONEDA-L
032300     END-IF
032400     IF WKS-TIPO-CAMBIO-L = ZEROS
032500        MOVE 1 TO WKS-TIPO-CAMBIO-L
032600     END-IF
032700     IF WKS-ES-PARAMETRO-L = SPACES
032800        MOVE 'PRESUPUESTO' TO WKS-ES-PARAMETRO-L
032900     END-IF.
033000 210-LIMPIA-CAMPOS-E. EXIT.
033100
033200*--------> REEMPLAZO COMPLETO POR PROYECTO: SE COPIA AL MAESTRO
033300*          NUEVO TODO LO QUE NO PERTENECE AL PROYECTO EN CARGA
033400*          (LO DEL PROYECTO QUE SE RECARGA SE OMITE = "BORRADO")
033500 220-BORRA-PARTIDAS-PROYECTO SECTION.                             TKT-4471
033600     READ PARTOLD
033700          AT END SET ENDOFOLDFILE TO TRUE
033800     END-READ
033900     PERFORM 225-CONSERVA-UN-REGISTRO-VIEJO
034000         UNTIL ENDOFOLDFILE.
034100 220-BORRA-PARTIDAS-PROYECTO-E. EXIT.
034200
034300 225-CONSERVA-UN-REGISTRO-VIEJO SECTION.
034400     IF PART-PROYECTO-ID OF REG-PARTIDA-VIEJA                  TKT-4471
034500           NOT = WKS-PROYECTO-CORRIDA                          TKT-4471
034600        MOVE REG-PARTIDA-VIEJA TO REG-PARTIDA                  TKT-4471
034700        RELEASE REG-PARTIDA                                    TKT-4502
034800        ADD 1 TO WKS-REG-CONSERVADOS                           TKT-4471
034900        IF PART-PARTIDA-ID > WKS-SIGUIENTE-PARTIDA-ID
035000           MOVE PART-PARTIDA-ID TO WKS-SIGUIENTE-PARTIDA-ID
035100        END-IF
035200     END-IF
035300     READ PARTOLD
035400          AT END SET ENDOFOLDFILE TO TRUE
035500     END-READ.
035600 225-CONSERVA-UN-REGISTRO-VIEJO-E. EXIT.
035700
035800*--------> ARMA LA PARTIDA LIMPIA, LLAMA A PPT1CALC Y ESCRIBE
035900*          EL REGISTRO EN EL MAESTRO NUEVO
036000 230-CALCULA-E-ESCRIBE SECTION.
036100     ADD 1 TO WKS-SIGUIENTE-PARTIDA-ID
036200     MOVE WKS-SIGUIENTE-PARTIDA-ID TO PART-PARTIDA-ID
036300     MOVE WKS-PROYECTO-CORRIDA     TO PART-PROYECTO-ID
036400     MOVE WKS-CATEGORIA-L          TO PART-CATEGORIA
036500     MOVE WKS-CONCEPTO-L           TO PART-CONCEPTO
036600     MOVE WKS-DETALLE-L            TO PART-DETALLE
036700     MOVE WKS-PROVEEDOR-L          TO PART-PROVEEDOR
036800     MOVE WKS-UNIDAD-L             TO PART-UNIDAD
036900     MOVE WKS-NOTAS-L              TO PART-NOTAS
037000     MOVE WKS-ES-PARAMETRO-L       TO PART-ES-PARAMETRO
037100     MOVE WKS-TORRE-L              TO PART-TORRE
037200     MOVE WKS-PISO-L               TO PART-PISO
037300     MOVE WKS-DEPTO-L              TO PART-DEPTO
037400     MOVE WKS-MONEDA-L             TO PART-MONEDA
037500
037600     MOVE WKS-CANTIDAD-L           TO WKS-PC-CANTIDAD
037700     MOVE WKS-UNITARIO-L           TO WKS-PC-UNITARIO
037800     MOVE WKS-SOBRECOSTO-PCT-L     TO WKS-PC-SOBRECOSTO-PCT
037900     MOVE WKS-IVA-PCT-L            TO WKS-PC-IVA-PCT
038000     MOVE WKS-TIPO-CAMBIO-L        TO WKS-PC-TIPO-CAMBIO
038100
038200     CALL 'PPT1CALC' USING WKS-PARTIDA-CALCULO,
038300                            WKS-PC-CODIGO-RESPUESTA,
038400                            WKS-PC-DESC-RESPUESTA
038500
038600     MOVE WKS-PC-CANTIDAD          TO PART-CANTIDAD
038700     MOVE WKS-PC-UNITARIO          TO PART-UNITARIO
038800     MOVE WKS-PC-SOBRECOSTO-PCT    TO PART-SOBRECOSTO-PCT
038900     MOVE WKS-PC-IVA-PCT           TO PART-IVA-PCT
039000     MOVE WKS-PC-TIPO-CAMBIO       TO PART-TIPO-CAMBIO
039100     MOVE WKS-PC-IMPORTE-SIN-IVA   TO PART-IMPORTE-SIN-IVA
039200     MOVE WKS-PC-SOBRECOSTO-MONTO  TO PART-SOBRECOSTO-MONTO
039300     MOVE WKS-PC-IVA-MONTO         TO PART-IVA-MONTO
039400     MOVE WKS-PC-IMPORTE-TOTAL     TO PART-IMPORTE-TOTAL
039500     MOVE WKS-PC-TOTAL-MXN         TO PART-TOTAL-MXN
039600
039700     RELEASE REG-PARTIDA                                       TKT-4502
039800     IF FS-WORKNEW = 0                                          TKT-4502
039900        ADD 1 TO WKS-REG-IMPORTADOS
040000        PERFORM 240-ACUMULA-TOTALES-PROYECTO
040100     ELSE
040200        ADD 1 TO WKS-REG-ERROR
040300        IF WKS-REG-ERROR NOT > 5                                  TKT-4501
040400           DISPLAY "==> ERROR ESCRIBIR PARTIDA, FS-WORKNEW("  TKT-4502
040500                   FS-WORKNEW ") PARTIDA-ID(" PART-PARTIDA-ID ")"
040600                   UPON CONSOLE
040700        END-IF
040800     END-IF.
040900 230-CALCULA-E-ESCRIBE-E. EXIT.
041000
041100 240-ACUMULA-TOTALES-PROYECTO SECTION.
041200     ADD PART-TOTAL-MXN TO WKS-TOTAL-PROYECTO-MXN.
041300 240-ACUMULA-TOTALES-PROYECTO-E. EXIT.
041400
041500*--------> RUTINA GENERICA DE LIMPIEZA DE CENTINELAS DE TEXTO
041600*          (REUTILIZADA PARA TODOS LOS CAMPOS ALFANUMERICOS)
041700 910-LIMPIA-TEXTO-GENERICO SECTION.
041800     EVALUATE TRUE
041900        WHEN WKS-TEXTO-CRUDO = SPACES
042000        WHEN WKS-TEXTO-CRUDO = 'S/D'
042100        WHEN WKS-TEXTO-CRUDO = 's/d'
042200        WHEN WKS-TEXTO-CRUDO = 'N/A'
042300        WHEN WKS-TEXTO-CRUDO = 'n/a'
042400        WHEN WKS-TEXTO-CRUDO = '-'
042500             MOVE SPACES TO WKS-TEXTO-LIMPIO
042600        WHEN OTHER
042700             MOVE WKS-TEXTO-CRUDO TO WKS-TEXTO-LIMPIO
042800     END-EVALUATE.
042900 910-LIMPIA-TEXTO-GENERICO-E. EXIT.
043000
043100*                ----- RESUMEN DE LA CORRIDA -----
043200 140-IMPRIME-RESUMEN SECTION.
043300     MOVE SPACES TO REG-REPORTE
043400     MOVE 'PARTIDAS IMPORTADAS:'   TO REPO-R-ETIQUETA
043500     MOVE WKS-REG-IMPORTADOS       TO REPO-R-VALOR
043600     WRITE REG-REPORTE
043700
043800     MOVE SPACES TO REG-REPORTE
043900     MOVE 'ERRORES:'               TO REPO-R-ETIQUETA
044000     MOVE WKS-REG-ERROR            TO REPO-R-VALOR
044100     WRITE REG-REPORTE
044200
044300     MOVE SPACES TO REG-REPORTE
044400     MOVE 'OMITIDOS SIN CATEGORIA:' TO REPO-R-ETIQUETA
044500     MOVE WKS-REG-OMITIDOS          TO REPO-R-VALOR
044600     WRITE REG-REPORTE
044700
044800     MOVE SPACES TO REG-REPORTE
044900     MOVE 'PROYECTO :'             TO REPO-P-ETIQUETA
045000     MOVE WKS-PROYECTO-CORRIDA     TO REPO-P-PROYECTO
045100     MOVE ' REGS:'                 TO REPO-P-ETQ-REG
045200     MOVE WKS-REG-IMPORTADOS       TO REPO-P-REGISTROS
045300     MOVE WKS-TOTAL-PROYECTO-MXN   TO REPO-P-TOTAL
045400     WRITE REG-REPORTE.
045500 140-IMPRIME-RESUMEN-E. EXIT.
045600
045700*                  ----- CIERRE DE ARCHIVOS -----
045800 150-CIERRA-ARCHIVOS SECTION.
045900     CLOSE PARTFEED
046000     CLOSE PARTOLD
046100     CLOSE REPORTE.
046200 150-CIERRA-ARCHIVOS-E. EXIT.
